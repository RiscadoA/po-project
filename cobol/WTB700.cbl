000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTB700                                                 *
000130*      WAREHOUSE TRADING BATCH - PAYMENT & LOYALTY ENGINE      *
000140*                                                              *
000150*--------------------------------------------------------------*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    WTB700.
000180 AUTHOR.        C A KOWALSKI.
000190 INSTALLATION.  MERIDIAN DATA CENTER.
000200 DATE-WRITTEN.  SEPTEMBER 1991.
000210 DATE-COMPILED.
000220 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000230*
000240*   AMENDMENT HISTORY
000250*   -----------------
000260*   YY/MM/DD  WHO  TICKET    DESCRIPTION
000270*   91/09/05  CAK  WTB-056   ORIGINAL - PRICE-ONLY FUNCTION, USED
000280*                            BY THE DATE-ADVANCE REVALUATION JOB
000290*   93/05/03  CAK  WTB-062   ADDED SETTLE FUNCTION (ACTUAL
000300*   PAYMENT,
000310*                            POINTS AND RANK TRANSITIONS)
000320*   99/01/18  LMT  WTB-Y2K   DELAY IS DAY-COUNTER ARITHMETIC ONLY,
000330*                            NO CALENDAR MATH - NO CHANGE REQUIRED
000340*   06/07/23  PQS  WTB-113   ADDED BREAK-PTS FUNCTION (BREAKDOWN
000350*                            POINTS AWARD, NO PRICING INVOLVED)
000360*   21/11/04  DVO  WTB-176   N-FACTOR NOW PASSED ON THE CALL BY
000370*                            THE CALLER INSTEAD OF ASSUMED HERE -
000380*                            THIS SUBPROGRAM NEVER SEES THE
000390*                            PRODUCT TABLE SO IT CANNOT TELL
000400*                            SIMPLE FROM DERIVATE ON ITS OWN
000410*   21/12/14  DVO  WTB-177   LS-PART-SUBSCRIPT/LS-TRX-SUBSCRIPT
000420*                            REPLACE PASSING PART-IX/TRX-IX
000430*                            DIRECTLY - INDEX-NAMES ARE PRIVATE TO
000440*                            EACH COPY OF THE TABLE'S OCCURS
000450*                            CLAUSE AND DO NOT CROSS A CALL
000460*                            BOUNDARY, ONLY THE TABLE STORAGE DOES
000470*
000480*   THIS SUBPROGRAM HOLDS THE THREE RANK PRICING TABLES AND THE
000490*   POINTS/RANK TRANSITION RULES.  IT NEVER TOUCHES THE PRODUCT
000500*   OR BATCH TABLES - ONLY THE ONE PARTNER ENTRY AND THE ONE
000510*   TRANSACTION ENTRY IT IS HANDED.  WTB700-FUNCTION-CODE SELECTS:
000520*
000530*     'P'  PRICE-ONLY   REVALUE AT LS-DELAY, NO POINTS/RANK CHANGE
000540*                       (WTB100 700-ADVANCE-DATE, AND THE PRICE
000550*                       STAMPED ON A SALE THE MOMENT IT IS BORN)
000560*     'F'  SETTLE       ACTUAL PAYMENT - PRICE, THEN APPLY THE
000570*                       POINTS/RANK RULES (WTB100 600-RECEIVE-PMT)
000580*     'B'  BREAK-PTS    BREAKDOWN POINTS AWARD ONLY - NO PRICING,
000590*                       USES LS-BASE-VALUE DIRECTLY (WTB100
000600*                       500-BREAKDOWN-POST)
000610*--------------------------------------------------------------*
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*--------------------------------------------------------------*
000670 DATA DIVISION.
000680 WORKING-STORAGE SECTION.
000690 01  WS-EYECATCHER              PIC X(32)  VALUE
000700         'WTB700 WORKING STORAGE BEGINS'.
000710*    N-FACTOR AND FACTOR ARE CARRIED AS STANDALONE 77-LEVEL
000720*    SCALARS, NOT FOLDED INTO THE WORK-FIELDS GROUP BELOW - EACH
000730*    ONE HOLDS A SINGLE VALUE GOOD FOR ONLY ONE CALL (THE CALLER'S
000740*    N-FACTOR IN, THE SELECTION FACTOR OUT), NOT A RELATED SET OF
000750*    FIELDS THAT BELONG TOGETHER UNDER ONE GROUP NAME.
000760 77  WS-N-FACTOR                PIC S9(3)     COMP-3 VALUE 0.
000770 77  WS-FACTOR                  PIC S9(3)V9(4) COMP-3 VALUE 0.
000780 01  WS-WORK-FIELDS.
000790     05  WS-DELAY-NUMERIC       PIC S9(9)     COMP-3 VALUE 0.
000800 01  FILLER                     PIC X(8) VALUE SPACES.
000810*--------------------------------------------------------------*
000820 LINKAGE SECTION.
000830 01  LS-FUNCTION-CODE           PIC X.
000840 01  LS-PARTNER-TABLE.
000850     COPY WTBPART.
000860 01  LS-PART-SUBSCRIPT          PIC 9(4) COMP.
000870 01  LS-TRANSACTION-TABLE.
000880     COPY WTBTRX.
000890 01  LS-TRX-SUBSCRIPT           PIC 9(5) COMP.
000900 01  LS-N-FACTOR                PIC S9(3) COMP-3.
000910 01  LS-DELAY                   PIC S9(9) COMP-3.
000920 01  LS-TODAY                   PIC S9(9) COMP-3.
000930 01  LS-BASE-VALUE              PIC S9(11)V99 COMP-3.
000940 01  LS-LITERALS.
000950     COPY WTBLITS.
000960 01  LS-ERROR-AREA.
000970     COPY WTBERRH.
000980*--------------------------------------------------------------*
000990 PROCEDURE DIVISION USING LS-FUNCTION-CODE LS-PARTNER-TABLE
001000         LS-PART-SUBSCRIPT LS-TRANSACTION-TABLE LS-TRX-SUBSCRIPT
001010         LS-N-FACTOR LS-DELAY LS-TODAY LS-BASE-VALUE LS-LITERALS
001020         LS-ERROR-AREA.
001030*
001040 000-MAIN-LINE.
001050*
001060*    DELAY AND N-FACTOR ARE MEANINGLESS TO THE BREAK-PTS FUNCTION
001070*    (A BREAKDOWN HAS NO DUE DATE TO BE LATE OR EARLY AGAINST),
001080*    SO THEY ARE LEFT UNMOVED RATHER THAN FORCED TO ZERO - A
001090*    STALE VALUE SITTING IN WORKING-STORAGE DOES NO HARM SINCE
001100*    800-BREAKDOWN-POINTS NEVER READS WS-DELAY-NUMERIC OR
001110*    WS-N-FACTOR.  PART-IX IS SET FOR EVERY FUNCTION CODE BECAUSE
001120*    ALL THREE FUNCTIONS TOUCH THE ONE PARTNER ENTRY THE CALLER
001130*    HANDED IN.
001140*
001150     MOVE 0 TO WTB-ERROR-CODE
001160     SET PART-IX TO LS-PART-SUBSCRIPT
001170     IF LS-FUNCTION-CODE NOT = WTB700-FN-BREAK-PTS
001180         SET TRX-IX TO LS-TRX-SUBSCRIPT
001190         MOVE LS-DELAY TO WS-DELAY-NUMERIC
001200         MOVE LS-N-FACTOR TO WS-N-FACTOR
001210     END-IF
001220     EVALUATE TRUE
001230         WHEN LS-FUNCTION-CODE = WTB700-FN-PRICE-ONLY
001240             PERFORM 100-PRICE-TRANSACTION THRU 100-EXIT
001250         WHEN LS-FUNCTION-CODE = WTB700-FN-SETTLE
001260             PERFORM 200-SETTLE-PAYMENT THRU 200-EXIT
001270         WHEN LS-FUNCTION-CODE = WTB700-FN-BREAK-PTS
001280             PERFORM 800-BREAKDOWN-POINTS THRU 800-EXIT
001290     END-EVALUATE
001300     GOBACK.
001310*--------------------------------------------------------------*
001320*    100-PRICE-TRANSACTION  (U7 - REVALUATION, NO SIDE EFFECTS)  *
001330*--------------------------------------------------------------*
001340 100-PRICE-TRANSACTION.
001350*
001360*    A FABRICATION TRANSACTION IS NEVER PRICED HERE - ITS VALUE
001370*    IS THE SUM OF ITS COMPONENTS' COSTS, FIXED AT THE MOMENT IT
001380*    IS BUILT IN WTB500, AND DOES NOT FLOAT WITH THE RANK-PRICING
001390*    TABLES THE WAY A SALE'S DOES.  ONLY TRX-IS-SALE ENTRIES ARE
001400*    REVALUED HERE - CALLED ONCE WHEN THE SALE IS BORN TO STAMP
001410*    ITS INITIAL REAL-VALUE, AND AGAIN ON EVERY DATE ADVANCE
001420*    WHILE IT REMAINS UNPAID, SO THE DISPLAYED PRICE ALWAYS
001430*    REFLECTS HOW LATE OR EARLY THE PARTNER CURRENTLY STANDS.
001440*
001450     IF TRX-IS-SALE(TRX-IX)
001460         PERFORM 500-COMPUTE-FACTOR THRU 500-EXIT
001470         COMPUTE TRX-REAL-VALUE(TRX-IX) ROUNDED =
001480             TRX-BASE-VALUE(TRX-IX) * WS-FACTOR
001490     END-IF.
001500 100-EXIT.
001510     EXIT.
001520*--------------------------------------------------------------*
001530*    200-SETTLE-PAYMENT  (U6 - ACTUAL PAYMENT)                  *
001540*--------------------------------------------------------------*
001550 200-SETTLE-PAYMENT.
001560*
001570*    THE FACTOR IS RECOMPUTED HERE RATHER THAN TRUSTING WHATEVER
001580*    100-PRICE-TRANSACTION LAST STAMPED ON THE SALE, BECAUSE
001590*    PAYMENT CAN ARRIVE ON A DAY NO DATE-ADVANCE HAS YET RUN A
001600*    REPRICE FOR - THE REAL-VALUE MUST REFLECT WS-DELAY-NUMERIC
001610*    AS OF THE INSTANT OF PAYMENT, NOT AS OF THE LAST BATCH RUN.
001620*    PART-PAID-VALUE IS THE RUNNING LIFETIME-TO-DATE TOTAL USED
001630*    BY THE BALANCES REPORT (U8) - IT IS NEVER RESET.
001640*
001650     PERFORM 500-COMPUTE-FACTOR THRU 500-EXIT
001660     COMPUTE TRX-REAL-VALUE(TRX-IX) ROUNDED =
001670         TRX-BASE-VALUE(TRX-IX) * WS-FACTOR
001680     MOVE LS-TODAY TO TRX-PAY-DATE(TRX-IX)
001690     ADD TRX-REAL-VALUE(TRX-IX) TO PART-PAID-VALUE(PART-IX)
001700     PERFORM 600-APPLY-POINTS-RULES THRU 600-EXIT.
001710 200-EXIT.
001720     EXIT.
001730*--------------------------------------------------------------*
001740*    500-COMPUTE-FACTOR  (U6/U7 RANK PRICING TABLES, WTB-176)    *
001750*--------------------------------------------------------------*
001760 500-COMPUTE-FACTOR.
001770*
001780*    EACH RANK HAS ITS OWN PRICING TABLE, NOT A SHARED TABLE
001790*    SCALED BY A RANK MULTIPLIER - THE THREE TABLES DIVERGE IN
001800*    SHAPE, NOT JUST IN DEGREE (ELITE HAS NO REWARD TIER FOR
001810*    VERY EARLY PAYMENT, NORMAL AND SELECTION DO), SO THEY ARE
001820*    KEPT AS THREE SEPARATE PARAGRAPHS RATHER THAN ONE TABLE-
001830*    DRIVEN ROUTINE.  PART-RANK-NORMAL/SELECTION/ELITE ARE THE
001840*    88-LEVELS OVER PART-RANK-CODE IN WTBPART - A PARTNER HOLDS
001850*    EXACTLY ONE OF THE THREE AT ANY TIME.
001860*
001870     EVALUATE TRUE
001880         WHEN PART-RANK-NORMAL(PART-IX)
001890             PERFORM 510-NORMAL-FACTOR THRU 510-EXIT
001900         WHEN PART-RANK-SELECTION(PART-IX)
001910             PERFORM 520-SELECTION-FACTOR THRU 520-EXIT
001920         WHEN PART-RANK-ELITE(PART-IX)
001930             PERFORM 530-ELITE-FACTOR THRU 530-EXIT
001940     END-EVALUATE.
001950 500-EXIT.
001960     EXIT.
001970*--------------------------------------------------------------*
001980 510-NORMAL-FACTOR.
001990*
002000*    WS-DELAY-NUMERIC IS NEGATIVE WHEN THE PARTNER PAYS AHEAD OF
002010*    THE DUE DATE AND POSITIVE WHEN LATE.  FOR THE NORMAL RANK A
002020*    PARTNER WHO PAYS N-FACTOR DAYS OR MORE EARLY GETS A FLAT
002030*    10 PERCENT DISCOUNT, ON-TIME OR SLIGHTLY EARLY PAYS FACE
002040*    VALUE, AND LATE PAYMENT CLIMBS AT 5 PERCENT PER DAY UP TO
002050*    N-FACTOR DAYS LATE AND THEN STEEPENS TO 10 PERCENT PER DAY
002060*    BEYOND THAT - THE STEEPER SURCHARGE IS THE SHOP'S WAY OF
002070*    DISCOURAGING CHRONIC LATE PAYERS WITHOUT AN OUTRIGHT CUTOFF.
002080*
002090     EVALUATE TRUE
002100         WHEN WS-DELAY-NUMERIC <= (0 - WS-N-FACTOR)
002110             MOVE 0.90 TO WS-FACTOR
002120         WHEN WS-DELAY-NUMERIC <= 0
002130             MOVE 1.00 TO WS-FACTOR
002140         WHEN WS-DELAY-NUMERIC <= WS-N-FACTOR
002150             COMPUTE WS-FACTOR = 1 + (0.05 * WS-DELAY-NUMERIC)
002160         WHEN OTHER
002170             COMPUTE WS-FACTOR = 1 + (0.10 * WS-DELAY-NUMERIC)
002180     END-EVALUATE.
002190 510-EXIT.
002200     EXIT.
002210*--------------------------------------------------------------*
002220 520-SELECTION-FACTOR.
002230*
002240*    THE SELECTION TABLE IS THE NORMAL TABLE WITH A FINER-GRAINED
002250*    EARLY-PAYMENT REWARD LADDER (A 5 PERCENT TIER AT TWO OR MORE
002260*    DAYS EARLY, ON TOP OF THE 10 PERCENT TOP DISCOUNT BEYOND
002270*    N-FACTOR) AND A GENTLER LATE-PAYMENT SLOPE (2 AND 5 PERCENT
002280*    PER DAY RATHER THAN 5 AND 10) - THE BETTER RANK PAYS A
002290*    SMALLER PENALTY FOR THE SAME LATENESS, WHICH IS THE WHOLE
002300*    POINT OF CLIMBING THE LOYALTY LADDER.
002310*
002320     EVALUATE TRUE
002330         WHEN WS-DELAY-NUMERIC <= (0 - WS-N-FACTOR)
002340             MOVE 0.90 TO WS-FACTOR
002350         WHEN WS-DELAY-NUMERIC <= -2
002360             MOVE 0.95 TO WS-FACTOR
002370         WHEN WS-DELAY-NUMERIC <= 1
002380             MOVE 1.00 TO WS-FACTOR
002390         WHEN WS-DELAY-NUMERIC <= WS-N-FACTOR
002400             COMPUTE WS-FACTOR = 1 + (0.02 * WS-DELAY-NUMERIC)
002410         WHEN OTHER
002420             COMPUTE WS-FACTOR = 1 + (0.05 * WS-DELAY-NUMERIC)
002430     END-EVALUATE.
002440 520-EXIT.
002450     EXIT.
002460*--------------------------------------------------------------*
002470 530-ELITE-FACTOR.
002480*
002490*    ELITE IS THE SIMPLEST OF THE THREE TABLES - ONLY TWO
002500*    DISCOUNT TIERS AND NO SURCHARGE LADDER AT ALL, SINCE AN
002510*    ELITE PARTNER WHO PAYS LATE SIMPLY PAYS FACE VALUE RATHER
002520*    THAN A PENALTY.  THIS IS DELIBERATE, NOT AN OVERSIGHT - THE
002530*    TOP RANK IS MEANT TO BE FORGIVING ON PRICE, WITH THE REAL
002540*    CONSEQUENCE OF CHRONIC LATENESS HANDLED SEPARATELY BY THE
002550*    DEMOTION RULE IN 600-APPLY-POINTS-RULES BELOW.
002560*
002570     EVALUATE TRUE
002580         WHEN WS-DELAY-NUMERIC <= 0
002590             MOVE 0.90 TO WS-FACTOR
002600         WHEN WS-DELAY-NUMERIC <= WS-N-FACTOR
002610             MOVE 0.95 TO WS-FACTOR
002620         WHEN OTHER
002630             MOVE 1.00 TO WS-FACTOR
002640     END-EVALUATE.
002650 530-EXIT.
002660     EXIT.
002670*--------------------------------------------------------------*
002680*    600-APPLY-POINTS-RULES  (ON ACTUAL PAYMENT ONLY - U6)      *
002690*--------------------------------------------------------------*
002700 600-APPLY-POINTS-RULES.
002710*
002720*    POINTS ARE ONLY EARNED ON TIME OR EARLY (WS-DELAY-NUMERIC
002730*    <= 0) - A LATE PAYMENT EARNS NOTHING AND, FOR NORMAL RANK,
002740*    WIPES THE POINTS BALANCE OUT ENTIRELY RATHER THAN JUST
002750*    LEAVING IT UNCHANGED.  THIS IS A DELIBERATELY HARSH RULE AT
002760*    THE BOTTOM RANK TO MAKE THE CLIMB TO SELECTION MEAN SOMETHING
002770*    - ONE LATE PAYMENT AND THE PARTNER STARTS THE LADDER OVER.
002780*    SELECTION AND ELITE ARE MORE FORGIVING: A LATE PAYMENT ONLY
002790*    COSTS A DEMOTION, AND ONLY PAST A GRACE WINDOW (2 DAYS LATE
002800*    FOR SELECTION, 15 FOR ELITE), WITH THE SURVIVING POINTS
002810*    BALANCE CARRIED FORWARD AT A REDUCED FRACTION RATHER THAN
002820*    ZEROED - A SINGLE SLIP DOES NOT COST A SELECTION OR ELITE
002830*    PARTNER EVERYTHING THEY HAVE EARNED, ONLY MOST OF IT.
002840*
002850     EVALUATE TRUE
002860         WHEN PART-RANK-NORMAL(PART-IX)
002870             IF WS-DELAY-NUMERIC <= 0
002880                 COMPUTE PART-POINTS(PART-IX) ROUNDED =
002890                     PART-POINTS(PART-IX) +
002900                     (TRX-REAL-VALUE(TRX-IX) * WTB-POINTS-FACTOR)
002910             ELSE
002920                 MOVE 0 TO PART-POINTS(PART-IX)
002930             END-IF
002940             PERFORM 650-CHECK-PROMOTION THRU 650-EXIT
002950         WHEN PART-RANK-SELECTION(PART-IX)
002960*
002970*    A SELECTION PARTNER WHO STAYS ON TIME CAN BE PROMOTED
002980*    STRAIGHT TO ELITE THE SAME PASS THE POINTS ARE POSTED - THE
002990*    THRESHOLD CHECK BELOW IS INLINE, NOT A CALL TO 650-CHECK-
003000*    PROMOTION, BECAUSE 650 ONLY HANDLES THE NORMAL-RANK LADDER
003010*    (NORMAL-TO-SELECTION-TO-ELITE) AND WOULD ALSO RE-TEST THE
003020*    SELECTION THRESHOLD THIS PARTNER HAS ALREADY CLEARED.
003030*
003040             IF WS-DELAY-NUMERIC <= 0
003050                 COMPUTE PART-POINTS(PART-IX) ROUNDED =
003060                     PART-POINTS(PART-IX) +
003070                     (TRX-REAL-VALUE(TRX-IX) * WTB-POINTS-FACTOR)
003080                 IF PART-POINTS(PART-IX) > WTB-NORMAL-ELITE-THRESH
003090                     SET PART-RANK-ELITE(PART-IX) TO TRUE
003100                 END-IF
003110             ELSE
003120                 IF WS-DELAY-NUMERIC > 2
003130                     COMPUTE PART-POINTS(PART-IX) ROUNDED =
003140                         PART-POINTS(PART-IX) * 0.10
003150                     SET PART-RANK-NORMAL(PART-IX) TO TRUE
003160                 END-IF
003170             END-IF
003180         WHEN PART-RANK-ELITE(PART-IX)
003190             IF WS-DELAY-NUMERIC <= 0
003200                 COMPUTE PART-POINTS(PART-IX) ROUNDED =
003210                     PART-POINTS(PART-IX) +
003220                     (TRX-REAL-VALUE(TRX-IX) * WTB-POINTS-FACTOR)
003230             ELSE
003240                 IF WS-DELAY-NUMERIC > 15
003250                     COMPUTE PART-POINTS(PART-IX) ROUNDED =
003260                         PART-POINTS(PART-IX) * 0.25
003270                     SET PART-RANK-SELECTION(PART-IX) TO TRUE
003280                 END-IF
003290             END-IF
003300     END-EVALUATE.
003310 600-EXIT.
003320     EXIT.
003330*--------------------------------------------------------------*
003340*    650-CHECK-PROMOTION  (NORMAL/SELECTION PROMOTION LADDER)    *
003350*--------------------------------------------------------------*
003360 650-CHECK-PROMOTION.
003370*
003380*    ELITE IS TESTED BEFORE SELECTION SO THAT A NORMAL-RANK
003390*    PARTNER WHOSE POINTS LEAP PAST BOTH THRESHOLDS IN ONE
003400*    POSTING (A LARGE EARLY SALE, FOR INSTANCE) PROMOTES ALL THE
003410*    WAY TO ELITE IN ONE PASS RATHER THAN STOPPING AT SELECTION
003420*    AND WAITING FOR THE NEXT PAYMENT TO PROMOTE AGAIN.
003430*
003440     IF PART-POINTS(PART-IX) > WTB-NORMAL-ELITE-THRESH
003450         SET PART-RANK-ELITE(PART-IX) TO TRUE
003460     ELSE
003470         IF PART-POINTS(PART-IX) > WTB-NORMAL-SEL-THRESH
003480             SET PART-RANK-SELECTION(PART-IX) TO TRUE
003490         END-IF
003500     END-IF.
003510 650-EXIT.
003520     EXIT.
003530*--------------------------------------------------------------*
003540*    800-BREAKDOWN-POINTS  (U5 - BREAKDOWN WITH BASE-VALUE > 0,  *
003550*    WTB-113) - NO PRICING INVOLVED, PLAIN POINTS AWARD          *
003560*--------------------------------------------------------------*
003570 800-BREAKDOWN-POINTS.
003580*
003590*    A BREAKDOWN NEVER EARNS LATE-PENALTY TREATMENT - THERE IS NO
003600*    DUE DATE FOR A PARTNER TO HAVE MISSED, SO THE POINTS AWARD
003610*    IS UNCONDITIONAL AGAINST LS-BASE-VALUE (THE TOTAL VALUE OF
003620*    THE BROKEN-DOWN PRODUCT'S COMPONENTS, COMPUTED BY WTB100
003630*    BEFORE THIS SUBPROGRAM IS EVER CALLED).  AN ELITE PARTNER IS
003640*    SKIPPED FOR THE PROMOTION CHECK SINCE THERE IS NOWHERE
003650*    HIGHER TO PROMOTE TO.
003660*
003670     COMPUTE PART-POINTS(PART-IX) ROUNDED =
003680         PART-POINTS(PART-IX) +
003690         (LS-BASE-VALUE * WTB-POINTS-FACTOR)
003700     IF NOT PART-RANK-ELITE(PART-IX)
003710         PERFORM 650-CHECK-PROMOTION THRU 650-EXIT
003720     END-IF.
003730 800-EXIT.
003740     EXIT.
