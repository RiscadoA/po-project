000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTBOPER.CPY                                             *
000130*      WAREHOUSE TRADING BATCH - OPERATIONS DRIVER RECORD       *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170* One line per requested operation, pipe-delimited, the same
000180* convention the IMPORT-FILE uses (see WTBIMPT).  The 2-character
000190* leading tag is checked against WTB-OP-CODES (WTBLITS) before
000200* the rest of the line is unstrung into WTB-OP-FIELD, whose
000210* eleven pipe-separated slots carry whichever parameters the
000220* given verb actually needs - unused slots are left blank.
000230*
000240*   Tag  Meaning                Uses WTB-OP-FIELD (1) (2) (3) (4)
000250*   RP   register partner       key  name addr
000260*   RD   register product       key  type aggrav comps(k:q#k:q)
000270*   AQ   acquisition            part prod price amount
000280*   VD   sale                   part deadline prod amount
000290*   BK   breakdown              part prod amount
000300*   PG   receive payment        trx-id
000310*   AD   advance date           days
000320*   TN   toggle notification    part prod
000330*   LP   list products          (none)
000340*   LB   list batches           (none)
000350*   LR   list partners          (none)
000360*   SP   show partner           part
000370*   ST   show transactions      part scope(A/VB/P/ALL)
000380*   SO   show one transaction   trx-id
000390*   SB   show balances          (none)
000400*
000410*   MAINTENANCE
000420*   YY/MM/DD  WHO  TICKET   DESCRIPTION
000430*   87/04/02  RJD  WTB-006  ORIGINAL COPYBOOK (RP/RD/AQ ONLY)
000440*   88/11/09  RJD  WTB-016  ADDED VD/BK/PG
000450*   92/03/09  CAK  WTB-051  ADDED AD, LISTING AND SHOW VERBS
000460*   06/07/22  PQS  WTB-112  ADDED TN TOGGLE-NOTIFICATION VERB
000470*   99/01/18  LMT  WTB-Y2K  DAY COUNTS ARE PLAIN INTEGERS - N/A
000475*   22/06/30  DVO  WTB-182  VD LINE WAS MISSING THE DEADLINE
000476*                           FIELD - FIELD (2) IS NOW DEADLINE,
000477*                           PROD SHIFTED TO (3), AMOUNT TO (4)
000480*
000490     05  WTB-OP-LINE                PIC X(400).
000500     05  WTB-OP-TAG-PROBE REDEFINES WTB-OP-LINE.
000510         10  WTBOP-TAG              PIC X(2).
000520         10  FILLER                 PIC X(398).
000530     05  WTB-OP-FIELD OCCURS 11 TIMES PIC X(80).
000540     05  WTB-OP-FIELD-COUNT         PIC 9(2) COMP VALUE 0.
