000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTB100                                                 *
000130*      WAREHOUSE TRADING BATCH - MAIN BATCH DRIVER             *
000140*                                                              *
000150*--------------------------------------------------------------*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    WTB100.
000180 AUTHOR.        R J DUNSTAN.
000190 INSTALLATION.  MERIDIAN DATA CENTER.
000200 DATE-WRITTEN.  MARCH 1987.
000210 DATE-COMPILED.
000220 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000230*
000240*   AMENDMENT HISTORY
000250*   -----------------
000260*   YY/MM/DD  WHO  TICKET    DESCRIPTION
000270*   87/03/11  RJD  WTB-001   ORIGINAL - RP/RD/AQ/PG OPERATIONS,
000280*                            TRANSACTION TABLE AND BALANCES ONLY
000290*   87/04/02  RJD  WTB-006   ADDED VD/BK/AD/TN AND THE LISTING
000300*                            AND SHOW OPERATION-FILE TAGS
000310*   87/04/09  RJD  WTB-007   ADDED BULK IMPORT-FILE (U11), READ
000320*                            AHEAD OF THE OPERATIONS STREAM
000330*   88/11/09  RJD  WTB-015   ADDED SALE POSTING - NOTE VD NOW
000340*                            CARRIES A DEADLINE FIELD, SEE
000350*                            WTBOPER WTB-182 AND 400-SALE-POST
000360*   89/06/05  RJD  WTB-021   ADDED TOGGLE-NOTIFY AND THE PENDING
000370*                            NOTICE POP ON SHOW-PARTNER
000380*   91/09/04  CAK  WTB-055   ADDED BREAKDOWN POSTING (U5)
000390*   92/03/09  CAK  WTB-052   ADDED BATCH_M INLINE RECIPE PARSE
000400*                            ON IMPORT, SEE 090/095-SERIES
000410*   93/05/02  CAK  WTB-061   990-REPORT-BAD-OP NOW CARRIES THE
000420*                            REQUESTED/AVAILABLE DETAIL ON A 07
000430*   99/01/18  LMT  WTB-Y2K   DAY COUNTER IS A SIMPLE INTEGER,
000440*                            NOT A CALENDAR DATE - NO CENTURY
000450*                            WINDOWING REQUIRED, NO CHANGE MADE
000460*   06/07/22  PQS  WTB-112   ADDED TN TOGGLE-NOTIFICATION VERB
000470*                            AND THE NEW/BARGAIN LINES ON SP
000480*   12/06/19  HBN  WTB-133   REJECT RD WITH MISMATCHED COMPONENT
000490*                            /AMOUNT LIST LENGTHS, SEE 235-EXIT
000500*   21/11/03  DVO  WTB-176   PAYMENT AND DATE-ADVANCE REPRICING
000510*                            MOVED TO WTB700, SEE 600/700-SERIES
000520*   21/12/14  DVO  WTB-177   BREAKDOWN POINTS AWARD NOW CALLS
000530*                            WTB700 800-BREAKDOWN-POINTS
000540*   22/02/08  DVO  WTB-181   ALL LOOPS RECAST AS OUT-OF-LINE
000550*                            PERFORM ... VARYING/UNTIL PARAGRAPHS
000560*                            PER SHOP CODING STANDARD - NO CHANGE
000570*                            IN LOGIC
000580*   22/06/30  DVO  WTB-182   VD FIELD LIST CORRECTED, DEADLINE IS
000590*                            NOW FIELD (2), SEE 400-SALE-POST
000600*   22/07/14  DVO  WTB-183   NUMERIC FIELD PARSE RECAST TO USE
000610*                            INSPECT ... BEFORE INITIAL SPACE,
000620*                            SEE 070/080-SERIES - A PLAIN MOVE OF
000630*                            THE FULL-WIDTH FIELD INTO THE
000640*                            JUSTIFIED-RIGHT WORK AREA WAS FOUND
000650*                            TO DROP THE DIGITS, NOT THE PADDING
000660*   22/09/19  DVO  WTB-184   LP/LB/LR/ST/SO LISTING VERBS ADDED,  WTB-184 
000670*                            SEE 950-973 (PRODUCT/BATCH/PARTNER   WTB-184 
000680*                            LISTS) AND 960-967 (TRX SHOW/SCOPE)  WTB-184 
000690*
000700*   THIS IS THE WTB SYSTEM MAIN DRIVER.  IT OPENS IMPORT-FILE,
000710*   LOADS THE INITIAL MASTER-DATA STATE (U11), THEN READS THE
000720*   OPERATIONS STREAM ONE RECORD AT A TIME, DISPATCHING EACH TAG
000730*   TO THE PARAGRAPH THAT IMPLEMENTS IT.  BATCH-STOCK MUTATION IS
000740*   DELEGATED TO WTB300, SALE FABRICATION TO WTB500, AND ALL
000750*   PAYMENT PRICING/POINTS/RANK WORK TO WTB700.  A VALIDATION
000760*   FAILURE ON AN OPERATIONS RECORD ABORTS ONLY THAT RECORD
000770*   (990-REPORT-BAD-OP); A BAD IMPORT-FILE RECORD ABORTS THE
000780*   WHOLE RUN BEFORE ANY OPERATION IS READ - SEE 154-EXIT.
000790*--------------------------------------------------------------*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT IMPORT-FILE ASSIGN TO WTBIMP
000870         ACCESS IS SEQUENTIAL
000880         FILE STATUS IS WS-IMPORT-STATUS.
000890     SELECT OPERATIONS-FILE ASSIGN TO WTBOPS
000900         ACCESS IS SEQUENTIAL
000910         FILE STATUS IS WS-OPS-STATUS.
000920     SELECT REPORT-FILE ASSIGN TO WTBRPT
000930         ACCESS IS SEQUENTIAL
000940         FILE STATUS IS WS-RPT-STATUS.
000950*--------------------------------------------------------------*
000960 DATA DIVISION.
000970 FILE SECTION.
000980 FD  IMPORT-FILE
000990     LABEL RECORDS ARE STANDARD
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  IMPORT-RECORD.
001030     COPY WTBIMPT.
001040 FD  OPERATIONS-FILE
001050     LABEL RECORDS ARE STANDARD
001060     BLOCK CONTAINS 0 RECORDS
001070     RECORDING MODE IS F.
001080 01  OPERATION-RECORD.
001090     COPY WTBOPER.
001100 FD  REPORT-FILE
001110     LABEL RECORDS ARE STANDARD
001120     BLOCK CONTAINS 0 RECORDS
001130     RECORDING MODE IS F.
001140 01  REPORT-RECORD              PIC X(250).
001150*--------------------------------------------------------------*
001160 WORKING-STORAGE SECTION.
001170 01  WS-EYECATCHER              PIC X(32)  VALUE
001180         'WTB100 WORKING STORAGE BEGINS'.
001190*
001200 01  WS-FILE-STATUS.
001210     05  WS-IMPORT-STATUS       PIC XX            VALUE '00'.
001220     05  WS-OPS-STATUS          PIC XX            VALUE '00'.
001230     05  WS-RPT-STATUS          PIC XX            VALUE '00'.
001240     05  FILLER                 PIC X(2)          VALUE SPACES.
001250*
001260 01  WS-SWITCHES.
001270     05  WS-IMPORT-EOF-SW       PIC X             VALUE 'N'.
001280         88  WS-IMPORT-EOF          VALUE 'Y'.
001290     05  WS-OPS-EOF-SW          PIC X             VALUE 'N'.
001300         88  WS-OPS-EOF              VALUE 'Y'.
001310     05  WS-ABEND-SW            PIC X             VALUE 'N'.
001320         88  WS-ABEND                VALUE 'Y'.
001330     05  WS-FOUND-SW            PIC X             VALUE 'N'.
001340         88  WS-FOUND                VALUE 'Y'.
001350     05  WS-PAID-SW             PIC X             VALUE 'N'.
001360         88  WS-ALREADY-PAID         VALUE 'Y'.
001370     05  FILLER                 PIC X(3)          VALUE SPACES.
001380*
001390*    THE BATCH CLOCK - ADVANCED ONLY BY THE AD VERB (700-ADVANCE-
001400*    DATE), NEVER BY THE SYSTEM CLOCK.  KEPT AS A STANDALONE 77
001410*    ITEM, NOT A GROUP, SINCE IT IS A SINGLE SCALAR REFERENCED
001420*    FROM EVERY PRICING AND DEADLINE CALCULATION IN THE PROGRAM.
001430 77  WS-TODAY                   PIC S9(9) COMP-3 VALUE 0.
001440*
001450*    ONE-OFF HOLDING AREA FOR THE VD VERB'S DEADLINE PARAMETER -
001460*    LIFTED OUT OF WS-SALE-PARM BACK IN WTB-182 WHEN THE FIELD
001470*    ORDER ON THE OPERATIONS LINE CHANGED, AND LEFT STANDALONE
001480*    SINCE IT NEVER TRAVELLED WITH THE REST OF THE SALE PARM.
001490 77  WS-SALE-DEADLINE           PIC 9(5)      COMP-3 VALUE 0.
001500*
001510 01  WS-PRODUCT-TABLE.
001520     COPY WTBPROD.
001530 01  WS-PARTNER-TABLE.
001540     COPY WTBPART.
001550 01  WS-TRANSACTION-TABLE.
001560     COPY WTBTRX.
001570 01  WS-LITERALS.
001580     COPY WTBLITS.
001590 01  WS-ERROR-AREA.
001600     COPY WTBERRH.
001610 01  WS-BATCH-PARM.
001620     COPY WTBBATC.
001630 01  WS-NOTE-PARM.
001640     COPY WTBNOTE.
001650*
001660 01  WS-SALE-PARM.
001670     05  WS-SALE-PROD-KEY       PIC X(20).
001680     05  WS-SALE-AMOUNT         PIC S9(9)     COMP-3.
001690     05  WS-SALE-TOTAL-COST     PIC S9(11)V99 COMP-3.
001700     05  FILLER                 PIC X(4).
001710*
001720 01  WS-WTB700-PARM.
001730     05  WS-PART-SUB            PIC 9(4)  COMP   VALUE 0.
001740     05  WS-TRX-SUB             PIC 9(5)  COMP   VALUE 0.
001750     05  WS-N-FACTOR            PIC S9(3) COMP-3 VALUE 0.
001760     05  WS-DELAY               PIC S9(9) COMP-3 VALUE 0.
001770     05  WS-BASE-VALUE          PIC S9(11)V99 COMP-3 VALUE 0.
001780     05  FILLER                 PIC X(4).
001790*
001800*--------------------------------------------------------------*
001810*    CASE-INSENSITIVE KEY FOLD WORK AREA - 040-FOLD-KEY FOLDS   *
001820*    WS-FOLD-IN INTO WS-FOLD-OUT.  EVERY LOOKUP AND EVERY       *
001830*    INSERT-POINT SCAN GOES THROUGH IT SO A KEY IS NEVER        *
001840*    COMPARED IN MIXED CASE TWICE THE SAME WAY (WTB-119).       *
001850*--------------------------------------------------------------*
001860 01  WS-FOLD-AREA.
001870     05  WS-FOLD-IN             PIC X(20)        VALUE SPACES.
001880     05  WS-FOLD-OUT            PIC X(20)        VALUE SPACES.
001890     05  WS-FOLD-OUT-2          PIC X(20)        VALUE SPACES.
001900     05  FILLER                 PIC X(4)         VALUE SPACES.
001910*
001920 01  WS-LOOKUP-FIELDS.
001930     05  WS-LOOK-PART-KEY       PIC X(20)        VALUE SPACES.
001940     05  WS-LOOK-PROD-KEY       PIC X(20)        VALUE SPACES.
001950     05  WS-INSERT-AT           PIC 9(4)  COMP   VALUE 0.
001960     05  WS-SHIFT-IX            PIC 9(4)  COMP   VALUE 0.
001970     05  FILLER                 PIC X(4)         VALUE SPACES.
001980*
001990 01  WS-NEW-PRODUCT-AREA.
002000     05  WS-NEW-PART-NAME       PIC X(30)        VALUE SPACES.
002010     05  WS-NEW-PART-ADDRESS    PIC X(40)        VALUE SPACES.
002020     05  WS-NEW-PROD-AGGRAV-TXT PIC X(80)        VALUE SPACES.
002030     05  WS-NEW-PROD-RECIPE-TXT PIC X(300)       VALUE SPACES.
002040     05  FILLER                 PIC X(4)         VALUE SPACES.
002050*
002060*--------------------------------------------------------------*
002070*    IMPORT/OPERATIONS NUMERIC FIELD PARSE WORK AREA (WTB-183)  *
002080*--------------------------------------------------------------*
002090 01  WS-PARSE-AREA.
002100     05  WS-PARSE-SRC           PIC X(80)        VALUE SPACES.
002110     05  WS-DIGIT-LEN           PIC 9(3)  COMP   VALUE 0.
002120     05  WS-PARSE-JUST          PIC X(18)        VALUE SPACES
002130                                JUSTIFIED RIGHT.
002140     05  WS-PARSE-JUST-NUM REDEFINES WS-PARSE-JUST
002150                                PIC 9(18).
002160     05  WS-PARSE-INT-RESULT    PIC S9(9) COMP-3 VALUE 0.
002170     05  WS-PARSE-DEC-RESULT    PIC S9(9)V99 COMP-3 VALUE 0.
002180     05  WS-PARSE-WHOLE-TXT     PIC X(18)        VALUE SPACES.
002190     05  WS-PARSE-FRAC-TXT      PIC X(18)        VALUE SPACES.
002200     05  WS-PARSE-FRAC-2        PIC XX           VALUE '00'.
002210     05  WS-PARSE-FRAC-NUM REDEFINES WS-PARSE-FRAC-2
002220                                PIC 99.
002230     05  FILLER                 PIC X(4)         VALUE SPACES.
002240*
002250 01  WS-RECIPE-AREA.
002260     05  WS-RECIPE-TOKEN OCCURS 10 TIMES
002270                                PIC X(40)        VALUE SPACES.
002280     05  WS-RECIPE-TOKEN-COUNT  PIC 9(2)  COMP   VALUE 0.
002290     05  WS-RECIPE-IX           PIC 9(2)  COMP   VALUE 0.
002300     05  WS-RECIPE-KEY-TXT      PIC X(20)        VALUE SPACES.
002310     05  WS-RECIPE-QTY-TXT      PIC X(18)        VALUE SPACES.
002320     05  WS-RECIPE-BAD-SW       PIC X            VALUE 'N'.
002330         88  WS-RECIPE-BAD          VALUE 'Y'.
002340     05  FILLER                 PIC X(4)         VALUE SPACES.
002350*
002360*--------------------------------------------------------------*
002370*    BREAKDOWN COMPONENT WORK AREA - ONE ROW PER RECIPE LINE,   *
002380*    BUILT WHILE 500-BREAKDOWN-POST WALKS THE PRODUCT'S RECIPE. *
002390*--------------------------------------------------------------*
002400 01  WS-BREAK-COMP-AREA.
002410     05  WS-BREAK-IX            PIC 9(2)  COMP   VALUE 0.
002420     05  WS-BREAK-UNITS         PIC S9(9) COMP-3 VALUE 0.
002430     05  WS-BREAK-UNIT-VALUE    PIC S9(9)V99 COMP-3 VALUE 0.
002440     05  WS-BREAK-COMP-VALUE    PIC S9(11)V99 COMP-3 VALUE 0.
002450     05  WS-BREAK-COMP-TOTAL    PIC S9(11)V99 COMP-3 VALUE 0.
002460     05  WS-BREAK-TAKEN-VALUE   PIC S9(11)V99 COMP-3 VALUE 0.
002470     05  WS-BREAK-BASE-VALUE    PIC S9(11)V99 COMP-3 VALUE 0.
002480     05  WS-BREAK-PAID-VALUE    PIC S9(11)V99 COMP-3 VALUE 0.
002490     05  WS-BREAK-AMOUNT        PIC S9(9) COMP-3 VALUE 0.
002500     05  WS-BREAK-QTY           PIC 9(7)  COMP-3 VALUE 0.
002510     05  WS-BREAK-PARENT-SUB    PIC 9(4)  COMP   VALUE 0.
002520     05  FILLER                 PIC X(4)         VALUE SPACES.
002530 01  WS-BREAK-RESULT-TABLE.
002540     05  WS-BREAK-RESULT-ENTRY OCCURS 10 TIMES.
002550         10  WS-BREAK-RESULT-KEY    PIC X(20) VALUE SPACES.
002560         10  WS-BREAK-RESULT-UNITS  PIC S9(9)     COMP-3 VALUE 0.
002570         10  WS-BREAK-RESULT-VALUE  PIC S9(11)V99 COMP-3 VALUE 0.
002580     05  FILLER                     PIC X(4).
002590*
002600*--------------------------------------------------------------*
002610*    PIPE-DELIMITED REPORT LINE BUILDER - STRING ... WITH       *
002620*    POINTER, TRAILING PIPE DROPPED AT WRITE TIME (WTB-181).    *
002630*--------------------------------------------------------------*
002640 01  WS-PRINT-AREA.
002650     05  WS-PRINT-LINE          PIC X(200)       VALUE SPACES.
002660     05  WS-LINE-PTR            PIC 9(4)  COMP   VALUE 1.
002670     05  WS-WRITE-LEN           PIC 9(4)  COMP   VALUE 0.
002680     05  WS-LEAD-CT             PIC 9(4)  COMP   VALUE 0.
002690     05  WS-START-POS           PIC 9(4)  COMP   VALUE 0.
002700     05  WS-ROUND-TEMP          PIC S9(11) COMP-3 VALUE 0.
002710     05  WS-EDIT-INT            PIC -(11)9.
002720     05  WS-EDIT-AGGRAV         PIC -(3)9.9(4).
002730     05  FILLER                 PIC X(4)         VALUE SPACES.
002740*
002750*--------------------------------------------------------------*
002760*    U10 LISTING WORK AREAS.                                   *
002770*--------------------------------------------------------------*
002780 01  WS-LIST-AREA.
002790     05  WS-SHOWN-BATCH         PIC X(100)       VALUE SPACES.
002800     05  WS-MIN-BAT-IX          PIC 9(3)  COMP   VALUE 0.
002810     05  WS-BATCH-COUNTER       PIC 9(3)  COMP   VALUE 0.
002820     05  WS-SHOW-SCOPE          PIC X(4)         VALUE SPACES.
002830         88  WS-SCOPE-ACQ            VALUE 'A   '.
002840         88  WS-SCOPE-VB             VALUE 'VB  '.
002850         88  WS-SCOPE-PAID           VALUE 'P   '.
002860         88  WS-SCOPE-ALL            VALUE 'ALL '.
002870     05  WS-AVAILABLE-BALANCE   PIC S9(11)V99 COMP-3 VALUE 0.
002880     05  WS-ACCOUNTING-BALANCE  PIC S9(11)V99 COMP-3 VALUE 0.
002890     05  WS-LIST-IX             PIC 9(4)  COMP   VALUE 0.
002900     05  WS-LIST-SCAN-IX        PIC 9(4)  COMP   VALUE 0.
002910     05  WS-NOTE-IX             PIC 9(3)  COMP   VALUE 0.
002920     05  WS-MIN-IX              PIC 9(4)  COMP   VALUE 0.
002930     05  WS-MIN-KEY             PIC X(20)        VALUE SPACES.
002940     05  WS-SHOWN-PROD          PIC X(500)       VALUE SPACES.
002950     05  WS-SHOWN-PART          PIC X(500)       VALUE SPACES.
002960     05  WS-SHOWN-COUNT         PIC 9(4)  COMP   VALUE 0.
002970     05  WS-MIN-BATCH-PRICE     PIC S9(9)V99  COMP-3 VALUE 0.
002980     05  WS-MIN-BATCH-AMOUNT    PIC S9(9)     COMP-3 VALUE 0.
002990     05  WS-SCAN-PART-KEY       PIC X(20)        VALUE SPACES.
003000     05  FILLER                 PIC X(4)         VALUE SPACES.
003010*
003020 01  FILLER                     PIC X(8) VALUE SPACES.
003030*--------------------------------------------------------------*
003040 PROCEDURE DIVISION.
003050*--------------------------------------------------------------*
003060 000-MAIN-LINE.
003070*
003080*    THE IMPORT FILE IS A ONE-SHOT BULK LOAD, RUN ONCE AT THE
003090*    TOP OF THE JOB BEFORE THE FIRST OPERATIONS-LINE IS EVER
003100*    READ - THERE IS NO WAY TO RE-RUN THE IMPORT MID-STREAM, SO
003110*    IT IS NOT DRIVEN OUT OF THE OPERATIONS DISPATCH TABLE IN
003120*    025-PROCESS-OPERATION THE WAY EVERY OTHER VERB IS.  IF THE
003130*    IMPORT OR EITHER FILE OPEN FAILS, WS-ABEND SKIPS THE WHOLE
003140*    OPERATIONS LOOP BUT STILL FALLS THROUGH TO CLOSE WHATEVER
003150*    DID OPEN SUCCESSFULLY - THIS AVOIDS LEAVING A DATASET OPEN
003160*    ON AN ABNORMAL TERMINATION.
003170*
003180     PERFORM 010-OPEN-FILES THRU 010-EXIT
003190     PERFORM 150-IMPORT-FILE THRU 150-EXIT
003200     IF NOT WS-ABEND
003210         PERFORM 020-READ-OPERATION THRU 020-EXIT
003220         PERFORM 025-PROCESS-OPERATION THRU 025-EXIT
003230             UNTIL WS-OPS-EOF
003240     END-IF
003250     PERFORM 015-CLOSE-FILES THRU 015-EXIT
003260     GOBACK.
003270*--------------------------------------------------------------*
003280*    FILE OPEN / CLOSE                                        *
003290*--------------------------------------------------------------*
003300 010-OPEN-FILES.
003310     OPEN INPUT IMPORT-FILE
003320     IF WS-IMPORT-STATUS NOT = '00'
003330         DISPLAY 'WTB100 - IMPORT-FILE OPEN FAILED '
003340             WS-IMPORT-STATUS
003350         SET WS-ABEND TO TRUE
003360     END-IF
003370     OPEN INPUT OPERATIONS-FILE
003380     IF WS-OPS-STATUS NOT = '00'
003390         DISPLAY 'WTB100 - OPERATIONS-FILE OPEN FAILED '
003400             WS-OPS-STATUS
003410         SET WS-ABEND TO TRUE
003420     END-IF
003430     OPEN OUTPUT REPORT-FILE
003440     IF WS-RPT-STATUS NOT = '00'
003450         DISPLAY 'WTB100 - REPORT-FILE OPEN FAILED ' WS-RPT-STATUS
003460         SET WS-ABEND TO TRUE
003470     END-IF.
003480 010-EXIT.
003490     EXIT.
003500*
003510 015-CLOSE-FILES.
003520     CLOSE IMPORT-FILE
003530     CLOSE OPERATIONS-FILE
003540     CLOSE REPORT-FILE.
003550 015-EXIT.
003560     EXIT.
003570*--------------------------------------------------------------*
003580*    OPERATIONS STREAM READ-AHEAD AND DISPATCH                 *
003590*--------------------------------------------------------------*
003600 020-READ-OPERATION.
003610     READ OPERATIONS-FILE
003620         AT END
003630             SET WS-OPS-EOF TO TRUE
003640     END-READ
003650     IF NOT WS-OPS-EOF
003660         IF WS-OPS-STATUS NOT = '00'
003670             DISPLAY 'WTB100 - OPERATIONS-FILE READ ERROR '
003680                 WS-OPS-STATUS
003690             SET WS-OPS-EOF TO TRUE
003700         END-IF
003710     END-IF.
003720 020-EXIT.
003730     EXIT.
003740*
003750 025-PROCESS-OPERATION.
003760*
003770*    EVERY OPERATIONS LINE IS A FLAT BAR-DELIMITED RECORD - THE
003780*    THREE-CHARACTER TAG IN WTBOP-TAG SELECTS THE VERB AND THE
003790*    REMAINING BAR-DELIMITED FIELDS ARE UNSTRUNG POSITIONALLY
003800*    INTO WTB-OP-FIELD(1) THROUGH (11) WITHOUT REGARD TO WHAT
003810*    VERB IS BEING PROCESSED - EACH VERB'S PARAGRAPH THEN PICKS
003820*    OUT ONLY THE FIELDS IT NEEDS, BY POSITION.  A SHORT LINE
003830*    SIMPLY LEAVES THE TRAILING FIELDS AS SPACES (THEY WERE
003840*    CLEARED ABOVE BEFORE THE UNSTRING), WHICH IS WHY EACH
003850*    VERB'S OWN PARAGRAPH VALIDATES ITS OWN FIELDS ARE PRESENT
003860*    RATHER THAN RELYING ON WTB-OP-FIELD-COUNT.  AN UNRECOGNIZED
003870*    TAG FALLS TO WHEN OTHER AND IS REPORTED BY 990-REPORT-BAD-
003880*    OP RATHER THAN ABENDING THE JOB - ONE BAD LINE IN THE
003890*    OPERATIONS STREAM DOES NOT STOP THE REST FROM PROCESSING.
003900*
003910     MOVE SPACES TO WTB-OP-FIELD(1) WTB-OP-FIELD(2)
003920         WTB-OP-FIELD(3)
003930         WTB-OP-FIELD(4) WTB-OP-FIELD(5) WTB-OP-FIELD(6)
003940         WTB-OP-FIELD(7) WTB-OP-FIELD(8) WTB-OP-FIELD(9)
003950         WTB-OP-FIELD(10) WTB-OP-FIELD(11)
003960     UNSTRING WTB-OP-LINE(4:397) DELIMITED BY '|'
003970         INTO WTB-OP-FIELD(1)  WTB-OP-FIELD(2)  WTB-OP-FIELD(3)
003980              WTB-OP-FIELD(4)  WTB-OP-FIELD(5)  WTB-OP-FIELD(6)
003990              WTB-OP-FIELD(7)  WTB-OP-FIELD(8)  WTB-OP-FIELD(9)
004000              WTB-OP-FIELD(10) WTB-OP-FIELD(11)
004010         TALLYING IN WTB-OP-FIELD-COUNT
004020     MOVE 0 TO WTB-ERROR-CODE
004030     EVALUATE TRUE
004040         WHEN WTBOP-TAG = WTB-OP-REG-PARTNER
004050             PERFORM 200-REGISTER-PARTNER-OP THRU 200-EXIT
004060         WHEN WTBOP-TAG = WTB-OP-REG-PRODUCT
004070             PERFORM 220-REGISTER-PRODUCT-OP THRU 220-EXIT
004080         WHEN WTBOP-TAG = WTB-OP-ACQUISITION
004090             PERFORM 300-ACQUISITION-POST THRU 300-EXIT
004100         WHEN WTBOP-TAG = WTB-OP-SALE
004110             PERFORM 400-SALE-POST THRU 400-EXIT
004120         WHEN WTBOP-TAG = WTB-OP-BREAKDOWN
004130             PERFORM 500-BREAKDOWN-POST THRU 500-EXIT
004140         WHEN WTBOP-TAG = WTB-OP-PAYMENT
004150             PERFORM 600-RECEIVE-PAYMENT THRU 600-EXIT
004160         WHEN WTBOP-TAG = WTB-OP-ADVANCE-DATE
004170             PERFORM 700-ADVANCE-DATE THRU 700-EXIT
004180         WHEN WTBOP-TAG = WTB-OP-TOGGLE-NOTIFY
004190             PERFORM 900-TOGGLE-NOTIFY THRU 900-EXIT
004200         WHEN WTBOP-TAG = WTB-OP-LIST-PRODUCTS
004210             PERFORM 950-LIST-PRODUCTS THRU 950-EXIT
004220         WHEN WTBOP-TAG = WTB-OP-LIST-BATCHES
004230             PERFORM 952-LIST-BATCHES THRU 952-EXIT
004240         WHEN WTBOP-TAG = WTB-OP-LIST-PARTNERS
004250             PERFORM 954-LIST-PARTNERS THRU 954-EXIT
004260         WHEN WTBOP-TAG = WTB-OP-SHOW-PARTNER
004270             PERFORM 920-SHOW-PARTNER THRU 920-EXIT
004280         WHEN WTBOP-TAG = WTB-OP-SHOW-TRX
004290             PERFORM 960-SHOW-TRANSACTIONS THRU 960-EXIT
004300         WHEN WTBOP-TAG = WTB-OP-SHOW-ONE-TRX
004310             PERFORM 965-SHOW-TRANSACTION THRU 965-EXIT
004320         WHEN WTBOP-TAG = WTB-OP-SHOW-BALANCES
004330             PERFORM 800-SHOW-BALANCES THRU 800-EXIT
004340         WHEN OTHER
004350             MOVE 10 TO WTB-ERROR-CODE
004360     END-EVALUATE
004370     IF NOT WTB-NO-ERROR
004380         PERFORM 990-REPORT-BAD-OP THRU 990-EXIT
004390     END-IF
004400     IF NOT WS-OPS-EOF
004410         PERFORM 020-READ-OPERATION THRU 020-EXIT
004420     END-IF.
004430 025-EXIT.
004440     EXIT.
004450*--------------------------------------------------------------*
004460*    SHARED LOOKUP UTILITIES - CASE-FOLD, FIND PRODUCT/PARTNER  *
004470*--------------------------------------------------------------*
004480 040-FOLD-KEY.
004490*
004500*    ONE SHARED UPPER-CASE FOLD FOR BOTH PRODUCT AND PARTNER
004510*    LOOKUPS, SO KEY MATCHING IS CASE-INSENSITIVE THROUGHOUT THE
004520*    PROGRAM NO MATTER HOW THE OPERATOR KEYED THE PRODUCT OR
004530*    PARTNER CODE ON THE OPERATIONS LINE.  WS-FOLD-IN/WS-FOLD-
004540*    OUT ARE DELIBERATELY SEPARATE FROM THE LOOKUP KEYS
004550*    THEMSELVES SO THIS PARAGRAPH CAN BE CALLED TWICE IN A ROW
004560*    (ONCE FOR THE SEARCH KEY, ONCE FOR EACH TABLE ENTRY) WITHOUT
004570*    THE SECOND CALL CLOBBERING THE FIRST RESULT - SEE 050/060
004580*    BELOW, WHICH SAVE THE FIRST FOLD INTO WS-FOLD-OUT-2.
004590*
004600     MOVE WS-FOLD-IN TO WS-FOLD-OUT
004610     INSPECT WS-FOLD-OUT
004620         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004630                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004640 040-EXIT.
004650     EXIT.
004660*
004670 050-FIND-PRODUCT.
004680*
004690*    A STRAIGHT SEQUENTIAL TABLE SCAN, NOT A SEARCH ALL - THE
004700*    PRODUCT TABLE IS BUILT IN REGISTRATION ORDER, NOT KEY
004710*    ORDER, AND WTB-021 DECIDED AGAINST RE-SORTING IT ON EVERY
004720*    ADD JUST TO ENABLE A BINARY SEARCH, SINCE PROD-COUNT RARELY
004730*    RUNS PAST A FEW HUNDRED ENTRIES IN PRACTICE.  ON RETURN,
004740*    PROD-IX POINTS AT THE MATCHING TABLE ROW AND WS-FOUND-SW
004750*    TELLS THE CALLER WHETHER THE LOOP FOUND ANYTHING - THE
004760*    SUBTRACT 1 BELOW IS NEEDED BECAUSE THE PERFORM VARYING
004770*    BUMPS PROD-IX ONE PAST THE MATCH BEFORE THE UNTIL TEST
004780*    STOPS THE LOOP.
004790*
004800     MOVE 'N' TO WS-FOUND-SW
004810     MOVE WS-LOOK-PROD-KEY TO WS-FOLD-IN
004820     PERFORM 040-FOLD-KEY THRU 040-EXIT
004830     MOVE WS-FOLD-OUT TO WS-FOLD-OUT-2
004840     PERFORM 055-CHECK-ONE-PRODUCT THRU 055-EXIT
004850         VARYING PROD-IX FROM 1 BY 1
004860         UNTIL PROD-IX > PROD-COUNT OR WS-FOUND
004870     IF WS-FOUND
004880         SUBTRACT 1 FROM PROD-IX
004890     END-IF.
004900 050-EXIT.
004910     EXIT.
004920*
004930 055-CHECK-ONE-PRODUCT.
004940*
004950*    CALLED ONCE PER TABLE ROW BY THE PERFORM VARYING IN
004960*    050-FIND-PRODUCT ABOVE - KEPT AS ITS OWN PARAGRAPH RATHER
004970*    THAN INLINE SO THE FOLD-AND-COMPARE LOGIC IS IN ONE PLACE
004980*    INSTEAD OF REPEATED AT EVERY CALL SITE THAT NEEDS A
004990*    CASE-INSENSITIVE PRODUCT KEY MATCH.
005000*
005010     MOVE PROD-KEY(PROD-IX) TO WS-FOLD-IN
005020     PERFORM 040-FOLD-KEY THRU 040-EXIT
005030     IF WS-FOLD-OUT = WS-FOLD-OUT-2
005040         SET WS-FOUND TO TRUE
005050     END-IF.
005060 055-EXIT.
005070     EXIT.
005080*
005090 060-FIND-PARTNER.
005100*
005110*    MIRROR IMAGE OF 050-FIND-PRODUCT ABOVE, AGAINST THE PARTNER
005120*    TABLE INSTEAD OF THE PRODUCT TABLE - THE TWO ARE NOT
005130*    COMBINED INTO ONE GENERIC TABLE-SEARCH PARAGRAPH BECAUSE THE
005140*    PRODUCT AND PARTNER TABLES ARE SEPARATE 01-LEVEL GROUPS
005150*    WITH DIFFERENT OCCURS CLAUSES, AND COBOL HAS NO CLEAN WAY TO
005160*    PASS "WHICH TABLE" AS A PARAMETER WITHOUT A LEVEL OF
005170*    INDIRECTION THIS SHOP HAS NEVER BOTHERED WITH FOR A TWO-WAY
005180*    CHOICE.
005190*
005200     MOVE 'N' TO WS-FOUND-SW
005210     MOVE WS-LOOK-PART-KEY TO WS-FOLD-IN
005220     PERFORM 040-FOLD-KEY THRU 040-EXIT
005230     MOVE WS-FOLD-OUT TO WS-FOLD-OUT-2
005240     PERFORM 065-CHECK-ONE-PARTNER THRU 065-EXIT
005250         VARYING PART-IX FROM 1 BY 1
005260         UNTIL PART-IX > PART-COUNT OR WS-FOUND
005270     IF WS-FOUND
005280         SUBTRACT 1 FROM PART-IX
005290     END-IF.
005300 060-EXIT.
005310     EXIT.
005320*
005330 065-CHECK-ONE-PARTNER.
005340*
005350*    SAME ROLE AS 055-CHECK-ONE-PRODUCT ABOVE, ONE ROW OF THE
005360*    PARTNER TABLE AT A TIME.
005370*
005380     MOVE PART-KEY(PART-IX) TO WS-FOLD-IN
005390     PERFORM 040-FOLD-KEY THRU 040-EXIT
005400     IF WS-FOLD-OUT = WS-FOLD-OUT-2
005410         SET WS-FOUND TO TRUE
005420     END-IF.
005430 065-EXIT.
005440     EXIT.
005450*--------------------------------------------------------------*
005460*    NUMERIC FIELD PARSE UTILITIES (WTB-183)                   *
005470*--------------------------------------------------------------*
005480 070-PARSE-INTEGER.
005490*
005500*    THE OPERATIONS FILE CARRIES ALL QUANTITIES AND AMOUNTS AS
005510*    LEFT-JUSTIFIED DISPLAY TEXT INSIDE A FIXED-WIDTH BAR FIELD,
005520*    NOT AS A NUMERIC-EDITED PICTURE, SO A BLANK-PADDED FIELD
005530*    CANNOT BE MOVED STRAIGHT INTO A NUMERIC ITEM WITHOUT FIRST
005540*    COUNTING HOW MANY DIGIT CHARACTERS PRECEDE THE TRAILING
005550*    SPACES AND RIGHT-JUSTIFYING THEM WITH ZERO FILL.  THIS IS
005560*    THE ONLY INTEGER PARSE ROUTINE IN THE PROGRAM - EVERY VERB
005570*    THAT NEEDS A QUANTITY OR A SIMPLE COUNT ROUTES THROUGH HERE
005580*    RATHER THAN RE-CODING THE INSPECT/JUSTIFY LOGIC AT EACH CALL
005590*    SITE (WTB-057).
005600*
005610     MOVE 0 TO WS-DIGIT-LEN
005620     INSPECT WS-PARSE-SRC TALLYING WS-DIGIT-LEN
005630         FOR CHARACTERS BEFORE INITIAL SPACE
005640     MOVE SPACES TO WS-PARSE-JUST
005650     IF WS-DIGIT-LEN > 0
005660         MOVE WS-PARSE-SRC(1:WS-DIGIT-LEN) TO WS-PARSE-JUST
005670     END-IF
005680     INSPECT WS-PARSE-JUST REPLACING LEADING SPACE BY ZERO
005690     MOVE WS-PARSE-JUST-NUM TO WS-PARSE-INT-RESULT.
005700 070-EXIT.
005710     EXIT.
005720*
005730 080-PARSE-DECIMAL.
005740*
005750*    MONEY AMOUNTS ON THE OPERATIONS FILE ARE KEYED WITH A
005760*    DECIMAL POINT (E.G. "12.50"), NOT AS AN IMPLIED-DECIMAL
005770*    NUMERIC STRING, SO THE WHOLE AND FRACTIONAL HALVES ARE SPLIT
005780*    OUT WITH UNSTRING ON THE PERIOD AND THE WHOLE PART IS HANDED
005790*    OFF TO 070-PARSE-INTEGER ABOVE TO AVOID DUPLICATING ITS
005800*    JUSTIFY-AND-ZERO-FILL LOGIC.  THE FRACTIONAL PART IS FORCED
005810*    TO EXACTLY TWO DIGITS (WS-PARSE-FRAC-2 DEFAULTS TO '00' SO A
005820*    ONE-DIGIT OR MISSING FRACTION DOES NOT LEAVE GARBAGE IN THE
005830*    LOW-ORDER CENTS POSITION) BEFORE THE FINAL COMPUTE RECOMBINES
005840*    THE TWO HALVES INTO ONE SIGNED AMOUNT.
005850*
005860     MOVE SPACES TO WS-PARSE-WHOLE-TXT
005870     MOVE SPACES TO WS-PARSE-FRAC-TXT
005880     UNSTRING WS-PARSE-SRC DELIMITED BY '.'
005890         INTO WS-PARSE-WHOLE-TXT WS-PARSE-FRAC-TXT
005900     MOVE SPACES TO WS-PARSE-SRC
005910     MOVE WS-PARSE-WHOLE-TXT TO WS-PARSE-SRC
005920     PERFORM 070-PARSE-INTEGER THRU 070-EXIT
005930     MOVE '00' TO WS-PARSE-FRAC-2
005940     MOVE WS-PARSE-FRAC-TXT(1:2) TO WS-PARSE-FRAC-2
005950     INSPECT WS-PARSE-FRAC-2 REPLACING TRAILING SPACE BY ZERO
005960     COMPUTE WS-PARSE-DEC-RESULT ROUNDED =
005970         WS-PARSE-INT-RESULT + (WS-PARSE-FRAC-NUM / 100).
005980 080-EXIT.
005990     EXIT.
006000*--------------------------------------------------------------*
006010*    RECIPE TEXT SPLIT - k1:q1#k2:q2#... INTO WS-RECIPE-TOKEN   *
006020*--------------------------------------------------------------*
006030 090-PARSE-RECIPE.
006040*
006050*    A DERIVATE PRODUCT'S RECIPE IS KEYED ON THE OPERATIONS LINE
006060*    AS A SINGLE TEXT FIELD OF "COMPONENT:QTY" PAIRS SEPARATED BY
006070*    THE HASH CHARACTER, E.G. "RAWA:2#RAWB:1" - THIS PARAGRAPH
006080*    SPLITS THAT TEXT ON THE HASH INTO WS-RECIPE-TOKEN-TABLE
006090*    ENTRIES, LEAVING THE COLON-DELIMITED KEY:QTY SPLIT TO
006100*    095-PARSE-ONE-COMPONENT BELOW.  A RECIPE IS CAPPED AT THE
006110*    OCCURS LIMIT ON WS-RECIPE-TOKEN-TABLE - 235-ADD-DERIVATE-
006120*    PRODUCT REJECTS ANY RECIPE THAT TRIES TO CARRY MORE
006130*    COMPONENTS THAN A SINGLE DERIVATE ITEM IS EVER EXPECTED TO
006140*    NEED.
006150*
006160     MOVE 0 TO WS-RECIPE-TOKEN-COUNT
006170     MOVE SPACES TO WS-RECIPE-TOKEN(1) WS-RECIPE-TOKEN(2)
006180         WS-RECIPE-TOKEN(3) WS-RECIPE-TOKEN(4) WS-RECIPE-TOKEN(5)
006190         WS-RECIPE-TOKEN(6) WS-RECIPE-TOKEN(7) WS-RECIPE-TOKEN(8)
006200         WS-RECIPE-TOKEN(9) WS-RECIPE-TOKEN(10)
006210     UNSTRING WS-PARSE-SRC DELIMITED BY '#'
006220         INTO WS-RECIPE-TOKEN(1) WS-RECIPE-TOKEN(2)
006230              WS-RECIPE-TOKEN(3) WS-RECIPE-TOKEN(4)
006240              WS-RECIPE-TOKEN(5) WS-RECIPE-TOKEN(6)
006250              WS-RECIPE-TOKEN(7) WS-RECIPE-TOKEN(8)
006260              WS-RECIPE-TOKEN(9) WS-RECIPE-TOKEN(10)
006270         TALLYING IN WS-RECIPE-TOKEN-COUNT.
006280 090-EXIT.
006290     EXIT.
006300*
006310 095-PARSE-ONE-COMPONENT.
006320*
006330*    SPLITS ONE "KEY:QTY" TOKEN, ALREADY ISOLATED BY 090-PARSE-
006340*    RECIPE ABOVE, INTO ITS RAW TEXT HALVES - THE CALLER
006350*    (238-RESOLVE-ONE-COMPONENT) IS THE ONE THAT TURNS
006360*    WS-RECIPE-QTY-TXT INTO AN ACTUAL NUMBER, SINCE NOT EVERY
006370*    CALLER OF THE RECIPE SPLITTER NEEDS THE QUANTITY PARSED.
006380*
006390     MOVE SPACES TO WS-RECIPE-KEY-TXT
006400     MOVE SPACES TO WS-RECIPE-QTY-TXT
006410     UNSTRING WS-RECIPE-TOKEN(WS-RECIPE-IX) DELIMITED BY ':'
006420         INTO WS-RECIPE-KEY-TXT WS-RECIPE-QTY-TXT.
006430 095-EXIT.
006440     EXIT.
006450*--------------------------------------------------------------*
006460*    U11 BULK IMPORT - RUNS ONCE, AHEAD OF THE OPERATIONS       *
006470*    STREAM.  ANY BAD TAG OR UNKNOWN KEY ABORTS THE WHOLE RUN.  *
006480*--------------------------------------------------------------*
006490 150-IMPORT-FILE.
006500*
006510*    U11 - THE CONVERSION LOAD FROM THE PRIOR SYSTEM.  THIS FILE
006520*    IS READ EXACTLY ONCE, TOP TO BOTTOM, BEFORE THE FIRST
006530*    OPERATIONS LINE IS EVER TOUCHED (SEE 000-MAIN-LINE), AND
006540*    THERE IS NO CHECKPOINT OR RESTART LOGIC - IF ONE RECORD IS
006550*    BAD THE WHOLE IMPORT IS ABENDED RATHER THAN PARTIALLY
006560*    APPLIED, BECAUSE A PARTIAL CONVERSION LOAD WOULD LEAVE THE
006570*    MASTER FILES IN A STATE NEITHER THE OLD NOR THE NEW SYSTEM
006580*    RECOGNIZES.
006590*
006600     PERFORM 152-READ-IMPORT THRU 152-EXIT
006610     PERFORM 154-IMPORT-ONE-RECORD THRU 154-EXIT
006620         UNTIL WS-IMPORT-EOF OR WS-ABEND.
006630 150-EXIT.
006640     EXIT.
006650*
006660 152-READ-IMPORT.
006670*
006680*    A HARD READ ERROR (STATUS OTHER THAN '00' OR THE NORMAL
006690*    AT-END '10') IS TREATED THE SAME AS END OF FILE HERE RATHER
006700*    THAN ABENDING OUTRIGHT - THE DISPLAY LINE GIVES OPERATIONS
006710*    SOMETHING TO GREP THE JOB LOG FOR, AND 154-IMPORT-ONE-
006720*    RECORD'S UNTIL TEST IN 150-IMPORT-FILE STOPS THE LOOP
006730*    CLEANLY EITHER WAY.
006740*
006750     READ IMPORT-FILE
006760         AT END
006770             SET WS-IMPORT-EOF TO TRUE
006780     END-READ
006790     IF NOT WS-IMPORT-EOF
006800         IF WS-IMPORT-STATUS NOT = '00'
006810             DISPLAY 'WTB100 - IMPORT-FILE READ ERROR '
006820                 WS-IMPORT-STATUS
006830             SET WS-IMPORT-EOF TO TRUE
006840         END-IF
006850     END-IF.
006860 152-EXIT.
006870     EXIT.
006880*
006890 154-IMPORT-ONE-RECORD.
006900*
006910*    THE IMPORT FILE CARRIES THREE RECORD SHAPES UNDER ONE TAG
006920*    FIELD (WTBIT-TAG) - PARTNER, BATCH_S (SIMPLE-PRODUCT BATCH)
006930*    AND BATCH_M (MANUFACTURED/DERIVATE-PRODUCT BATCH) - SO THE
006940*    FIRST 8 BYTES OF EVERY IMPORT LINE ARE THE TAG AND THE
006950*    UNSTRING ABOVE THEN SPLITS WHATEVER FOLLOWS INTO UP TO SIX
006960*    BAR-DELIMITED FIELDS REGARDLESS OF WHICH TAG IT TURNS OUT TO
006970*    BE - THE RECIPE TAIL IS CARRIED WHOLE IN THE LAST FIELD
006980*    BECAUSE A DERIVATE PRODUCT'S RECIPE CAN ITSELF CONTAIN BAR
006990*    CHARACTERS ONCE IT IS FURTHER UNSTRUNG BY 090-PARSE-RECIPE.
007000*    AN UNRECOGNIZED TAG SETS ERROR CODE 10 AND THE WHOLE RUN
007010*    COMES DOWN - THIS IS THE ONE-BAD-RECORD-ABORTS-EVERYTHING
007020*    RULE DESCRIBED AT 150-IMPORT-FILE ABOVE.
007030*
007040     MOVE 0 TO WTB-ERROR-CODE
007050     MOVE SPACES TO WTB-IMP-FIELD(1) WTB-IMP-FIELD(2)
007060         WTB-IMP-FIELD(3) WTB-IMP-FIELD(4) WTB-IMP-FIELD(5)
007070         WTB-IMP-FIELD(6)
007080     MOVE SPACES TO WTB-IMP-RECIPE-TAIL
007090     UNSTRING WTB-IMP-LINE(9:392) DELIMITED BY '|'
007100         INTO WTB-IMP-FIELD(1) WTB-IMP-FIELD(2) WTB-IMP-FIELD(3)
007110              WTB-IMP-FIELD(4) WTB-IMP-FIELD(5)
007120              WTB-IMP-RECIPE-TAIL
007130         TALLYING IN WTB-IMP-FIELD-COUNT
007140     EVALUATE TRUE
007150         WHEN WTBIT-TAG = 'PARTNER'
007160             PERFORM 156-IMPORT-PARTNER THRU 156-EXIT
007170         WHEN WTBIT-TAG = 'BATCH_S'
007180             PERFORM 157-IMPORT-BATCH-S THRU 157-EXIT
007190         WHEN WTBIT-TAG = 'BATCH_M'
007200             PERFORM 158-IMPORT-BATCH-M THRU 158-EXIT
007210         WHEN OTHER
007220             MOVE 10 TO WTB-ERROR-CODE
007230     END-EVALUATE
007240     IF NOT WTB-NO-ERROR
007250         DISPLAY 'WTB100 - IMPORT-FILE ABORTED, BAD RECORD - '
007260             WTB-IMP-LINE(1:60)
007270         SET WS-ABEND TO TRUE
007280     ELSE
007290         PERFORM 152-READ-IMPORT THRU 152-EXIT
007300     END-IF.
007310 154-EXIT.
007320     EXIT.
007330*
007340 156-IMPORT-PARTNER.
007350*
007360*    REUSES 210-ADD-PARTNER BELOW RATHER THAN DUPLICATING THE
007370*    TABLE-APPEND LOGIC - THE IMPORT PATH AND THE NORMAL "REG"
007380*    OPERATIONS-LINE PATH BOTH END UP ADDING A PARTNER ROW THE
007390*    SAME WAY, THEY JUST GET THE THREE INPUT FIELDS FROM
007400*    DIFFERENT PLACES.
007410*
007420     MOVE WTB-IMP-FIELD(1) TO WS-LOOK-PART-KEY
007430     MOVE WTB-IMP-FIELD(2) TO WS-NEW-PART-NAME
007440     MOVE WTB-IMP-FIELD(3) TO WS-NEW-PART-ADDRESS
007450     PERFORM 210-ADD-PARTNER THRU 210-EXIT.
007460 156-EXIT.
007470     EXIT.
007480*
007490 157-IMPORT-BATCH-S.
007500*
007510*    A BATCH_S RECORD CARRIES A SIMPLE (RAW, NON-RECIPE) PRODUCT -
007520*    IF THE PRODUCT KEY IS NOT ALREADY ON FILE IT IS CREATED HERE
007530*    ON THE FLY VIA 230-ADD-SIMPLE-PRODUCT, SINCE THE CONVERSION
007540*    EXTRACT FROM THE OLD SYSTEM DOES NOT SHIP A SEPARATE
007550*    PRODUCT-MASTER RECORD AHEAD OF ITS BATCHES.  ONCE THE
007560*    PRODUCT AND PARTNER ARE BOTH RESOLVED, THE ACTUAL BATCH IS
007570*    HANDED TO WTB300 THROUGH THE SAME CALL INTERFACE THE
007580*    300-ACQUISITION-POST VERB USES BELOW, SO AN IMPORTED BATCH
007590*    LANDS IN THE PRICE-ASCENDING BATCH TABLE IDENTICALLY TO ONE
007600*    KEYED IN THROUGH THE NORMAL "ACQ" OPERATION.
007610*
007620     MOVE WTB-IMP-FIELD(1) TO WS-LOOK-PROD-KEY
007630     PERFORM 050-FIND-PRODUCT THRU 050-EXIT
007640     IF NOT WS-FOUND
007650         PERFORM 230-ADD-SIMPLE-PRODUCT THRU 230-EXIT
007660     END-IF
007670     IF WTB-NO-ERROR
007680         MOVE WTB-IMP-FIELD(2) TO WS-LOOK-PART-KEY
007690         PERFORM 060-FIND-PARTNER THRU 060-EXIT
007700         IF NOT WS-FOUND
007710             MOVE 3 TO WTB-ERROR-CODE
007720         ELSE
007730             MOVE WTB-IMP-FIELD(3) TO WS-PARSE-SRC
007740             PERFORM 080-PARSE-DECIMAL THRU 080-EXIT
007750             MOVE WS-PARSE-DEC-RESULT TO WTBBP-PRICE
007760             MOVE WTB-IMP-FIELD(4) TO WS-PARSE-SRC
007770             PERFORM 070-PARSE-INTEGER THRU 070-EXIT
007780             MOVE WS-PARSE-INT-RESULT TO WTBBP-AMOUNT
007790             MOVE PROD-KEY(PROD-IX) TO WTBBP-PROD-KEY
007800             MOVE PART-KEY(PART-IX) TO WTBBP-PART-KEY
007810             CALL 'WTB300' USING WTB300-FN-ADD-BATCH
007820                 WS-PRODUCT-TABLE
007830                 WS-PARTNER-TABLE WS-BATCH-PARM WS-LITERALS
007840                 WS-ERROR-AREA
007850         END-IF
007860     END-IF.
007870 157-EXIT.
007880     EXIT.
007890*
007900 158-IMPORT-BATCH-M.
007910*
007920*    SAME SHAPE AS 157-IMPORT-BATCH-S ABOVE, EXCEPT THE ON-THE-FLY
007930*    PRODUCT CREATE GOES THROUGH 235-ADD-DERIVATE-PRODUCT BECAUSE
007940*    A BATCH_M LINE IS CARRYING A MANUFACTURED PRODUCT AND ITS
007950*    FULL RECIPE TEXT, NOT A RAW MATERIAL.
007960*
007970     MOVE WTB-IMP-FIELD(1) TO WS-LOOK-PROD-KEY
007980     PERFORM 050-FIND-PRODUCT THRU 050-EXIT
007990     IF NOT WS-FOUND
008000         MOVE WTB-IMP-FIELD(5) TO WS-NEW-PROD-AGGRAV-TXT
008010         MOVE WTB-IMP-RECIPE-TAIL TO WS-NEW-PROD-RECIPE-TXT
008020         PERFORM 235-ADD-DERIVATE-PRODUCT THRU 235-EXIT
008030     END-IF
008040     IF WTB-NO-ERROR
008050         MOVE WTB-IMP-FIELD(2) TO WS-LOOK-PART-KEY
008060         PERFORM 060-FIND-PARTNER THRU 060-EXIT
008070         IF NOT WS-FOUND
008080             MOVE 3 TO WTB-ERROR-CODE
008090         ELSE
008100             MOVE WTB-IMP-FIELD(3) TO WS-PARSE-SRC
008110             PERFORM 080-PARSE-DECIMAL THRU 080-EXIT
008120             MOVE WS-PARSE-DEC-RESULT TO WTBBP-PRICE
008130             MOVE WTB-IMP-FIELD(4) TO WS-PARSE-SRC
008140             PERFORM 070-PARSE-INTEGER THRU 070-EXIT
008150             MOVE WS-PARSE-INT-RESULT TO WTBBP-AMOUNT
008160             MOVE PROD-KEY(PROD-IX) TO WTBBP-PROD-KEY
008170             MOVE PART-KEY(PART-IX) TO WTBBP-PART-KEY
008180             CALL 'WTB300' USING WTB300-FN-ADD-BATCH
008190                 WS-PRODUCT-TABLE
008200                 WS-PARTNER-TABLE WS-BATCH-PARM WS-LITERALS
008210                 WS-ERROR-AREA
008220         END-IF
008230     END-IF.
008240 158-EXIT.
008250     EXIT.
008260*--------------------------------------------------------------*
008270*    U1 MASTER-DATA REGISTRATION                                *
008280*--------------------------------------------------------------*
008290 200-REGISTER-PARTNER-OP.
008300*
008310*    THIS IS THE "RP" VERB OFF THE OPERATIONS DISPATCH TABLE -
008320*    IT DOES NOTHING BUT LIFT THE THREE POSITIONAL FIELDS OFF THE
008330*    OPERATIONS LINE AND HAND THEM TO 210-ADD-PARTNER, WHICH IS
008340*    WHERE THE ACTUAL INSERT AND DUPLICATE-KEY CHECK LIVE.
008350*
008360     MOVE WTB-OP-FIELD(1) TO WS-LOOK-PART-KEY
008370     MOVE WTB-OP-FIELD(2) TO WS-NEW-PART-NAME
008380     MOVE WTB-OP-FIELD(3) TO WS-NEW-PART-ADDRESS
008390     PERFORM 210-ADD-PARTNER THRU 210-EXIT.
008400 200-EXIT.
008410     EXIT.
008420*
008430*   SHARED INSERT UTILITY - CALLED FROM BOTH THE BULK IMPORT
008440*   (156-IMPORT-PARTNER) AND THE EXPLICIT RP VERB ABOVE.  A NEW
008450*   PARTNER IS SUBSCRIBED TO EVERY PRODUCT'S NOTICES FOR FREE -
008460*   PART-NOTIFY-SW IS VALUE 'Y' AT COMPILE TIME SO THE WHOLE ROW
008470*   NEEDS NO EXPLICIT LOOP (WTB-021).
008480 210-ADD-PARTNER.
008490     PERFORM 060-FIND-PARTNER THRU 060-EXIT
008500     IF WS-FOUND
008510         MOVE 1 TO WTB-ERROR-CODE
008520         MOVE WS-LOOK-PART-KEY TO WTB-ERROR-KEY-1
008530     ELSE
008540         ADD 1 TO PART-COUNT
008550         SET PART-IX TO PART-COUNT
008560         MOVE WS-LOOK-PART-KEY TO PART-KEY(PART-IX)
008570         MOVE WS-NEW-PART-NAME TO PART-NAME(PART-IX)
008580         MOVE WS-NEW-PART-ADDRESS TO PART-ADDRESS(PART-IX)
008590         SET PART-RANK-NORMAL(PART-IX) TO TRUE
008600         MOVE 0 TO PART-POINTS(PART-IX)
008610         MOVE 0 TO PART-ACQ-VALUE(PART-IX)
008620         MOVE 0 TO PART-SALE-VALUE(PART-IX)
008630         MOVE 0 TO PART-PAID-VALUE(PART-IX)
008640         MOVE 0 TO PART-NOTE-COUNT(PART-IX)
008650     END-IF.
008660 210-EXIT.
008670     EXIT.
008680*
008690 220-REGISTER-PRODUCT-OP.
008700*
008710*    THE "RG" VERB.  ONE OPERATIONS LINE SHAPE COVERS BOTH A
008720*    SIMPLE (RAW-MATERIAL) PRODUCT AND A DERIVATE (MANUFACTURED)
008730*    PRODUCT - THE TYPE CODE IN FIELD 2 DECIDES WHICH OF THE TWO
008740*    FOLLOWING FIELDS IS MEANINGFUL (AGGRAVATION COST VS RECIPE
008750*    TEXT) AND WHICH ADD-PRODUCT PARAGRAPH RUNS.  A RECIPE IS
008760*    NEVER SUPPLIED FOR A SIMPLE PRODUCT AND AN AGGRAVATION COST
008770*    IS NEVER SUPPLIED FOR A DERIVATE ONE, SO THE TWO BRANCHES
008780*    NEED DIFFERENT FIELDS FROM THE SAME POSITIONAL LAYOUT.
008790*
008800     MOVE WTB-OP-FIELD(1) TO WS-LOOK-PROD-KEY
008810     PERFORM 050-FIND-PRODUCT THRU 050-EXIT
008820     IF WS-FOUND
008830         MOVE 2 TO WTB-ERROR-CODE
008840         MOVE WS-LOOK-PROD-KEY TO WTB-ERROR-KEY-1
008850     ELSE
008860         IF WTB-OP-FIELD(2) = WTB-TYPE-DERIVATE
008870             MOVE WTB-OP-FIELD(3) TO WS-NEW-PROD-AGGRAV-TXT
008880             MOVE WTB-OP-FIELD(4) TO WS-NEW-PROD-RECIPE-TXT
008890             PERFORM 235-ADD-DERIVATE-PRODUCT THRU 235-EXIT
008900         ELSE
008910             PERFORM 230-ADD-SIMPLE-PRODUCT THRU 230-EXIT
008920         END-IF
008930     END-IF.
008940 220-EXIT.
008950     EXIT.
008960*
008970*   SHARED INSERT UTILITY - SIMPLE PRODUCT.  CALLED ONLY WHEN
008980*   050-FIND-PRODUCT HAS ALREADY SHOWN THE KEY IS FREE.  A NEW
008990*   PRODUCT STARTS WITH MAX-PRICE/STOCK/BATCH-COUNT ALL ZERO AND
009000*   IS SUBSCRIBED-TO BY EVERY EXISTING PARTNER FOR FREE, SAME AS
009010*   210-ADD-PARTNER DOES FOR A NEW PARTNER'S OWN ROW.
009020 230-ADD-SIMPLE-PRODUCT.
009030     ADD 1 TO PROD-COUNT
009040     SET PROD-IX TO PROD-COUNT
009050     MOVE WS-LOOK-PROD-KEY TO PROD-KEY(PROD-IX)
009060     SET PROD-IS-SIMPLE(PROD-IX) TO TRUE
009070     MOVE 0 TO PROD-MAX-PRICE(PROD-IX)
009080     MOVE 0 TO PROD-STOCK(PROD-IX)
009090     MOVE 0 TO PROD-AGGRAVATION(PROD-IX)
009100     MOVE 0 TO PROD-COMP-COUNT(PROD-IX)
009110     MOVE 0 TO PROD-BATCH-COUNT(PROD-IX).
009120 230-EXIT.
009130     EXIT.
009140*
009150*   SHARED INSERT UTILITY - DERIVATE PRODUCT.  RESOLVES EACH
009160*   COMPONENT KEY AGAINST THE PRODUCT TABLE (WTB-133 - REJECT A
009170*   RECIPE WHOSE KEY LIST AND AMOUNT LIST DISAGREE IN LENGTH,
009180*   WHICH SHOWS UP HERE AS A BLANK QTY-TEXT ON A REAL TOKEN).
009190 235-ADD-DERIVATE-PRODUCT.
009200     MOVE WS-NEW-PROD-RECIPE-TXT TO WS-PARSE-SRC
009210     PERFORM 090-PARSE-RECIPE THRU 090-EXIT
009220     MOVE 'N' TO WS-RECIPE-BAD-SW
009230     PERFORM 238-RESOLVE-ONE-COMPONENT THRU 238-EXIT
009240         VARYING WS-RECIPE-IX FROM 1 BY 1
009250         UNTIL WS-RECIPE-IX > WS-RECIPE-TOKEN-COUNT OR
009260             WS-RECIPE-BAD
009270     IF WS-RECIPE-BAD
009280         CONTINUE
009290     ELSE
009300         ADD 1 TO PROD-COUNT
009310         SET PROD-IX TO PROD-COUNT
009320         MOVE WS-LOOK-PROD-KEY TO PROD-KEY(PROD-IX)
009330         SET PROD-IS-DERIVATE(PROD-IX) TO TRUE
009340         MOVE 0 TO PROD-MAX-PRICE(PROD-IX)
009350         MOVE 0 TO PROD-STOCK(PROD-IX)
009360         MOVE WS-NEW-PROD-AGGRAV-TXT TO WS-PARSE-SRC
009370         PERFORM 080-PARSE-DECIMAL THRU 080-EXIT
009380         MOVE WS-PARSE-DEC-RESULT TO PROD-AGGRAVATION(PROD-IX)
009390         MOVE WS-RECIPE-TOKEN-COUNT TO PROD-COMP-COUNT(PROD-IX)
009400         MOVE 0 TO PROD-BATCH-COUNT(PROD-IX)
009410         PERFORM 239-STORE-ONE-COMPONENT THRU 239-EXIT
009420             VARYING WS-RECIPE-IX FROM 1 BY 1
009430             UNTIL WS-RECIPE-IX > WS-RECIPE-TOKEN-COUNT
009440     END-IF.
009450 235-EXIT.
009460     EXIT.
009470*
009480 238-RESOLVE-ONE-COMPONENT.
009490*
009500*    CALLED ONCE PER RECIPE TOKEN BY THE PERFORM VARYING IN
009510*    235-ADD-DERIVATE-PRODUCT ABOVE - VALIDATES THAT THE TOKEN'S
009520*    QUANTITY HALF IS PRESENT AND THAT THE COMPONENT KEY RESOLVES
009530*    TO A PRODUCT ALREADY KNOWN TO THE SYSTEM (A RECIPE CANNOT
009540*    REFERENCE A COMPONENT THAT HAS NOT ITSELF BEEN REGISTERED OR
009550*    IMPORTED YET).  SETTING WS-RECIPE-BAD STOPS THE VARYING LOOP
009560*    EARLY RATHER THAN CONTINUING TO RESOLVE COMPONENTS INTO A
009570*    RECIPE THAT IS ALREADY KNOWN TO BE REJECTED.
009580*
009590     PERFORM 095-PARSE-ONE-COMPONENT THRU 095-EXIT
009600     IF WS-RECIPE-QTY-TXT = SPACES
009610         SET WS-RECIPE-BAD TO TRUE
009620         MOVE 8 TO WTB-ERROR-CODE
009630     ELSE
009640         MOVE WS-RECIPE-KEY-TXT TO WS-LOOK-PROD-KEY
009650         PERFORM 050-FIND-PRODUCT THRU 050-EXIT
009660         IF NOT WS-FOUND
009670             SET WS-RECIPE-BAD TO TRUE
009680             MOVE 9 TO WTB-ERROR-CODE
009690             MOVE WS-LOOK-PROD-KEY TO WTB-ERROR-KEY-2
009700         END-IF
009710     END-IF.
009720 238-EXIT.
009730     EXIT.
009740*
009750 239-STORE-ONE-COMPONENT.
009760*
009770*    RUNS AFTER 238-RESOLVE-ONE-COMPONENT HAS ALREADY PROVED THE
009780*    WHOLE RECIPE IS GOOD - IT RE-PARSES EACH TOKEN A SECOND TIME
009790*    RATHER THAN CARRYING THE PARSED VALUES FORWARD FROM THE
009800*    FIRST PASS, BECAUSE THE ONLY STATE THAT SURVIVES BETWEEN THE
009810*    TWO VARYING LOOPS IN 235-ADD-DERIVATE-PRODUCT IS
009820*    WS-RECIPE-TOKEN-TABLE ITSELF - NEITHER LOOP NEEDS A
009830*    PARALLEL WORK TABLE OF RESOLVED KEYS AND QUANTITIES JUST TO
009840*    AVOID ONE EXTRA UNSTRING PER COMPONENT.
009850*
009860     PERFORM 095-PARSE-ONE-COMPONENT THRU 095-EXIT
009870     MOVE WS-RECIPE-KEY-TXT TO PROD-COMP-KEY(PROD-IX,
009880         WS-RECIPE-IX)
009890     MOVE WS-RECIPE-QTY-TXT TO WS-PARSE-SRC
009900     PERFORM 070-PARSE-INTEGER THRU 070-EXIT
009910     MOVE WS-PARSE-INT-RESULT TO PROD-COMP-QTY(PROD-IX,
009920         WS-RECIPE-IX).
009930 239-EXIT.
009940     EXIT.
009950*--------------------------------------------------------------*
009960*    U3 ACQUISITION POSTING                                    *
009970*--------------------------------------------------------------*
009980 300-ACQUISITION-POST.
009990*
010000*    THE "ACQ" VERB - A PARTNER BUYING STOCK INTO THE WAREHOUSE.
010010*    ALL OF THE PRICE-TABLE BOOKKEEPING (INSERTING THE NEW BATCH
010020*    IN PRICE-ASCENDING ORDER, FANNING OUT THE BARGAIN-PRICE
010030*    NOTIFICATION TO SUBSCRIBED PARTNERS) IS DELEGATED TO WTB300
010040*    RATHER THAN DUPLICATED HERE, SINCE WTB300 IS ALSO THE ONLY
010050*    PROGRAM THAT TOUCHES THE BATCH TABLE ON THE SELL SIDE
010060*    (200-TAKE-UNITS) AND KEEPING BOTH SIDES OF THE TABLE
010070*    MAINTENANCE IN ONE SUBPROGRAM IS WHAT GUARANTEES THE
010080*    PRICE-ASCENDING INVARIANT NEVER GETS VIOLATED BY A SECOND
010090*    PIECE OF CODE THAT FORGOT THE RULE.  THE TRANSACTION LOG
010100*    ENTRY ONLY GETS WRITTEN IF THE CALL CAME BACK CLEAN.
010110*
010120     MOVE WTB-OP-FIELD(1) TO WS-LOOK-PART-KEY
010130     PERFORM 060-FIND-PARTNER THRU 060-EXIT
010140     IF NOT WS-FOUND
010150         MOVE 3 TO WTB-ERROR-CODE
010160     ELSE
010170         MOVE WTB-OP-FIELD(2) TO WS-LOOK-PROD-KEY
010180         PERFORM 050-FIND-PRODUCT THRU 050-EXIT
010190         IF NOT WS-FOUND
010200             MOVE 4 TO WTB-ERROR-CODE
010210         ELSE
010220             MOVE WTB-OP-FIELD(3) TO WS-PARSE-SRC
010230             PERFORM 080-PARSE-DECIMAL THRU 080-EXIT
010240             MOVE WS-PARSE-DEC-RESULT TO WTBBP-PRICE
010250             MOVE WTB-OP-FIELD(4) TO WS-PARSE-SRC
010260             PERFORM 070-PARSE-INTEGER THRU 070-EXIT
010270             MOVE WS-PARSE-INT-RESULT TO WTBBP-AMOUNT
010280             MOVE PROD-KEY(PROD-IX) TO WTBBP-PROD-KEY
010290             MOVE PART-KEY(PART-IX) TO WTBBP-PART-KEY
010300             CALL 'WTB300' USING WTB300-FN-ADD-BATCH
010310                 WS-PRODUCT-TABLE
010320                 WS-PARTNER-TABLE WS-BATCH-PARM WS-LITERALS
010330                 WS-ERROR-AREA
010340             IF WTB-NO-ERROR
010350                 PERFORM 305-POST-ACQUISITION-TRX THRU 305-EXIT
010360             END-IF
010370         END-IF
010380     END-IF.
010390 300-EXIT.
010400     EXIT.
010410*
010420 305-POST-ACQUISITION-TRX.
010430*
010440*    TRX-ID IS STAMPED FROM TRX-COUNT BEFORE THE COUNT IS
010450*    INCREMENTED, GIVING A ZERO-ORIGIN SEQUENCE NUMBER UNIQUE
010460*    ACROSS EVERY TRANSACTION TYPE IN THE LOG, NOT JUST
010470*    ACQUISITIONS - 400-SALE-POST AND 500-BREAKDOWN-POST STAMP
010480*    THEIRS THE SAME WAY SO 800-SHOW-BALANCES CAN RECONSTRUCT
010490*    CHRONOLOGICAL ORDER ACROSS TRANSACTION TYPES WITHOUT A
010500*    SEPARATE TIMESTAMP FIELD.  BASE-VALUE AND REAL-VALUE START
010510*    OUT EQUAL FOR AN ACQUISITION - REAL-VALUE ONLY DIVERGES FROM
010520*    BASE-VALUE ON THE SALE SIDE, WHERE 705-REPRICE-ONE-SALE CAN
010530*    ADJUST IT AFTER THE FACT ON A RANK CHANGE (U9).
010540*
010550     COMPUTE WS-TRX-SUB = TRX-COUNT + 1
010560     SET TRX-IX TO WS-TRX-SUB
010570     MOVE TRX-COUNT TO TRX-ID(TRX-IX)
010580     ADD 1 TO TRX-COUNT
010590     SET TRX-IS-ACQUISITION(TRX-IX) TO TRUE
010600     MOVE WS-TODAY TO TRX-DATE(TRX-IX)
010610     MOVE PART-KEY(PART-IX) TO TRX-PART-KEY(TRX-IX)
010620     MOVE PROD-KEY(PROD-IX) TO TRX-PROD-KEY(TRX-IX)
010630     MOVE WTBBP-AMOUNT TO TRX-AMOUNT(TRX-IX)
010640     COMPUTE TRX-BASE-VALUE(TRX-IX) ROUNDED =
010650         WTBBP-AMOUNT * WTBBP-PRICE
010660     MOVE TRX-BASE-VALUE(TRX-IX) TO TRX-REAL-VALUE(TRX-IX)
010670     ADD TRX-BASE-VALUE(TRX-IX) TO PART-ACQ-VALUE(PART-IX).
010680 305-EXIT.
010690     EXIT.
010700*--------------------------------------------------------------*
010710*    U4 SALE POSTING                                           *
010720*--------------------------------------------------------------*
010730 400-SALE-POST.
010740*
010750*    THE "SAL" VERB.  A SALE CARRIES A PAYMENT DEADLINE (IN DAYS)
010760*    ALONGSIDE THE PRODUCT AND QUANTITY, WHICH IS WHY THE SECOND
010770*    OPERATIONS-LINE FIELD IS PARSED AS AN INTEGER HERE RATHER
010780*    THAN DEFERRED TO WTB300 - THE DEADLINE IS STORED ON THE
010790*    TRANSACTION ROW (305/405'S EQUIVALENT BELOW) SO 700-ADVANCE-
010800*    DATE CAN LATER TELL WHICH OUTSTANDING SALES HAVE GONE PAST
010810*    DUE WITHOUT RECOMPUTING THE DEADLINE FROM THE ORIGINAL SALE
010820*    DATE PLUS A LITERAL EVERY TIME (U6).
010830*
010840     MOVE WTB-OP-FIELD(1) TO WS-LOOK-PART-KEY
010850     PERFORM 060-FIND-PARTNER THRU 060-EXIT
010860     IF NOT WS-FOUND
010870         MOVE 3 TO WTB-ERROR-CODE
010880     ELSE
010890         MOVE WTB-OP-FIELD(3) TO WS-LOOK-PROD-KEY
010900         PERFORM 050-FIND-PRODUCT THRU 050-EXIT
010910         IF NOT WS-FOUND
010920             MOVE 4 TO WTB-ERROR-CODE
010930         ELSE
010940             MOVE WTB-OP-FIELD(2) TO WS-PARSE-SRC
010950             PERFORM 070-PARSE-INTEGER THRU 070-EXIT
010960             MOVE WS-PARSE-INT-RESULT TO WS-SALE-DEADLINE
010970             MOVE WTB-OP-FIELD(4) TO WS-PARSE-SRC
010980             PERFORM 070-PARSE-INTEGER THRU 070-EXIT
010990             MOVE WS-PARSE-INT-RESULT TO WS-SALE-AMOUNT
011000             MOVE PROD-KEY(PROD-IX) TO WS-SALE-PROD-KEY
011010             CALL 'WTB500' USING WTB500-FN-CHECK WS-PRODUCT-TABLE
011020                 WS-PARTNER-TABLE WS-SALE-PARM WS-LITERALS
011030                 WS-ERROR-AREA
011040             IF WTB-NO-ERROR
011050                 CALL 'WTB500' USING WTB500-FN-SELL
011060                     WS-PRODUCT-TABLE
011070                     WS-PARTNER-TABLE WS-SALE-PARM WS-LITERALS
011080                     WS-ERROR-AREA
011090                 PERFORM 405-POST-SALE-TRX THRU 405-EXIT
011100             END-IF
011110         END-IF
011120     END-IF.
011130 400-EXIT.
011140     EXIT.
011150*
011160 405-POST-SALE-TRX.
011170*
011180*    TRX-PAY-DATE IS SEEDED TO -1, NOT ZERO, BECAUSE ZERO IS A
011190*    VALID JULIAN-STYLE DAY NUMBER ONCE WS-TODAY HAS ADVANCED FAR
011200*    ENOUGH - -1 IS THE ONLY VALUE THAT CANNOT BE MISTAKEN FOR AN
011210*    ACTUAL PAYMENT DATE, AND IT IS WHAT 600-RECEIVE-PAYMENT
011220*    TESTS FOR TO DECIDE A SALE IS STILL OUTSTANDING.  THE
011230*    N-FACTOR PICKED HERE (SIMPLE VS DERIVATE) AND THE DELAY
011240*    COMPUTED FROM TODAY VS THE DEADLINE ARE BOTH HANDED STRAIGHT
011250*    THROUGH TO WTB700, WHICH OWNS THE ENTIRE U8/U9 RANK-PRICING
011260*    FORMULA - WTB100 ONLY GATHERS THE INPUTS THE FORMULA NEEDS.
011270*
011280     COMPUTE WS-TRX-SUB = TRX-COUNT + 1
011290     SET TRX-IX TO WS-TRX-SUB
011300     MOVE TRX-COUNT TO TRX-ID(TRX-IX)
011310     ADD 1 TO TRX-COUNT
011320     SET TRX-IS-SALE(TRX-IX) TO TRUE
011330     MOVE WS-TODAY TO TRX-DATE(TRX-IX)
011340     MOVE PART-KEY(PART-IX) TO TRX-PART-KEY(TRX-IX)
011350     MOVE PROD-KEY(PROD-IX) TO TRX-PROD-KEY(TRX-IX)
011360     MOVE WS-SALE-AMOUNT TO TRX-AMOUNT(TRX-IX)
011370     MOVE WS-SALE-TOTAL-COST TO TRX-BASE-VALUE(TRX-IX)
011380     MOVE WS-SALE-DEADLINE TO TRX-DEADLINE(TRX-IX)
011390     MOVE -1 TO TRX-PAY-DATE(TRX-IX)
011400     ADD WS-SALE-TOTAL-COST TO PART-SALE-VALUE(PART-IX)
011410     IF PROD-IS-SIMPLE(PROD-IX)
011420         MOVE WTB-N-SIMPLE TO WS-N-FACTOR
011430     ELSE
011440         MOVE WTB-N-DERIVATE TO WS-N-FACTOR
011450     END-IF
011460     COMPUTE WS-DELAY = WS-TODAY - WS-SALE-DEADLINE
011470     SET WS-PART-SUB TO PART-IX
011480     SET WS-TRX-SUB TO TRX-IX
011490     CALL 'WTB700' USING WTB700-FN-PRICE-ONLY WS-PARTNER-TABLE
011500         WS-PART-SUB WS-TRANSACTION-TABLE WS-TRX-SUB WS-N-FACTOR
011510         WS-DELAY WS-TODAY WS-BASE-VALUE WS-LITERALS
011520             WS-ERROR-AREA.
011530 405-EXIT.
011540     EXIT.
011550*--------------------------------------------------------------*
011560*    U5 BREAKDOWN POSTING                                      *
011570*--------------------------------------------------------------*
011580 500-BREAKDOWN-POST.
011590*
011600*    THE "BRK" VERB.  BREAKING DOWN A SIMPLE PRODUCT MAKES NO
011610*    SENSE - IT HAS NO RECIPE TO DISASSEMBLE INTO - SO THE IF
011620*    PROD-IS-DERIVATE TEST BELOW SILENTLY DOES NOTHING FOR A
011630*    SIMPLE PRODUCT KEY RATHER THAN RAISING AN ERROR CODE; THE
011640*    SPEC TREATS A BREAKDOWN REQUEST AGAINST A SIMPLE PRODUCT AS
011650*    A NO-OP, NOT A REJECTED OPERATION (U5).
011660*
011670     MOVE WTB-OP-FIELD(1) TO WS-LOOK-PART-KEY
011680     PERFORM 060-FIND-PARTNER THRU 060-EXIT
011690     IF NOT WS-FOUND
011700         MOVE 3 TO WTB-ERROR-CODE
011710     ELSE
011720         MOVE WTB-OP-FIELD(2) TO WS-LOOK-PROD-KEY
011730         PERFORM 050-FIND-PRODUCT THRU 050-EXIT
011740         IF NOT WS-FOUND
011750             MOVE 4 TO WTB-ERROR-CODE
011760         ELSE
011770             IF PROD-IS-DERIVATE(PROD-IX)
011780                 PERFORM 505-BREAKDOWN-DERIVATE THRU 505-EXIT
011790             END-IF
011800         END-IF
011810     END-IF.
011820 500-EXIT.
011830     EXIT.
011840*
011850 505-BREAKDOWN-DERIVATE.
011860*
011870*    FIRST TAKES THE DERIVATE UNITS BACK OUT OF STOCK THROUGH
011880*    WTB300-FN-TAKE (THE SAME CHEAPEST-BATCH-FIRST DRAIN THE SALE
011890*    PATH USES), THEN RE-MANUFACTURES EACH COMPONENT AS A FRESH
011900*    BATCH OF ITS OWN VIA 510-BREAKDOWN-ONE-COMP.  THE VALUE
011910*    CREDITED TO THE PARTNER (WS-BREAK-BASE-VALUE) IS WHAT THE
011920*    BROKEN-DOWN UNITS WERE WORTH MINUS WHAT THE RESULTING
011930*    COMPONENTS ARE NOW WORTH - IF THE COMPONENTS ARE WORTH MORE
011940*    THAN THE PARENT WAS, THE PARTNER GETS NOTHING RATHER THAN A
011950*    NEGATIVE CREDIT (U5 DOES NOT ALLOW A BREAKDOWN TO COST THE
011960*    PARTNER MONEY).  POINTS ONLY ACCRUE ON THE PORTION ACTUALLY
011970*    CREDITED, WHICH IS WHY THE WTB700 CALL IS GUARDED BY THE
011980*    SAME WS-BREAK-BASE-VALUE > 0 TEST.
011990*
012000     MOVE WTB-OP-FIELD(3) TO WS-PARSE-SRC
012010     PERFORM 070-PARSE-INTEGER THRU 070-EXIT
012020     MOVE WS-PARSE-INT-RESULT TO WTBBP-AMOUNT
012030     MOVE WTBBP-AMOUNT TO WS-BREAK-AMOUNT
012040     MOVE PROD-KEY(PROD-IX) TO WTBBP-PROD-KEY
012050     MOVE PART-KEY(PART-IX) TO WTBBP-PART-KEY
012060     CALL 'WTB300' USING WTB300-FN-TAKE WS-PRODUCT-TABLE
012070         WS-PARTNER-TABLE WS-BATCH-PARM WS-LITERALS WS-ERROR-AREA
012080     IF WTB-NO-ERROR
012090         MOVE WTBBP-TAKE-COST TO WS-BREAK-TAKEN-VALUE
012100         MOVE 0 TO WS-BREAK-COMP-TOTAL
012110         SET WS-BREAK-PARENT-SUB TO PROD-IX
012120         PERFORM 510-BREAKDOWN-ONE-COMP THRU 510-EXIT
012130             VARYING WS-BREAK-IX FROM 1 BY 1
012140             UNTIL WS-BREAK-IX > PROD-COMP-COUNT(PROD-IX)
012150         COMPUTE WS-BREAK-BASE-VALUE =
012160             WS-BREAK-TAKEN-VALUE - WS-BREAK-COMP-TOTAL
012170         IF WS-BREAK-BASE-VALUE > 0
012180             MOVE WS-BREAK-BASE-VALUE TO WS-BREAK-PAID-VALUE
012190         ELSE
012200             MOVE 0 TO WS-BREAK-PAID-VALUE
012210         END-IF
012220         PERFORM 515-POST-BREAKDOWN-TRX THRU 515-EXIT
012230         IF WS-BREAK-BASE-VALUE > 0
012240             MOVE WS-BREAK-BASE-VALUE TO WS-BASE-VALUE
012250             SET WS-PART-SUB TO PART-IX
012260             SET WS-TRX-SUB TO TRX-IX
012270             CALL 'WTB700' USING WTB700-FN-BREAK-PTS
012280                 WS-PARTNER-TABLE WS-PART-SUB WS-TRANSACTION-TABLE
012290                 WS-TRX-SUB WS-N-FACTOR WS-DELAY WS-TODAY
012300                 WS-BASE-VALUE WS-LITERALS WS-ERROR-AREA
012310         END-IF
012320     END-IF.
012330 505-EXIT.
012340     EXIT.
012350*
012360 510-BREAKDOWN-ONE-COMP.
012370*
012380*    CALLED ONCE PER RECIPE LINE OF THE PARENT PRODUCT BY THE
012390*    PERFORM VARYING IN 505-BREAKDOWN-DERIVATE ABOVE.  A
012400*    COMPONENT'S VALUATION PRICE COMES FROM ITS OWN CHEAPEST
012410*    BATCH WHEN ONE EXISTS, OR FROM ITS REMEMBERED MAX-PRICE WHEN
012420*    STOCK HAS RUN OUT - THE SAME FALLBACK WTB500 USES WHEN
012430*    PRICING A FABRICATED COMPONENT THAT HAS NO BATCH OF ITS OWN
012440*    YET.  WS-BREAK-PARENT-SUB IS RESTORED INTO PROD-IX AT THE
012450*    END OF EVERY CALL BECAUSE 050-FIND-PRODUCT ABOVE OVERWRITES
012460*    PROD-IX WITH THE COMPONENT'S OWN SUBSCRIPT, AND THE CALLING
012470*    LOOP IN 505 STILL NEEDS PROD-IX POINTING AT THE PARENT TO
012480*    INDEX PROD-COMP-QTY/PROD-COMP-KEY FOR THE NEXT ITERATION.
012490*
012500     MOVE PROD-COMP-QTY(PROD-IX WS-BREAK-IX) TO WS-BREAK-QTY
012510     COMPUTE WS-BREAK-UNITS = WS-BREAK-QTY * WS-BREAK-AMOUNT
012520     MOVE PROD-COMP-KEY(PROD-IX WS-BREAK-IX) TO WS-LOOK-PROD-KEY
012530     PERFORM 050-FIND-PRODUCT THRU 050-EXIT
012540     IF PROD-BATCH-COUNT(PROD-IX) = 0
012550         MOVE PROD-MAX-PRICE(PROD-IX) TO WS-BREAK-UNIT-VALUE
012560     ELSE
012570         MOVE BAT-PRICE(PROD-IX 1) TO WS-BREAK-UNIT-VALUE
012580     END-IF
012590     COMPUTE WS-BREAK-COMP-VALUE ROUNDED =
012600         WS-BREAK-UNITS * WS-BREAK-UNIT-VALUE
012610     ADD WS-BREAK-COMP-VALUE TO WS-BREAK-COMP-TOTAL
012620     MOVE PROD-KEY(PROD-IX) TO WS-BREAK-RESULT-KEY(WS-BREAK-IX)
012630     MOVE WS-BREAK-UNITS TO WS-BREAK-RESULT-UNITS(WS-BREAK-IX)
012640     MOVE WS-BREAK-COMP-VALUE TO
012650         WS-BREAK-RESULT-VALUE(WS-BREAK-IX)
012660     MOVE PROD-KEY(PROD-IX) TO WTBBP-PROD-KEY
012670     MOVE WS-BREAK-UNITS TO WTBBP-AMOUNT
012680     MOVE WS-BREAK-UNIT-VALUE TO WTBBP-PRICE
012690     MOVE PART-KEY(PART-IX) TO WTBBP-PART-KEY
012700     CALL 'WTB300' USING WTB300-FN-ADD-BATCH WS-PRODUCT-TABLE
012710         WS-PARTNER-TABLE WS-BATCH-PARM WS-LITERALS WS-ERROR-AREA
012720     SET PROD-IX TO WS-BREAK-PARENT-SUB.
012730 510-EXIT.
012740     EXIT.
012750*
012760 515-POST-BREAKDOWN-TRX.
012770*
012780*    UNLIKE AN ACQUISITION OR SALE TRANSACTION, A BREAKDOWN ROW
012790*    CARRIES A WHOLE SUB-TABLE OF RESULTING COMPONENTS
012800*    (TRX-COMP-KEY/QTY/VAL) BECAUSE ONE BREAKDOWN CAN PRODUCE
012810*    SEVERAL DIFFERENT COMPONENT PRODUCTS AT ONCE - THE BALANCE
012820*    REPORT (808-PRINT-BALANCES) NEEDS TO SHOW EACH OF THOSE
012830*    COMPONENT LINES UNDER THE ONE BREAKDOWN ENTRY.
012840*
012850     SET PROD-IX TO WS-BREAK-PARENT-SUB
012860     COMPUTE WS-TRX-SUB = TRX-COUNT + 1
012870     SET TRX-IX TO WS-TRX-SUB
012880     MOVE TRX-COUNT TO TRX-ID(TRX-IX)
012890     ADD 1 TO TRX-COUNT
012900     SET TRX-IS-BREAKDOWN(TRX-IX) TO TRUE
012910     MOVE WS-TODAY TO TRX-DATE(TRX-IX)
012920     MOVE PART-KEY(PART-IX) TO TRX-PART-KEY(TRX-IX)
012930     MOVE PROD-KEY(PROD-IX) TO TRX-PROD-KEY(TRX-IX)
012940     MOVE WS-BREAK-AMOUNT TO TRX-AMOUNT(TRX-IX)
012950     MOVE WS-BREAK-BASE-VALUE TO TRX-BASE-VALUE(TRX-IX)
012960     MOVE WS-BREAK-PAID-VALUE TO TRX-REAL-VALUE(TRX-IX)
012970     MOVE PROD-COMP-COUNT(PROD-IX) TO TRX-COMP-COUNT(TRX-IX)
012980     PERFORM 518-STORE-BREAKDOWN-COMP THRU 518-EXIT
012990         VARYING WS-BREAK-IX FROM 1 BY 1
013000         UNTIL WS-BREAK-IX > TRX-COMP-COUNT(TRX-IX).
013010 515-EXIT.
013020     EXIT.
013030*
013040 518-STORE-BREAKDOWN-COMP.
013050*
013060*    COPIES ONE SLOT OF THE WS-BREAK-RESULT WORK TABLE, FILLED IN
013070*    BY 510-BREAKDOWN-ONE-COMP ABOVE, INTO THE PERMANENT
013080*    TRANSACTION-TABLE COMPONENT SUB-TABLE - KEPT SEPARATE FROM
013090*    510 ITSELF SINCE 510 RUNS DURING THE MANUFACTURE PASS AND
013100*    518 RUNS DURING THE LOGGING PASS, ONE SUBSCRIPT LATER ONCE
013110*    TRX-IX IS KNOWN.
013120*
013130     MOVE WS-BREAK-RESULT-KEY(WS-BREAK-IX)
013140         TO TRX-COMP-KEY(TRX-IX WS-BREAK-IX)
013150     MOVE WS-BREAK-RESULT-UNITS(WS-BREAK-IX)
013160         TO TRX-COMP-QTY(TRX-IX WS-BREAK-IX)
013170     MOVE WS-BREAK-RESULT-VALUE(WS-BREAK-IX)
013180         TO TRX-COMP-VAL(TRX-IX WS-BREAK-IX).
013190 518-EXIT.
013200     EXIT.
013210*--------------------------------------------------------------*
013220*    U6 RECEIVE PAYMENT                                        *
013230*--------------------------------------------------------------*
013240 600-RECEIVE-PAYMENT.
013250*
013260*    THE "PAY" VERB TAKES A TRANSACTION ID, NOT A PARTNER/PRODUCT
013270*    PAIR, SINCE THAT IS HOW THE OPERATOR IDENTIFIES WHICH SALE
013280*    IS BEING PAID - TRX-ID IS ZERO-ORIGIN SO THE BOUNDS TEST
013290*    ABOVE COMPARES THE RAW PARSED NUMBER AGAINST TRX-COUNT
013300*    BEFORE CONVERTING TO A ONE-ORIGIN SUBSCRIPT.  A SECOND
013310*    PAYMENT AGAINST AN ALREADY-SETTLED SALE, OR A PAYMENT
013320*    AGAINST SOMETHING THAT WAS NEVER A SALE AT ALL, IS SILENTLY
013330*    IGNORED RATHER THAN REJECTED WITH AN ERROR CODE - THE TEST
013340*    ON TRX-PAY-DATE(TRX-IX) < 0 IS WHAT GUARDS AGAINST PAYING
013350*    THE SAME SALE TWICE.
013360*
013370     MOVE WTB-OP-FIELD(1) TO WS-PARSE-SRC
013380     PERFORM 070-PARSE-INTEGER THRU 070-EXIT
013390     IF WS-PARSE-INT-RESULT < 0 OR WS-PARSE-INT-RESULT >=
013400         TRX-COUNT
013410         MOVE 5 TO WTB-ERROR-CODE
013420     ELSE
013430         COMPUTE WS-TRX-SUB = WS-PARSE-INT-RESULT + 1
013440         SET TRX-IX TO WS-TRX-SUB
013450         IF TRX-IS-SALE(TRX-IX) AND TRX-PAY-DATE(TRX-IX) < 0
013460             PERFORM 605-SETTLE-ONE-SALE THRU 605-EXIT
013470         END-IF
013480     END-IF.
013490 600-EXIT.
013500     EXIT.
013510*
013520 605-SETTLE-ONE-SALE.
013530*
013540*    WS-DELAY IS COMPUTED AGAINST TODAY'S DATE, NOT THE DATE THE
013550*    SALE WAS ORIGINALLY POSTED - A SALE PAID LATE STILL GETS THE
013560*    LATE-PAYMENT TREATMENT EVEN IF IT WAS ALREADY REPRICED BY AN
013570*    INTERVENING 700-ADVANCE-DATE CALL, WHICH IS WHY WTB700-FN-
013580*    SETTLE IS A SEPARATE ENTRY POINT FROM WTB700-FN-PRICE-ONLY -
013590*    SETTLEMENT IS THE ONE MOMENT THAT ALSO AWARDS/DEDUCTS
013600*    LOYALTY POINTS AND MARKS THE TRANSACTION PAID, WHEREAS A
013610*    REPRICE (705 BELOW) ONLY EVER ADJUSTS THE AMOUNT OWED WHILE
013620*    THE SALE REMAINS OUTSTANDING.
013630*
013640     MOVE TRX-PART-KEY(TRX-IX) TO WS-LOOK-PART-KEY
013650     PERFORM 060-FIND-PARTNER THRU 060-EXIT
013660     MOVE TRX-PROD-KEY(TRX-IX) TO WS-LOOK-PROD-KEY
013670     PERFORM 050-FIND-PRODUCT THRU 050-EXIT
013680     IF PROD-IS-SIMPLE(PROD-IX)
013690         MOVE WTB-N-SIMPLE TO WS-N-FACTOR
013700     ELSE
013710         MOVE WTB-N-DERIVATE TO WS-N-FACTOR
013720     END-IF
013730     COMPUTE WS-DELAY = WS-TODAY - TRX-DEADLINE(TRX-IX)
013740     SET WS-PART-SUB TO PART-IX
013750     CALL 'WTB700' USING WTB700-FN-SETTLE WS-PARTNER-TABLE
013760         WS-PART-SUB WS-TRANSACTION-TABLE WS-TRX-SUB WS-N-FACTOR
013770         WS-DELAY WS-TODAY WS-BASE-VALUE WS-LITERALS
013780             WS-ERROR-AREA.
013790 605-EXIT.
013800     EXIT.
013810*--------------------------------------------------------------*
013820*    U7 DATE ADVANCE                                           *
013830*--------------------------------------------------------------*
013840 700-ADVANCE-DATE.
013850*
013860*    THE "DAT" VERB - THE ONLY WAY WS-TODAY EVER MOVES FORWARD IN
013870*    THIS BATCH JOB; THERE IS NO SYSTEM CLOCK READ ANYWHERE IN
013880*    THE PROGRAM BECAUSE THE WHOLE OPERATIONS STREAM IS A
013890*    REPLAYABLE SCRIPT AND THE SIMULATED CALENDAR HAS TO ADVANCE
013900*    ONLY WHEN THE SCRIPT SAYS SO, NOT WHENEVER THE JOB HAPPENS
013910*    TO RUN.  EVERY OUTSTANDING SALE IS RE-PRICED AFTER THE DATE
013920*    MOVES BECAUSE A SALE'S LATE-PAYMENT SURCHARGE GROWS WITH THE
013930*    NUMBER OF DAYS PAST ITS DEADLINE, AND THAT RECOMPUTATION HAS
013940*    TO HAPPEN FOR EVERY PARTNER'S OPEN SALE, NOT JUST THE ONE
013950*    THE CURRENT OPERATIONS LINE HAPPENS TO MENTION (U7).
013960*
013970     MOVE WTB-OP-FIELD(1) TO WS-PARSE-SRC
013980     PERFORM 070-PARSE-INTEGER THRU 070-EXIT
013990     IF WS-PARSE-INT-RESULT <= 0
014000         MOVE 6 TO WTB-ERROR-CODE
014010     ELSE
014020         ADD WS-PARSE-INT-RESULT TO WS-TODAY
014030         IF TRX-COUNT > 0
014040             PERFORM 705-REPRICE-ONE-SALE THRU 705-EXIT
014050                 VARYING WS-TRX-SUB FROM 1 BY 1
014060                 UNTIL WS-TRX-SUB > TRX-COUNT
014070         END-IF
014080     END-IF.
014090 700-EXIT.
014100     EXIT.
014110*
014120 705-REPRICE-ONE-SALE.
014130*
014140*    CALLED ONCE PER TRANSACTION-TABLE ROW BY THE PERFORM VARYING
014150*    IN 700-ADVANCE-DATE ABOVE - THE GUARD CLAUSE SKIPS EVERY ROW
014160*    THAT IS NOT AN OUTSTANDING SALE (AN ACQUISITION, A
014170*    BREAKDOWN, OR A SALE THAT IS ALREADY PAID), SINCE ONLY AN
014180*    OUTSTANDING SALE'S AMOUNT OWED CAN STILL MOVE.
014190*
014200     SET TRX-IX TO WS-TRX-SUB
014210     IF TRX-IS-SALE(TRX-IX) AND TRX-PAY-DATE(TRX-IX) < 0
014220         MOVE TRX-PART-KEY(TRX-IX) TO WS-LOOK-PART-KEY
014230         PERFORM 060-FIND-PARTNER THRU 060-EXIT
014240         MOVE TRX-PROD-KEY(TRX-IX) TO WS-LOOK-PROD-KEY
014250         PERFORM 050-FIND-PRODUCT THRU 050-EXIT
014260         IF PROD-IS-SIMPLE(PROD-IX)
014270             MOVE WTB-N-SIMPLE TO WS-N-FACTOR
014280         ELSE
014290             MOVE WTB-N-DERIVATE TO WS-N-FACTOR
014300         END-IF
014310         COMPUTE WS-DELAY = WS-TODAY - TRX-DEADLINE(TRX-IX)
014320         SET WS-PART-SUB TO PART-IX
014330         CALL 'WTB700' USING WTB700-FN-PRICE-ONLY WS-PARTNER-TABLE
014340             WS-PART-SUB WS-TRANSACTION-TABLE WS-TRX-SUB
014350                 WS-N-FACTOR
014360             WS-DELAY WS-TODAY WS-BASE-VALUE WS-LITERALS
014370             WS-ERROR-AREA
014380     END-IF.
014390 705-EXIT.
014400     EXIT.
014410*--------------------------------------------------------------*
014420*    085-EDIT-MONEY - RIGHT-JUSTIFIED NUMERIC EDIT WITH LEADING  *
014430*    SPACES SQUEEZED OUT BEFORE IT GOES INTO A PIPE-DELIMITED    *
014440*    REPORT LINE (WTB-181).  CALLER ROUNDS INTO WS-ROUND-TEMP    *
014450*    FIRST; RESULT TEXT COMES BACK AS WS-EDIT-INT(WS-START-POS:  *
014460*    WS-WRITE-LEN).                                              *
014470*--------------------------------------------------------------*
014480 085-EDIT-MONEY.
014490*
014500*    NUMBERED IN THE 080S WITH THE OTHER PARSE/EDIT UTILITIES
014510*    EVEN THOUGH IT IS ONLY USED BY THE REPORT PARAGRAPHS FAR
014520*    BELOW - KEPT NEAR 070/080-PARSE-INTEGER/DECIMAL SINCE IT IS
014530*    THE MIRROR-IMAGE OPERATION (NUMBER BACK TO DISPLAY TEXT)
014540*    RATHER THAN NEAR THE REPORT PARAGRAPHS THAT HAPPEN TO CALL
014550*    IT.
014560*
014570     MOVE WS-ROUND-TEMP TO WS-EDIT-INT
014580     MOVE 0 TO WS-LEAD-CT
014590     INSPECT WS-EDIT-INT TALLYING WS-LEAD-CT FOR LEADING SPACE
014600     COMPUTE WS-START-POS = WS-LEAD-CT + 1
014610     COMPUTE WS-WRITE-LEN = 12 - WS-LEAD-CT.
014620 085-EXIT.
014630     EXIT.
014640*--------------------------------------------------------------*
014650*    U8 BALANCES - GLOBAL FOLD OVER EVERY TRANSACTION, NOT A     *
014660*    PER-PARTNER FIGURE (WTB-160)                                *
014670*--------------------------------------------------------------*
014680 800-SHOW-BALANCES.
014690*
014700*    THE "BAL" VERB REBUILDS BOTH FIGURES FROM SCRATCH BY FOLDING
014710*    OVER THE ENTIRE TRANSACTION LOG EVERY TIME IT IS CALLED,
014720*    RATHER THAN MAINTAINING A RUNNING TOTAL AS EACH TRANSACTION
014730*    POSTS - THIS IS DELIBERATE SO A REPRICE (705 ABOVE) THAT
014740*    SILENTLY CHANGES A PAST SALE'S TRX-REAL-VALUE IS ALWAYS
014750*    REFLECTED CORRECTLY NEXT TIME BAL IS PRINTED, WITHOUT HAVING
014760*    TO HUNT DOWN EVERY PLACE THAT MIGHT HAVE TOUCHED A RUNNING
014770*    TOTAL AND ADJUST IT THERE TOO (WTB-160).
014780*
014790     MOVE 0 TO WS-AVAILABLE-BALANCE
014800     MOVE 0 TO WS-ACCOUNTING-BALANCE
014810     IF TRX-COUNT > 0
014820         PERFORM 805-FOLD-ONE-TRX THRU 805-EXIT
014830             VARYING WS-TRX-SUB FROM 1 BY 1
014840             UNTIL WS-TRX-SUB > TRX-COUNT
014850     END-IF
014860     PERFORM 808-PRINT-BALANCES THRU 808-EXIT.
014870 800-EXIT.
014880     EXIT.
014890*
014900 805-FOLD-ONE-TRX.
014910*
014920*    EACH TRANSACTION TYPE AFFECTS THE TWO BALANCES DIFFERENTLY.
014930*    AN ACQUISITION REDUCES BOTH (CASH WENT OUT THE DOOR).  A
014940*    BREAKDOWN INCREASES BOTH (THE RESULTING COMPONENTS ARE
014950*    IMMEDIATELY SELLABLE INVENTORY VALUE).  A SALE ALWAYS
014960*    INCREASES THE ACCOUNTING BALANCE (THE MONEY IS OWED AS SOON
014970*    AS THE SALE POSTS) BUT ONLY INCREASES THE AVAILABLE BALANCE
014980*    ONCE IT HAS ACTUALLY BEEN PAID - THIS SPLIT IS THE WHOLE
014990*    REASON TWO SEPARATE BALANCE FIGURES EXIST RATHER THAN ONE.
015000*
015010     SET TRX-IX TO WS-TRX-SUB
015020     EVALUATE TRUE
015030         WHEN TRX-IS-ACQUISITION(TRX-IX)
015040             SUBTRACT TRX-BASE-VALUE(TRX-IX) FROM
015050                 WS-AVAILABLE-BALANCE
015060             SUBTRACT TRX-BASE-VALUE(TRX-IX) FROM
015070                 WS-ACCOUNTING-BALANCE
015080         WHEN TRX-IS-SALE(TRX-IX)
015090             ADD TRX-REAL-VALUE(TRX-IX) TO WS-ACCOUNTING-BALANCE
015100             IF TRX-PAY-DATE(TRX-IX) NOT < 0
015110                 ADD TRX-REAL-VALUE(TRX-IX) TO
015120                     WS-AVAILABLE-BALANCE
015130             END-IF
015140         WHEN TRX-IS-BREAKDOWN(TRX-IX)
015150             ADD TRX-REAL-VALUE(TRX-IX) TO WS-AVAILABLE-BALANCE
015160             ADD TRX-REAL-VALUE(TRX-IX) TO WS-ACCOUNTING-BALANCE
015170     END-EVALUATE.
015180 805-EXIT.
015190     EXIT.
015200*
015210 808-PRINT-BALANCES.
015220*
015230*    THE REPORT LINE IS BUILT WITH A LITERAL TAG FIELD ('BALANCE')
015240*    FOLLOWED BY THE TWO EDITED FIGURES, PIPE-DELIMITED LIKE
015250*    EVERY OTHER REPORT LINE THIS PROGRAM WRITES, SO A DOWNSTREAM
015260*    JOB CAN SPLIT THE REPORT FILE ON THE FIRST FIELD TO PULL OUT
015270*    JUST THE BALANCE LINES WITHOUT PARSING PARTNER OR PRODUCT
015280*    LINES AS WELL (WTB-181).
015290*
015300     MOVE SPACES TO WS-PRINT-LINE
015310     MOVE 1 TO WS-LINE-PTR
015320     MOVE WS-AVAILABLE-BALANCE TO WS-ROUND-TEMP
015330     PERFORM 085-EDIT-MONEY THRU 085-EXIT
015340     STRING 'BALANCE' DELIMITED BY SIZE
015350         '|' DELIMITED BY SIZE
015360         WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY SIZE
015370         '|' DELIMITED BY SIZE
015380         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
015390     MOVE WS-ACCOUNTING-BALANCE TO WS-ROUND-TEMP
015400     PERFORM 085-EDIT-MONEY THRU 085-EXIT
015410     STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY
015420         SIZE
015430         '|' DELIMITED BY SIZE
015440         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
015450     PERFORM 995-WRITE-PRINT-LINE THRU 995-EXIT.
015460 808-EXIT.
015470     EXIT.
015480*--------------------------------------------------------------*
015490*    U9 TOGGLE NOTIFICATION SUBSCRIPTION                        *
015500*--------------------------------------------------------------*
015510 900-TOGGLE-NOTIFY.
015520*
015530*    THE "SUB" VERB.  A STRAIGHT FLIP OF THE Y/N SWITCH RATHER
015540*    THAN A SEPARATE SUBSCRIBE/UNSUBSCRIBE PAIR OF VERBS - THE
015550*    OPERATIONS SCRIPT LANGUAGE ONLY EVER NEEDS TO TOGGLE ONE
015560*    PARTNER/PRODUCT PAIR AT A TIME AND THE CALLER ALWAYS KNOWS
015570*    WHICH STATE IT IS TRYING TO REACH, SO THERE WAS NO NEED TO
015580*    COMPLICATE THE VERB SET WITH A DIRECTION FLAG (WTB-021).
015590*
015600     MOVE WTB-OP-FIELD(1) TO WS-LOOK-PART-KEY
015610     PERFORM 060-FIND-PARTNER THRU 060-EXIT
015620     IF NOT WS-FOUND
015630         MOVE 3 TO WTB-ERROR-CODE
015640     ELSE
015650         MOVE WTB-OP-FIELD(2) TO WS-LOOK-PROD-KEY
015660         PERFORM 050-FIND-PRODUCT THRU 050-EXIT
015670         IF NOT WS-FOUND
015680             MOVE 4 TO WTB-ERROR-CODE
015690         ELSE
015700             IF PART-NOTIFY-SW(PART-IX PROD-IX) = 'Y'
015710                 MOVE 'N' TO PART-NOTIFY-SW(PART-IX PROD-IX)
015720             ELSE
015730                 MOVE 'Y' TO PART-NOTIFY-SW(PART-IX PROD-IX)
015740             END-IF
015750         END-IF
015760     END-IF.
015770 900-EXIT.
015780     EXIT.
015790*--------------------------------------------------------------*
015800*    U9/U10 SHOW ONE PARTNER, DRAIN ITS PENDING NOTICE QUEUE     *
015810*--------------------------------------------------------------*
015820 920-SHOW-PARTNER.
015830*
015840*    THE "SHP" VERB PRINTS THE PARTNER SUMMARY LINE AND THEN
015850*    DRAINS ITS ENTIRE PENDING-NOTICE QUEUE IN ONE PASS - ONCE
015860*    SHOWN, A NOTICE IS GONE FOR GOOD (PART-NOTE-COUNT IS RESET TO
015870*    ZERO AFTERWARD), SO THE OPERATOR SEES EACH NEW-PRODUCT OR
015880*    BARGAIN-PRICE NOTICE EXACTLY ONCE REGARDLESS OF HOW MANY
015890*    TIMES SHP IS RUN AFTERWARD (U10).  THE QUEUE ITSELF IS
015900*    BUILT UP OVER TIME BY WTB300 EVERY TIME A NEW PRODUCT IS
015910*    REGISTERED OR A BATCH UNDERCUTS THE PRODUCT'S PRIOR BEST
015920*    PRICE.
015930*
015940     MOVE WTB-OP-FIELD(1) TO WS-LOOK-PART-KEY
015950     PERFORM 060-FIND-PARTNER THRU 060-EXIT
015960     IF NOT WS-FOUND
015970         MOVE 3 TO WTB-ERROR-CODE
015980     ELSE
015990         PERFORM 925-PRINT-PARTNER-LINE THRU 925-EXIT
016000         IF PART-NOTE-COUNT(PART-IX) > 0
016010             PERFORM 928-PRINT-ONE-NOTE THRU 928-EXIT
016020                 VARYING WS-NOTE-IX FROM 1 BY 1
016030                 UNTIL WS-NOTE-IX > PART-NOTE-COUNT(PART-IX)
016040         END-IF
016050         MOVE 0 TO PART-NOTE-COUNT(PART-IX)
016060     END-IF.
016070 920-EXIT.
016080     EXIT.
016090*
016100 925-PRINT-PARTNER-LINE.
016110*
016120*    SHARED BETWEEN 920-SHOW-PARTNER ABOVE AND THE WTB-184
016130*    PARTNER-LISTING VERB FAR BELOW (954/955) - ONE PARTNER'S
016140*    SUMMARY LINE NEVER NEEDS TO LOOK DIFFERENT DEPENDING ON
016150*    WHETHER IT WAS REACHED BY KEY OR BY A FULL-TABLE LISTING, SO
016160*    BOTH CALLERS BUILD THE SAME PIPE-DELIMITED SHAPE HERE RATHER
016170*    THAN EACH CARRYING THEIR OWN COPY OF THE STRING LOGIC.
016180*
016190     MOVE SPACES TO WS-PRINT-LINE
016200     MOVE 1 TO WS-LINE-PTR
016210     MOVE PART-ACQ-VALUE(PART-IX) TO WS-ROUND-TEMP
016220     PERFORM 085-EDIT-MONEY THRU 085-EXIT
016230     STRING PART-KEY(PART-IX) DELIMITED BY SIZE
016240         '|' DELIMITED BY SIZE
016250         PART-NAME(PART-IX) DELIMITED BY SIZE
016260         '|' DELIMITED BY SIZE
016270         PART-ADDRESS(PART-IX) DELIMITED BY SIZE
016280         '|' DELIMITED BY SIZE
016290         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016300     EVALUATE TRUE
016310         WHEN PART-RANK-NORMAL(PART-IX)
016320             STRING 'NORMAL' DELIMITED BY SIZE '|' DELIMITED BY
016330                 SIZE
016340                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016350         WHEN PART-RANK-SELECTION(PART-IX)
016360             STRING 'SELECTION' DELIMITED BY SIZE '|' DELIMITED
016370                 BY SIZE
016380                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016390         WHEN PART-RANK-ELITE(PART-IX)
016400             STRING 'ELITE' DELIMITED BY SIZE '|' DELIMITED BY
016410                 SIZE
016420                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016430     END-EVALUATE
016440     MOVE PART-POINTS(PART-IX) TO WS-ROUND-TEMP
016450     PERFORM 085-EDIT-MONEY THRU 085-EXIT
016460     STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY
016470         SIZE
016480         '|' DELIMITED BY SIZE
016490         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016500     MOVE PART-ACQ-VALUE(PART-IX) TO WS-ROUND-TEMP
016510     PERFORM 085-EDIT-MONEY THRU 085-EXIT
016520     STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY
016530         SIZE
016540         '|' DELIMITED BY SIZE
016550         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016560     MOVE PART-SALE-VALUE(PART-IX) TO WS-ROUND-TEMP
016570     PERFORM 085-EDIT-MONEY THRU 085-EXIT
016580     STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY
016590         SIZE
016600         '|' DELIMITED BY SIZE
016610         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016620     MOVE PART-PAID-VALUE(PART-IX) TO WS-ROUND-TEMP
016630     PERFORM 085-EDIT-MONEY THRU 085-EXIT
016640     STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY
016650         SIZE
016660         '|' DELIMITED BY SIZE
016670         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016680     PERFORM 995-WRITE-PRINT-LINE THRU 995-EXIT.
016690 925-EXIT.
016700     EXIT.
016710*
016720 928-PRINT-ONE-NOTE.
016730*
016740*    ONE QUEUE ENTRY PER CALL, DRIVEN BY THE PERFORM VARYING IN
016750*    920-SHOW-PARTNER ABOVE.  THE 88-LEVEL NOT-IS-NEW DECIDES
016760*    WHETHER THE LINE SAYS "NEW" (A PRODUCT THE PARTNER HAD NEVER
016770*    SEEN BEFORE WAS JUST REGISTERED) OR "BARGAIN" (AN EXISTING
016780*    PRODUCT'S CHEAPEST AVAILABLE PRICE JUST DROPPED) - THESE ARE
016790*    THE ONLY TWO NOTICE TYPES THE SPEC DEFINES (U10).
016800*
016810     MOVE SPACES TO WS-PRINT-LINE
016820     MOVE 1 TO WS-LINE-PTR
016830     MOVE NOT-PRICE(PART-IX WS-NOTE-IX) TO WS-ROUND-TEMP
016840     PERFORM 085-EDIT-MONEY THRU 085-EXIT
016850     IF NOT-IS-NEW(PART-IX WS-NOTE-IX)
016860         STRING 'NEW' DELIMITED BY SIZE '|' DELIMITED BY SIZE
016870             INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016880     ELSE
016890         STRING 'BARGAIN' DELIMITED BY SIZE '|' DELIMITED BY SIZE
016900             INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016910     END-IF
016920     STRING NOT-PROD-KEY(PART-IX WS-NOTE-IX) DELIMITED BY SIZE
016930         '|' DELIMITED BY SIZE
016940         WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY SIZE
016950         '|' DELIMITED BY SIZE
016960         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR
016970     PERFORM 995-WRITE-PRINT-LINE THRU 995-EXIT.
016980 928-EXIT.
016990     EXIT.
017000*--------------------------------------------------------------*
017010*    995-WRITE-PRINT-LINE - COMMON REPORT-LINE FLUSH.  EVERY     *
017020*    PRINT PARAGRAPH STRINGS ITS FIELDS WITH A TRAILING PIPE     *
017030*    AFTER EACH ONE, INCLUDING THE LAST - THIS PARAGRAPH DROPS   *
017040*    THAT LAST PIPE BEFORE THE LINE GOES OUT (WTB-181).          *
017050*--------------------------------------------------------------*
017060 995-WRITE-PRINT-LINE.
017070*
017080*    THE ONE PLACE EVERY REPORT PARAGRAPH IN THE PROGRAM FUNNELS
017090*    THROUGH TO GET A LINE ONTO REPORT-FILE - THE -2 IN THE
017100*    LENGTH COMPUTE DROPS THE TRAILING PIPE AND THE ONE-PAST-END
017110*    POINTER POSITION LEFT BY THE LAST STRING STATEMENT, SINCE
017120*    EVERY REPORT LINE IN THIS SHOP ENDS WITH A DELIMITER AFTER
017130*    THE LAST FIELD RATHER THAN BEFORE IT (WTB-181).  A BAD WRITE
017140*    STATUS SETS WS-ABEND-SW RATHER THAN ABENDING THE JOB
017150*    OUTRIGHT FROM INSIDE A UTILITY PARAGRAPH - 000-MAIN-LINE
017160*    TESTS THE SWITCH AND STOPS THE RUN AT THE TOP OF THE
017170*    OPERATIONS LOOP, NOT IN THE MIDDLE OF WRITING A REPORT LINE.
017180*
017190     COMPUTE WS-WRITE-LEN = WS-LINE-PTR - 2
017200     IF WS-WRITE-LEN > 0
017210         MOVE WS-PRINT-LINE(1:WS-WRITE-LEN) TO REPORT-RECORD
017220     ELSE
017230         MOVE SPACES TO REPORT-RECORD
017240     END-IF
017250     WRITE REPORT-RECORD
017260     IF WS-RPT-STATUS NOT = '00'
017270         MOVE 'Y' TO WS-ABEND-SW
017280     END-IF
017290     MOVE SPACES TO WS-PRINT-LINE
017300     MOVE 1 TO WS-LINE-PTR.
017310 995-EXIT.
017320     EXIT.
017330*--------------------------------------------------------------*
017340*    057/058 - LOWEST NOT-YET-SHOWN PRODUCT KEY, CASE FOLDED.    *
017350*    SHARED BY 950-LIST-PRODUCTS AND 952-LIST-BATCHES SO BOTH    *
017360*    WALK THE PRODUCT MASTER IN THE SAME KEY ORDER (WTB-183).    *
017370*--------------------------------------------------------------*
017380 057-FIND-MIN-PRODUCT.                                            WTB-184 
017390     MOVE HIGH-VALUES TO WS-MIN-KEY                               WTB-184 
017400     MOVE 0 TO WS-MIN-IX                                          WTB-184 
017410     PERFORM 058-CHECK-ONE-MIN-PRODUCT THRU 058-EXIT              WTB-184 
017420         VARYING WS-LIST-SCAN-IX FROM 1 BY 1                      WTB-184 
017430         UNTIL WS-LIST-SCAN-IX > PROD-COUNT.                      WTB-184 
017440 057-EXIT.                                                        WTB-184 
017450     EXIT.                                                        WTB-184 
017460 058-CHECK-ONE-MIN-PRODUCT.                                       WTB-184 
017470     IF WS-SHOWN-PROD(WS-LIST-SCAN-IX:1) NOT = 'Y'                WTB-184 
017480         MOVE PROD-KEY(WS-LIST-SCAN-IX) TO WS-FOLD-IN             WTB-184 
017490         PERFORM 040-FOLD-KEY THRU 040-EXIT                       WTB-184 
017500         IF WS-FOLD-OUT < WS-MIN-KEY                              WTB-184 
017510             MOVE WS-FOLD-OUT TO WS-MIN-KEY                       WTB-184 
017520             MOVE WS-LIST-SCAN-IX TO WS-MIN-IX                    WTB-184 
017530         END-IF                                                   WTB-184 
017540     END-IF.                                                      WTB-184 
017550 058-EXIT.                                                        WTB-184 
017560     EXIT.                                                        WTB-184 
017570*--------------------------------------------------------------*  WTB-184 
017580*    067/068 - LOWEST NOT-YET-SHOWN PARTNER KEY, CASE FOLDED.    *WTB-184 
017590*--------------------------------------------------------------*  WTB-184 
017600 067-FIND-MIN-PARTNER.                                            WTB-184
017610*
017620*    MIRRORS 057-FIND-MIN-PRODUCT ABOVE AGAINST THE PARTNER
017630*    TABLE - THE HIGH-VALUES SEED ON WS-MIN-KEY GUARANTEES THE
017640*    FIRST NOT-YET-SHOWN KEY EXAMINED ALWAYS WINS THE FIRST
017650*    COMPARISON, EVEN WHEN PART-COUNT IS 1.
017660*
017670     MOVE HIGH-VALUES TO WS-MIN-KEY                               WTB-184
017680     MOVE 0 TO WS-MIN-IX                                          WTB-184 
017690     PERFORM 068-CHECK-ONE-MIN-PARTNER THRU 068-EXIT              WTB-184 
017700         VARYING WS-LIST-SCAN-IX FROM 1 BY 1                      WTB-184 
017710         UNTIL WS-LIST-SCAN-IX > PART-COUNT.                      WTB-184 
017720 067-EXIT.                                                        WTB-184 
017730     EXIT.                                                        WTB-184 
017740 068-CHECK-ONE-MIN-PARTNER.                                       WTB-184 
017750     IF WS-SHOWN-PART(WS-LIST-SCAN-IX:1) NOT = 'Y'                WTB-184 
017760         MOVE PART-KEY(WS-LIST-SCAN-IX) TO WS-FOLD-IN             WTB-184 
017770         PERFORM 040-FOLD-KEY THRU 040-EXIT                       WTB-184 
017780         IF WS-FOLD-OUT < WS-MIN-KEY                              WTB-184 
017790             MOVE WS-FOLD-OUT TO WS-MIN-KEY                       WTB-184 
017800             MOVE WS-LIST-SCAN-IX TO WS-MIN-IX                    WTB-184 
017810         END-IF                                                   WTB-184 
017820     END-IF.                                                      WTB-184 
017830 068-EXIT.                                                        WTB-184 
017840     EXIT.                                                        WTB-184 
017850*--------------------------------------------------------------*  WTB-184 
017860*    LP - LIST PRODUCTS, LOWEST KEY FIRST (WTB-051).             *WTB-184 
017870*--------------------------------------------------------------*  WTB-184 
017880 950-LIST-PRODUCTS.                                               WTB-184
017890*
017900*    THE "LP" VERB.  WS-SHOWN-PROD IS A ONE-BYTE-PER-ROW BIT MAP,
017910*    RESET AT THE TOP OF EVERY LP RUN, THAT TRACKS WHICH TABLE
017920*    ROWS HAVE ALREADY BEEN PRINTED THIS PASS - WITHOUT IT,
017930*    REPEATEDLY FINDING "THE LOWEST KEY" WOULD KEEP FINDING THE
017940*    SAME ROW FOREVER.  THIS SELECTION-SORT-BY-REPEATED-MIN-SCAN
017950*    APPROACH WAS CHOSEN OVER ACTUALLY SORTING THE PRODUCT TABLE
017960*    BECAUSE THE TABLE'S REGISTRATION ORDER IS LOAD-BEARING
017970*    ELSEWHERE (PROD-IX IS CACHED ACROSS CALLS IN SEVERAL
017980*    PLACES) AND RE-ORDERING IT JUST TO PRINT A LISTING WOULD
017990*    RISK BREAKING THOSE CALLERS (WTB-184).
018000*
018010     MOVE SPACES TO WS-SHOWN-PROD                                 WTB-184
018020     MOVE 0 TO WS-SHOWN-COUNT                                     WTB-184 
018030     IF PROD-COUNT > 0                                            WTB-184 
018040         PERFORM 951-LIST-NEXT-PRODUCT THRU 951-EXIT              WTB-184 
018050             UNTIL WS-SHOWN-COUNT NOT < PROD-COUNT                WTB-184 
018060     END-IF.                                                      WTB-184 
018070 950-EXIT.                                                        WTB-184 
018080     EXIT.                                                        WTB-184 
018090 951-LIST-NEXT-PRODUCT.                                           WTB-184 
018100     PERFORM 057-FIND-MIN-PRODUCT THRU 057-EXIT                   WTB-184 
018110     MOVE 'Y' TO WS-SHOWN-PROD(WS-MIN-IX:1)                       WTB-184 
018120     ADD 1 TO WS-SHOWN-COUNT                                      WTB-184 
018130     SET PROD-IX TO WS-MIN-IX                                     WTB-184 
018140     PERFORM 958-PRINT-PRODUCT-LINE THRU 958-EXIT.                WTB-184 
018150 951-EXIT.                                                        WTB-184 
018160     EXIT.                                                        WTB-184 
018170 958-PRINT-PRODUCT-LINE.                                          WTB-184
018180*
018190*    A SIMPLE PRODUCT'S LINE STOPS AFTER STOCK - THE RECIPE
018200*    FIELDS ONLY APPLY TO A DERIVATE PRODUCT, SO THE TRAILING
018210*    AGGRAVATION-COST AND COMPONENT-LIST FIELDS ARE SUPPRESSED
018220*    ENTIRELY RATHER THAN PRINTED EMPTY - A DOWNSTREAM READER OF
018230*    THE REPORT CAN TELL A PRODUCT'S TYPE JUST BY COUNTING
018240*    PIPE-DELIMITED FIELDS ON ITS LINE.
018250*
018260     MOVE SPACES TO WS-PRINT-LINE                                 WTB-184
018270     MOVE 1 TO WS-LINE-PTR                                        WTB-184 
018280     MOVE PROD-MAX-PRICE(PROD-IX) TO WS-ROUND-TEMP                WTB-184 
018290     PERFORM 085-EDIT-MONEY THRU 085-EXIT                         WTB-184 
018300     STRING PROD-KEY(PROD-IX) DELIMITED BY SIZE                   WTB-184 
018310         '|' DELIMITED BY SIZE                                    WTB-184 
018320         WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY SIZE WTB-184 
018330         '|' DELIMITED BY SIZE                                    WTB-184 
018340         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR              WTB-184 
018350     MOVE PROD-STOCK(PROD-IX) TO WS-ROUND-TEMP                    WTB-184 
018360     PERFORM 085-EDIT-MONEY THRU 085-EXIT                         WTB-184 
018370     STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY   WTB-184 
018380         SIZE                                                     WTB-184 
018390         '|' DELIMITED BY SIZE                                    WTB-184 
018400         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR              WTB-184 
018410     IF PROD-IS-DERIVATE(PROD-IX)                                 WTB-184 
018420         MOVE PROD-AGGRAVATION(PROD-IX) TO WS-EDIT-AGGRAV         WTB-184 
018430         MOVE 0 TO WS-LEAD-CT                                     WTB-184 
018440         INSPECT WS-EDIT-AGGRAV TALLYING WS-LEAD-CT FOR LEADING   WTB-184 
018450             SPACE                                                WTB-184 
018460         COMPUTE WS-START-POS = WS-LEAD-CT + 1                    WTB-184 
018470         COMPUTE WS-WRITE-LEN = 9 - WS-LEAD-CT                    WTB-184 
018480         STRING WS-EDIT-AGGRAV(WS-START-POS:WS-WRITE-LEN)         WTB-184 
018490             DELIMITED BY SIZE                                    WTB-184 
018500             '|' DELIMITED BY SIZE                                WTB-184 
018510             INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR          WTB-184 
018520         PERFORM 959-PRINT-ONE-RECIPE-COMP THRU 959-EXIT          WTB-184 
018530             VARYING PROD-COMP-IX FROM 1 BY 1                     WTB-184 
018540             UNTIL PROD-COMP-IX > PROD-COMP-COUNT(PROD-IX)        WTB-184 
018550         STRING '|' DELIMITED BY SIZE                             WTB-184 
018560             INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR          WTB-184 
018570     END-IF                                                       WTB-184 
018580     PERFORM 995-WRITE-PRINT-LINE THRU 995-EXIT.                  WTB-184 
018590 958-EXIT.                                                        WTB-184 
018600     EXIT.                                                        WTB-184 
018610 959-PRINT-ONE-RECIPE-COMP.                                       WTB-184
018620*
018630*    CALLED ONCE PER RECIPE LINE BY THE PERFORM VARYING IN
018640*    958-PRINT-PRODUCT-LINE ABOVE.  THE FIRST COMPONENT IS
018650*    PRINTED PLAIN; EVERY COMPONENT AFTER IT IS PREFIXED WITH A
018660*    HASH SO THE WHOLE RECIPE SUB-FIELD READS BACK EXACTLY LIKE
018670*    THE "KEY:QTY#KEY:QTY" TEXT THE OPERATOR ORIGINALLY KEYED IN
018680*    ON THE RG OPERATIONS LINE (SEE 090-PARSE-RECIPE) - THE
018690*    LISTING FORMAT AND THE INPUT FORMAT ARE DELIBERATELY THE
018700*    SAME SHAPE.
018710*
018720     MOVE PROD-COMP-QTY(PROD-IX PROD-COMP-IX) TO WS-ROUND-TEMP    WTB-184
018730     PERFORM 085-EDIT-MONEY THRU 085-EXIT                         WTB-184 
018740     IF PROD-COMP-IX = 1                                          WTB-184 
018750         STRING PROD-COMP-KEY(PROD-IX PROD-COMP-IX) DELIMITED BY  WTB-184 
018760             SIZE                                                 WTB-184 
018770             ':' DELIMITED BY SIZE                                WTB-184 
018780             WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY  WTB-184 
018790                 SIZE                                             WTB-184 
018800             INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR          WTB-184 
018810     ELSE                                                         WTB-184 
018820         STRING '#' DELIMITED BY SIZE                             WTB-184 
018830             PROD-COMP-KEY(PROD-IX PROD-COMP-IX) DELIMITED BY SIZEWTB-184 
018840             ':' DELIMITED BY SIZE                                WTB-184 
018850             WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY  WTB-184 
018860                 SIZE                                             WTB-184 
018870             INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR          WTB-184 
018880     END-IF.                                                      WTB-184 
018890 959-EXIT.                                                        WTB-184 
018900     EXIT.                                                        WTB-184 
018910*--------------------------------------------------------------*  WTB-184 
018920*    LB - LIST BATCHES.  EACH PRODUCT'S OWN BATCH TABLE IS KEPT  *WTB-184 
018930*    CHEAPEST-FIRST FOR THE TAKE ENGINE (WTB300), WHICH IS NOT   *WTB-184 
018940*    THE REQUIRED DISPLAY ORDER, SO THE LISTING RE-SORTS EACH    *WTB-184 
018950*    PRODUCT'S BATCHES BY PRICE/PARTNER-KEY/AMOUNT AT PRINT TIME *WTB-184 
018960*    INSTEAD OF TOUCHING THE STORED TABLE (WTB-183).             *WTB-184 
018970*--------------------------------------------------------------*  WTB-184 
018980 952-LIST-BATCHES.                                                WTB-184
018990*
019000*    THE "LB" VERB WALKS THE PRODUCT TABLE LOWEST-KEY-FIRST (THE
019010*    SAME 057/058 MINIMUM-SCAN AS LP USES) AND THEN, FOR EACH
019020*    PRODUCT THAT ACTUALLY HAS BATCHES ON HAND, WALKS THAT
019030*    PRODUCT'S OWN BATCH ARRAY IN DISPLAY ORDER - WHICH IS A
019040*    DIFFERENT SORT KEY FROM THE STORED PRICE-ASCENDING ORDER,
019050*    SEE THE BANNER ABOVE.
019060*
019070     MOVE SPACES TO WS-SHOWN-PROD                                 WTB-184
019080     MOVE 0 TO WS-SHOWN-COUNT                                     WTB-184 
019090     IF PROD-COUNT > 0                                            WTB-184 
019100         PERFORM 953-LIST-PRODUCT-BATCHES THRU 953-EXIT           WTB-184 
019110             UNTIL WS-SHOWN-COUNT NOT < PROD-COUNT                WTB-184 
019120     END-IF.                                                      WTB-184 
019130 952-EXIT.                                                        WTB-184 
019140     EXIT.                                                        WTB-184 
019150 953-LIST-PRODUCT-BATCHES.                                        WTB-184 
019160     PERFORM 057-FIND-MIN-PRODUCT THRU 057-EXIT                   WTB-184 
019170     MOVE 'Y' TO WS-SHOWN-PROD(WS-MIN-IX:1)                       WTB-184 
019180     ADD 1 TO WS-SHOWN-COUNT                                      WTB-184 
019190     SET PROD-IX TO WS-MIN-IX                                     WTB-184 
019200     IF PROD-BATCH-COUNT(PROD-IX) > 0                             WTB-184 
019210         MOVE SPACES TO WS-SHOWN-BATCH                            WTB-184 
019220         MOVE 0 TO WS-BATCH-COUNTER                               WTB-184 
019230         PERFORM 970-LIST-NEXT-BATCH THRU 970-EXIT                WTB-184 
019240             UNTIL WS-BATCH-COUNTER NOT <                         WTB-184 
019250                 PROD-BATCH-COUNT(PROD-IX)                        WTB-184 
019260     END-IF.                                                      WTB-184 
019270 953-EXIT.                                                        WTB-184 
019280     EXIT.                                                        WTB-184 
019290 970-LIST-NEXT-BATCH.                                             WTB-184 
019300     PERFORM 971-FIND-MIN-BATCH THRU 971-EXIT                     WTB-184 
019310     MOVE 'Y' TO WS-SHOWN-BATCH(WS-MIN-BAT-IX:1)                  WTB-184 
019320     ADD 1 TO WS-BATCH-COUNTER                                    WTB-184 
019330     SET BAT-IX TO WS-MIN-BAT-IX                                  WTB-184 
019340     PERFORM 973-PRINT-BATCH-LINE THRU 973-EXIT.                  WTB-184 
019350 970-EXIT.                                                        WTB-184 
019360     EXIT.                                                        WTB-184 
019370 971-FIND-MIN-BATCH.                                              WTB-184
019380*
019390*    FINDS THE NOT-YET-SHOWN BATCH THAT SORTS LOWEST BY PRICE,
019400*    THEN PARTNER KEY, THEN AMOUNT - A THREE-KEY TIE-BREAK CHAIN
019410*    RATHER THAN PRICE ALONE, SINCE TWO DIFFERENT PARTNERS CAN
019420*    EASILY HAVE CONTRIBUTED A BATCH AT THE EXACT SAME PRICE AND
019430*    THE LISTING HAS TO COME OUT IN A REPEATABLE ORDER EVERY TIME
019440*    IT IS RUN, NOT WHATEVER ORDER THE TABLE HAPPENED TO BE
019450*    BUILT IN (WTB-184).  THE SEED VALUES (999999999.99,
019460*    HIGH-VALUES, 999999999) ARE DELIBERATELY ABOVE ANY VALUE
019470*    THE FIELDS CAN LEGITIMATELY HOLD, SAME IDEA AS THE
019480*    HIGH-VALUES SEED IN 057-FIND-MIN-PRODUCT ABOVE.
019490*
019500     MOVE 999999999.99 TO WS-MIN-BATCH-PRICE                      WTB-184
019510     MOVE HIGH-VALUES TO WS-MIN-KEY                               WTB-184 
019520     MOVE 999999999 TO WS-MIN-BATCH-AMOUNT                        WTB-184 
019530     MOVE 0 TO WS-MIN-BAT-IX                                      WTB-184 
019540     PERFORM 972-CHECK-ONE-MIN-BATCH THRU 972-EXIT                WTB-184 
019550         VARYING WS-LIST-SCAN-IX FROM 1 BY 1                      WTB-184 
019560         UNTIL WS-LIST-SCAN-IX > PROD-BATCH-COUNT(PROD-IX).       WTB-184 
019570 971-EXIT.                                                        WTB-184 
019580     EXIT.                                                        WTB-184 
019590 972-CHECK-ONE-MIN-BATCH.                                         WTB-184
019600*
019610*    THE THREE-WAY EVALUATE BELOW IS THE TIE-BREAK CHAIN
019620*    DESCRIBED IN 971'S BANNER ABOVE, SPELLED OUT EXPLICITLY
019630*    RATHER THAN AS ONE COMPOUND CONDITION BECAUSE EACH WHEN
019640*    CLAUSE TESTS A STRICTLY NARROWER TIE THAN THE ONE BEFORE IT
019650*    (PRICE LOWER, THEN PRICE EQUAL AND KEY LOWER, THEN PRICE AND
019660*    KEY EQUAL AND AMOUNT LOWER) AND WRITING THAT AS NESTED IFS
019670*    WOULD BE HARDER TO FOLLOW THAN THREE PARALLEL WHEN CLAUSES.
019680*
019690     IF WS-SHOWN-BATCH(WS-LIST-SCAN-IX:1) NOT = 'Y'               WTB-184
019700         MOVE BAT-PART-KEY(PROD-IX WS-LIST-SCAN-IX) TO WS-FOLD-IN WTB-184 
019710         PERFORM 040-FOLD-KEY THRU 040-EXIT                       WTB-184 
019720         EVALUATE TRUE                                            WTB-184 
019730             WHEN BAT-PRICE(PROD-IX WS-LIST-SCAN-IX) <            WTB-184 
019740                 WS-MIN-BATCH-PRICE                               WTB-184 
019750                 PERFORM 9725-TAKE-THIS-BATCH THRU 9725-EXIT      WTB-184 
019760             WHEN BAT-PRICE(PROD-IX WS-LIST-SCAN-IX) =            WTB-184 
019770                 WS-MIN-BATCH-PRICE                               WTB-184 
019780                 AND WS-FOLD-OUT < WS-MIN-KEY                     WTB-184 
019790                 PERFORM 9725-TAKE-THIS-BATCH THRU 9725-EXIT      WTB-184 
019800             WHEN BAT-PRICE(PROD-IX WS-LIST-SCAN-IX) =            WTB-184 
019810                 WS-MIN-BATCH-PRICE                               WTB-184 
019820                 AND WS-FOLD-OUT = WS-MIN-KEY                     WTB-184 
019830                 AND BAT-AMOUNT(PROD-IX WS-LIST-SCAN-IX) <        WTB-184 
019840                     WS-MIN-BATCH-AMOUNT                          WTB-184 
019850                 PERFORM 9725-TAKE-THIS-BATCH THRU 9725-EXIT      WTB-184 
019860         END-EVALUATE                                             WTB-184 
019870     END-IF.                                                      WTB-184 
019880 972-EXIT.                                                        WTB-184 
019890     EXIT.                                                        WTB-184 
019900 9725-TAKE-THIS-BATCH.                                            WTB-184
019910*
019920*    SHARED TAIL OF ALL THREE WINNING WHEN CLAUSES IN 972 ABOVE -
019930*    RECORDS THE CURRENT CANDIDATE AS THE NEW BEST-SO-FAR SO THE
019940*    NEXT ROW EXAMINED IS COMPARED AGAINST IT RATHER THAN AGAINST
019950*    THE ORIGINAL SENTINEL VALUES.
019960*
019970     MOVE BAT-PRICE(PROD-IX WS-LIST-SCAN-IX) TO WS-MIN-BATCH-PRICEWTB-184
019980     MOVE WS-FOLD-OUT TO WS-MIN-KEY                               WTB-184 
019990     MOVE BAT-AMOUNT(PROD-IX WS-LIST-SCAN-IX) TO                  WTB-184 
020000         WS-MIN-BATCH-AMOUNT                                      WTB-184 
020010     MOVE WS-LIST-SCAN-IX TO WS-MIN-BAT-IX.                       WTB-184 
020020 9725-EXIT.                                                       WTB-184 
020030     EXIT.                                                        WTB-184 
020040 973-PRINT-BATCH-LINE.                                            WTB-184
020050*
020060*    ONE LINE PER BATCH, DRIVEN BY THE PERFORM VARYING IN
020070*    970-LIST-NEXT-BATCH - THE PRODUCT KEY IS REPEATED ON EVERY
020080*    BATCH LINE FOR THAT PRODUCT RATHER THAN PRINTED ONCE AS A
020090*    GROUP HEADER, SINCE THIS PROGRAM'S REPORT FORMAT HAS NO
020100*    HEADER/DETAIL DISTINCTION (EVERY LINE STANDS ON ITS OWN).
020110*
020120     MOVE SPACES TO WS-PRINT-LINE                                 WTB-184
020130     MOVE 1 TO WS-LINE-PTR                                        WTB-184 
020140     STRING PROD-KEY(PROD-IX) DELIMITED BY SIZE                   WTB-184 
020150         '|' DELIMITED BY SIZE                                    WTB-184 
020160         BAT-PART-KEY(PROD-IX BAT-IX) DELIMITED BY SIZE           WTB-184 
020170         '|' DELIMITED BY SIZE                                    WTB-184 
020180         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR              WTB-184 
020190     MOVE BAT-PRICE(PROD-IX BAT-IX) TO WS-ROUND-TEMP              WTB-184 
020200     PERFORM 085-EDIT-MONEY THRU 085-EXIT                         WTB-184 
020210     STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY   WTB-184 
020220         SIZE                                                     WTB-184 
020230         '|' DELIMITED BY SIZE                                    WTB-184 
020240         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR              WTB-184 
020250     MOVE BAT-AMOUNT(PROD-IX BAT-IX) TO WS-ROUND-TEMP             WTB-184 
020260     PERFORM 085-EDIT-MONEY THRU 085-EXIT                         WTB-184 
020270     STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY   WTB-184 
020280         SIZE                                                     WTB-184 
020290         '|' DELIMITED BY SIZE                                    WTB-184 
020300         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR              WTB-184 
020310     PERFORM 995-WRITE-PRINT-LINE THRU 995-EXIT.                  WTB-184 
020320 973-EXIT.                                                        WTB-184 
020330     EXIT.                                                        WTB-184 
020340*--------------------------------------------------------------*  WTB-184 
020350*    LR - LIST PARTNERS, LOWEST KEY FIRST.  RE-USES 925'S LINE   *WTB-184 
020360*    BUILDER SO THE LISTED FORMAT AND THE SHOW-PARTNER FORMAT    *WTB-184 
020370*    NEVER DRIFT APART.                                         * WTB-184 
020380*--------------------------------------------------------------*  WTB-184 
020390 954-LIST-PARTNERS.                                               WTB-184
020400*
020410*    THE "LR" VERB - SAME SELECTION-SORT-BY-MINIMUM-SCAN SHAPE AS
020420*    950-LIST-PRODUCTS ABOVE, JUST AGAINST THE PARTNER TABLE, AND
020430*    REUSING 925-PRINT-PARTNER-LINE'S STRING LOGIC RATHER THAN A
020440*    SECOND COPY OF IT.
020450*
020460     MOVE SPACES TO WS-SHOWN-PART                                 WTB-184
020470     MOVE 0 TO WS-SHOWN-COUNT                                     WTB-184 
020480     IF PART-COUNT > 0                                            WTB-184 
020490         PERFORM 955-LIST-NEXT-PARTNER THRU 955-EXIT              WTB-184 
020500             UNTIL WS-SHOWN-COUNT NOT < PART-COUNT                WTB-184 
020510     END-IF.                                                      WTB-184 
020520 954-EXIT.                                                        WTB-184 
020530     EXIT.                                                        WTB-184 
020540 955-LIST-NEXT-PARTNER.                                           WTB-184 
020550     PERFORM 067-FIND-MIN-PARTNER THRU 067-EXIT                   WTB-184 
020560     MOVE 'Y' TO WS-SHOWN-PART(WS-MIN-IX:1)                       WTB-184 
020570     ADD 1 TO WS-SHOWN-COUNT                                      WTB-184 
020580     SET PART-IX TO WS-MIN-IX                                     WTB-184 
020590     PERFORM 925-PRINT-PARTNER-LINE THRU 925-EXIT.                WTB-184 
020600 955-EXIT.                                                        WTB-184 
020610     EXIT.                                                        WTB-184 
020620*--------------------------------------------------------------*  WTB-184 
020630*    ST - SHOW TRANSACTIONS FOR ONE PARTNER, SCOPE-FILTERED.     *WTB-184 
020640*    SO - SHOW ONE TRANSACTION BY ID.  BOTH SHARE 966, WHICH     *WTB-184 
020650*    PRINTS WHICHEVER OF THE THREE TRANSACTION SHAPES TRX-IX     *WTB-184 
020660*    CURRENTLY POINTS AT (WTB-051).                              *WTB-184 
020670*--------------------------------------------------------------*  WTB-184 
020680 960-SHOW-TRANSACTIONS.                                           WTB-184
020690*
020700*    THE "ST" VERB TAKES A SCOPE CODE (ACQ/VB/PAID/ALL) ALONGSIDE
020710*    THE PARTNER KEY SO THE OPERATOR CAN PULL JUST THE
020720*    ACQUISITIONS, JUST THE SALES-AND-BREAKDOWNS ("VB" - VENTAS
020730*    Y BAJAS, CARRIED FORWARD FROM THE SHOP'S OWN SHORTHAND), OR
020740*    JUST THE PAID-OFF SALES FOR ONE PARTNER WITHOUT HAVING TO
020750*    FILTER THE WHOLE-LEDGER ST=ALL OUTPUT THEMSELVES.  THE
020760*    PARTNER KEY IS FOLDED ONCE HERE INTO WS-SCAN-PART-KEY RATHER
020770*    THAN RE-FOLDED ON EVERY TRANSACTION ROW COMPARED IN
020780*    962-SHOW-ONE-TRX-IF-MATCH BELOW.
020790*
020800     MOVE WTB-OP-FIELD(1) TO WS-LOOK-PART-KEY                     WTB-184
020810     PERFORM 060-FIND-PARTNER THRU 060-EXIT                       WTB-184 
020820     IF NOT WS-FOUND                                              WTB-184 
020830         MOVE 3 TO WTB-ERROR-CODE                                 WTB-184 
020840     ELSE                                                         WTB-184 
020850         MOVE WTB-OP-FIELD(2) TO WS-SHOW-SCOPE                    WTB-184 
020860         MOVE PART-KEY(PART-IX) TO WS-FOLD-IN                     WTB-184 
020870         PERFORM 040-FOLD-KEY THRU 040-EXIT                       WTB-184 
020880         MOVE WS-FOLD-OUT TO WS-SCAN-PART-KEY                     WTB-184 
020890         IF TRX-COUNT > 0                                         WTB-184 
020900             PERFORM 962-SHOW-ONE-TRX-IF-MATCH THRU 962-EXIT      WTB-184 
020910                 VARYING WS-TRX-SUB FROM 1 BY 1                   WTB-184 
020920                 UNTIL WS-TRX-SUB > TRX-COUNT                     WTB-184 
020930         END-IF                                                   WTB-184 
020940     END-IF.                                                      WTB-184 
020950 960-EXIT.                                                        WTB-184 
020960     EXIT.                                                        WTB-184 
020970 962-SHOW-ONE-TRX-IF-MATCH.                                       WTB-184
020980*
020990*    CALLED ONCE PER LOG ROW BY THE PERFORM VARYING IN 960 ABOVE.
021000*    A ROW THAT DOES NOT BELONG TO THE REQUESTED PARTNER IS
021010*    SKIPPED BEFORE THE SCOPE TEST EVEN RUNS - THE SCOPE
021020*    EVALUATE ONLY HAS TO DECIDE "DOES THIS ROW'S TYPE MATCH THE
021030*    REQUESTED SCOPE", NOT "DOES THIS ROW BELONG TO THIS PARTNER
021040*    AT ALL", KEEPING THE TWO FILTERS SEPARATE AND EASY TO READ.
021050*
021060     SET TRX-IX TO WS-TRX-SUB                                     WTB-184
021070     MOVE TRX-PART-KEY(TRX-IX) TO WS-FOLD-IN                      WTB-184 
021080     PERFORM 040-FOLD-KEY THRU 040-EXIT                           WTB-184 
021090     IF WS-FOLD-OUT = WS-SCAN-PART-KEY                            WTB-184 
021100         EVALUATE TRUE                                            WTB-184 
021110             WHEN WS-SCOPE-ACQ AND TRX-IS-ACQUISITION(TRX-IX)     WTB-184 
021120                 PERFORM 966-PRINT-TRX-LINE THRU 966-EXIT         WTB-184 
021130             WHEN WS-SCOPE-VB AND                                 WTB-184 
021140                 (TRX-IS-SALE(TRX-IX) OR TRX-IS-BREAKDOWN(TRX-IX))WTB-184 
021150                 PERFORM 966-PRINT-TRX-LINE THRU 966-EXIT         WTB-184 
021160             WHEN WS-SCOPE-PAID AND TRX-IS-SALE(TRX-IX)           WTB-184 
021170                 AND TRX-PAY-DATE(TRX-IX) NOT < 0                 WTB-184 
021180                 PERFORM 966-PRINT-TRX-LINE THRU 966-EXIT         WTB-184 
021190             WHEN WS-SCOPE-ALL                                    WTB-184 
021200                 PERFORM 966-PRINT-TRX-LINE THRU 966-EXIT         WTB-184 
021210         END-EVALUATE                                             WTB-184 
021220     END-IF.                                                      WTB-184 
021230 962-EXIT.                                                        WTB-184 
021240     EXIT.                                                        WTB-184 
021250 966-PRINT-TRX-LINE.                                              WTB-184
021260*
021270*    SHARED BY BOTH 960-SHOW-TRANSACTIONS (SCOPE-FILTERED, MANY
021280*    ROWS) AND 965-SHOW-TRANSACTION (ONE ROW BY ID) BELOW - THE
021290*    THREE TRANSACTION SHAPES (ACQUISITION/SALE/BREAKDOWN) ARE
021300*    PRINTED WITH DIFFERENT FIELD LISTS BECAUSE THEY CARRY
021310*    DIFFERENT DATA (A SALE HAS A DEADLINE AND AN OPTIONAL PAY
021320*    DATE, A BREAKDOWN HAS A VARIABLE-LENGTH COMPONENT LIST, AN
021330*    ACQUISITION HAS NEITHER), SO THIS IS ONE EVALUATE OVER THE
021340*    88-LEVEL TYPE CONDITIONS RATHER THAN ONE GENERIC FIELD-LIST
021350*    LOOP.  THE SPANISH VERB LITERALS (COMPRA/VENDA/
021360*    DESAGREGACAO) CARRY FORWARD THE ORIGINAL CONVERSION
021370*    EXTRACT'S VOCABULARY AND ARE LEFT AS-IS RATHER THAN
021380*    TRANSLATED, SINCE CHANGING THEM WOULD BREAK ANY DOWNSTREAM
021390*    JOB ALREADY PARSING THIS REPORT FILE (WTB-184).
021400*
021410     MOVE SPACES TO WS-PRINT-LINE                                 WTB-184
021420     MOVE 1 TO WS-LINE-PTR                                        WTB-184 
021430     EVALUATE TRUE                                                WTB-184 
021440         WHEN TRX-IS-ACQUISITION(TRX-IX)                          WTB-184 
021450             MOVE TRX-ID(TRX-IX) TO WS-ROUND-TEMP                 WTB-184 
021460             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
021470             STRING 'COMPRA' DELIMITED BY SIZE                    WTB-184 
021480                 '|' DELIMITED BY SIZE                            WTB-184 
021490                 WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)           WTB-184 
021500                 DELIMITED BY SIZE                                WTB-184 
021510                 '|' DELIMITED BY SIZE                            WTB-184 
021520                 TRX-PART-KEY(TRX-IX) DELIMITED BY SIZE           WTB-184 
021530                 '|' DELIMITED BY SIZE                            WTB-184 
021540                 TRX-PROD-KEY(TRX-IX) DELIMITED BY SIZE           WTB-184 
021550                 '|' DELIMITED BY SIZE                            WTB-184 
021560                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
021570             MOVE TRX-AMOUNT(TRX-IX) TO WS-ROUND-TEMP             WTB-184 
021580             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
021590             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
021600                 DELIMITED BY SIZE                                WTB-184 
021610                 '|' DELIMITED BY SIZE                            WTB-184 
021620                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
021630             MOVE TRX-REAL-VALUE(TRX-IX) TO WS-ROUND-TEMP         WTB-184 
021640             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
021650             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
021660                 DELIMITED BY SIZE                                WTB-184 
021670                 '|' DELIMITED BY SIZE                            WTB-184 
021680                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
021690             MOVE TRX-DATE(TRX-IX) TO WS-ROUND-TEMP               WTB-184 
021700             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
021710             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
021720                 DELIMITED BY SIZE                                WTB-184 
021730                 '|' DELIMITED BY SIZE                            WTB-184 
021740                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
021750         WHEN TRX-IS-SALE(TRX-IX)                                 WTB-184 
021760             MOVE TRX-ID(TRX-IX) TO WS-ROUND-TEMP                 WTB-184 
021770             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
021780             STRING 'VENDA' DELIMITED BY SIZE                     WTB-184 
021790                 '|' DELIMITED BY SIZE                            WTB-184 
021800                 WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)           WTB-184 
021810                 DELIMITED BY SIZE                                WTB-184 
021820                 '|' DELIMITED BY SIZE                            WTB-184 
021830                 TRX-PART-KEY(TRX-IX) DELIMITED BY SIZE           WTB-184 
021840                 '|' DELIMITED BY SIZE                            WTB-184 
021850                 TRX-PROD-KEY(TRX-IX) DELIMITED BY SIZE           WTB-184 
021860                 '|' DELIMITED BY SIZE                            WTB-184 
021870                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
021880             MOVE TRX-AMOUNT(TRX-IX) TO WS-ROUND-TEMP             WTB-184 
021890             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
021900             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
021910                 DELIMITED BY SIZE                                WTB-184 
021920                 '|' DELIMITED BY SIZE                            WTB-184 
021930                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
021940             MOVE TRX-BASE-VALUE(TRX-IX) TO WS-ROUND-TEMP         WTB-184 
021950             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
021960             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
021970                 DELIMITED BY SIZE                                WTB-184 
021980                 '|' DELIMITED BY SIZE                            WTB-184 
021990                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
022000             MOVE TRX-REAL-VALUE(TRX-IX) TO WS-ROUND-TEMP         WTB-184 
022010             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
022020             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
022030                 DELIMITED BY SIZE                                WTB-184 
022040                 '|' DELIMITED BY SIZE                            WTB-184 
022050                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
022060             MOVE TRX-DEADLINE(TRX-IX) TO WS-ROUND-TEMP           WTB-184 
022070             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
022080             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
022090                 DELIMITED BY SIZE                                WTB-184 
022100                 '|' DELIMITED BY SIZE                            WTB-184 
022110                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
022120             IF TRX-PAY-DATE(TRX-IX) NOT < 0                      WTB-184 
022130                 MOVE TRX-PAY-DATE(TRX-IX) TO WS-ROUND-TEMP       WTB-184 
022140                 PERFORM 085-EDIT-MONEY THRU 085-EXIT             WTB-184 
022150                 STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)    WTB-184 
022160                     DELIMITED BY SIZE                            WTB-184 
022170                     '|' DELIMITED BY SIZE                        WTB-184 
022180                     INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR  WTB-184 
022190             END-IF                                               WTB-184 
022200         WHEN TRX-IS-BREAKDOWN(TRX-IX)                            WTB-184 
022210             MOVE TRX-ID(TRX-IX) TO WS-ROUND-TEMP                 WTB-184 
022220             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
022230             STRING 'DESAGREGACAO' DELIMITED BY SIZE              WTB-184 
022240                 '|' DELIMITED BY SIZE                            WTB-184 
022250                 WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)           WTB-184 
022260                 DELIMITED BY SIZE                                WTB-184 
022270                 '|' DELIMITED BY SIZE                            WTB-184 
022280                 TRX-PART-KEY(TRX-IX) DELIMITED BY SIZE           WTB-184 
022290                 '|' DELIMITED BY SIZE                            WTB-184 
022300                 TRX-PROD-KEY(TRX-IX) DELIMITED BY SIZE           WTB-184 
022310                 '|' DELIMITED BY SIZE                            WTB-184 
022320                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
022330             MOVE TRX-AMOUNT(TRX-IX) TO WS-ROUND-TEMP             WTB-184 
022340             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
022350             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
022360                 DELIMITED BY SIZE                                WTB-184 
022370                 '|' DELIMITED BY SIZE                            WTB-184 
022380                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
022390             MOVE TRX-BASE-VALUE(TRX-IX) TO WS-ROUND-TEMP         WTB-184 
022400             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
022410             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
022420                 DELIMITED BY SIZE                                WTB-184 
022430                 '|' DELIMITED BY SIZE                            WTB-184 
022440                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
022450             MOVE TRX-REAL-VALUE(TRX-IX) TO WS-ROUND-TEMP         WTB-184 
022460             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
022470             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
022480                 DELIMITED BY SIZE                                WTB-184 
022490                 '|' DELIMITED BY SIZE                            WTB-184 
022500                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
022510             MOVE TRX-DATE(TRX-IX) TO WS-ROUND-TEMP               WTB-184 
022520             PERFORM 085-EDIT-MONEY THRU 085-EXIT                 WTB-184 
022530             STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN)        WTB-184 
022540                 DELIMITED BY SIZE                                WTB-184 
022550                 '|' DELIMITED BY SIZE                            WTB-184 
022560                 INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR      WTB-184 
022570             IF TRX-COMP-COUNT(TRX-IX) > 0                        WTB-184 
022580                 PERFORM 967-PRINT-ONE-TRX-COMP THRU 967-EXIT     WTB-184 
022590                     VARYING TRX-COMP-IX FROM 1 BY 1              WTB-184 
022600                     UNTIL TRX-COMP-IX > TRX-COMP-COUNT(TRX-IX)   WTB-184 
022610                 STRING '|' DELIMITED BY SIZE                     WTB-184 
022620                     INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR  WTB-184 
022630             END-IF                                               WTB-184 
022640     END-EVALUATE                                                 WTB-184 
022650     PERFORM 995-WRITE-PRINT-LINE THRU 995-EXIT.                  WTB-184 
022660 966-EXIT.                                                        WTB-184 
022670     EXIT.                                                        WTB-184 
022680*--------------------------------------------------------------*  WTB-184 
022690*    967 - ONE DESAGREGACAO COMPONENT, KEY:QTY:VALUE, '#'        *WTB-184 
022700*    AHEAD OF EVERY ENTRY BUT THE FIRST (WTB-051).               *WTB-184 
022710*--------------------------------------------------------------*  WTB-184 
022720 967-PRINT-ONE-TRX-COMP.                                          WTB-184
022730*
022740*    CALLED ONCE PER COMPONENT BY THE PERFORM VARYING IN THE
022750*    BREAKDOWN BRANCH OF 966 ABOVE - SAME FIRST-ENTRY-PLAIN,
022760*    LATER-ENTRIES-HASH-PREFIXED PATTERN AS 959-PRINT-ONE-RECIPE-
022770*    COMP USES FOR A PRODUCT'S RECIPE LIST, KEEPING ALL OF THE
022780*    PROGRAM'S VARIABLE-LENGTH SUB-LISTS FORMATTED THE SAME WAY.
022790*
022800     MOVE TRX-COMP-QTY(TRX-IX TRX-COMP-IX) TO WS-ROUND-TEMP       WTB-184
022810     PERFORM 085-EDIT-MONEY THRU 085-EXIT                         WTB-184 
022820     IF TRX-COMP-IX = 1                                           WTB-184 
022830         STRING TRX-COMP-KEY(TRX-IX TRX-COMP-IX) DELIMITED BY SIZEWTB-184 
022840             ':' DELIMITED BY SIZE                                WTB-184 
022850             WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY  WTB-184 
022860                 SIZE                                             WTB-184 
022870             ':' DELIMITED BY SIZE                                WTB-184 
022880             INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR          WTB-184 
022890     ELSE                                                         WTB-184 
022900         STRING '#' DELIMITED BY SIZE                             WTB-184 
022910             TRX-COMP-KEY(TRX-IX TRX-COMP-IX) DELIMITED BY SIZE   WTB-184 
022920             ':' DELIMITED BY SIZE                                WTB-184 
022930             WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY  WTB-184 
022940                 SIZE                                             WTB-184 
022950             ':' DELIMITED BY SIZE                                WTB-184 
022960             INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR          WTB-184 
022970     END-IF                                                       WTB-184 
022980     MOVE TRX-COMP-VAL(TRX-IX TRX-COMP-IX) TO WS-ROUND-TEMP       WTB-184 
022990     PERFORM 085-EDIT-MONEY THRU 085-EXIT                         WTB-184 
023000     STRING WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY   WTB-184 
023010         SIZE                                                     WTB-184 
023020         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.             WTB-184 
023030 967-EXIT.                                                        WTB-184 
023040     EXIT.                                                        WTB-184 
023050*--------------------------------------------------------------*  WTB-184 
023060*    SO - SHOW ONE TRANSACTION BY ID.  SAME 0-BASED ID SCHEME    *WTB-184 
023070*    AS PG (SEE 600-RECEIVE-PAYMENT) - THE SUBSCRIPT IS ID+1     *WTB-184 
023080*    SINCE TRX-ID(1) IS STORED AS ZERO (WTB-112).                *WTB-184 
023090*--------------------------------------------------------------*  WTB-184 
023100 965-SHOW-TRANSACTION.                                            WTB-184
023110*
023120*    THE "SO" VERB - NO PARTNER LOOKUP OR SCOPE FILTER, JUST A
023130*    DIRECT SUBSCRIPT INTO THE TRANSACTION TABLE ONCE THE ID IS
023140*    BOUNDS-CHECKED, SINCE THE OPERATOR ALREADY KNOWS WHICH
023150*    TRANSACTION THEY WANT BY ITS ID (USUALLY FROM A PRIOR ST OR
023160*    BAL LISTING).
023170*
023180     MOVE WTB-OP-FIELD(1) TO WS-PARSE-SRC                         WTB-184
023190     PERFORM 070-PARSE-INTEGER THRU 070-EXIT                      WTB-184 
023200     IF WS-PARSE-INT-RESULT < 0 OR WS-PARSE-INT-RESULT >=         WTB-184 
023210         TRX-COUNT                                                WTB-184 
023220         MOVE 5 TO WTB-ERROR-CODE                                 WTB-184 
023230     ELSE                                                         WTB-184 
023240         COMPUTE WS-TRX-SUB = WS-PARSE-INT-RESULT + 1             WTB-184 
023250         SET TRX-IX TO WS-TRX-SUB                                 WTB-184 
023260         PERFORM 966-PRINT-TRX-LINE THRU 966-EXIT                 WTB-184 
023270     END-IF.                                                      WTB-184 
023280 965-EXIT.                                                        WTB-184 
023290     EXIT.                                                        WTB-184 
023300*--------------------------------------------------------------*  WTB-184 
023310*    990 - OPERATION REJECTED.  ONE DIAGNOSTIC LINE TO THE SAME  *WTB-184 
023320*    REPORT FILE, SO A BAD LINE IN THE OPERATIONS STREAM SHOWS   *WTB-184 
023330*    UP NEXT TO THE OUTPUT IT WOULD HAVE PRODUCED (WTB-051).     *WTB-184 
023340*--------------------------------------------------------------*  WTB-184 
023350 990-REPORT-BAD-OP.                                               WTB-184 
023360     MOVE SPACES TO WS-PRINT-LINE                                 WTB-184 
023370     MOVE 1 TO WS-LINE-PTR                                        WTB-184 
023380     MOVE WTB-ERROR-CODE TO WS-ROUND-TEMP                         WTB-184 
023390     PERFORM 085-EDIT-MONEY THRU 085-EXIT                         WTB-184 
023400     STRING 'ERROR' DELIMITED BY SIZE                             WTB-184 
023410         '|' DELIMITED BY SIZE                                    WTB-184 
023420         WS-EDIT-INT(WS-START-POS:WS-WRITE-LEN) DELIMITED BY SIZE WTB-184 
023430         '|' DELIMITED BY SIZE                                    WTB-184 
023440         WTBOP-TAG DELIMITED BY SIZE                              WTB-184 
023450         '|' DELIMITED BY SIZE                                    WTB-184 
023460         WTB-ERROR-KEY-1 DELIMITED BY SIZE                        WTB-184 
023470         '|' DELIMITED BY SIZE                                    WTB-184 
023480         WTB-ERROR-KEY-2 DELIMITED BY SIZE                        WTB-184 
023490         '|' DELIMITED BY SIZE                                    WTB-184 
023500         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR              WTB-184 
023510     PERFORM 995-WRITE-PRINT-LINE THRU 995-EXIT.                  WTB-184 
023520 990-EXIT.                                                        WTB-184 
023530     EXIT.                                                        WTB-184 
