000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTBTRX.CPY                                              *
000130*      WAREHOUSE TRADING BATCH - TRANSACTION TABLE              *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170* One entry per posted transaction, appended in TRX-ID order and
000180* never rewritten except for TRX-REAL-VALUE/TRX-PAY-DATE on a
000190* sale (600-RECEIVE-PAYMENT, 700-ADVANCE-DATE in WTB100).  The
000200* tail of the entry is a classic discriminated overlay, the same
000210* trick the old SAMOS1 driver used on its transaction-code
000220* parameter field: one fixed-size variant area, read through
000230* whichever of the two named views matches TRX-TYPE.
000240*
000250*   MAINTENANCE
000260*   YY/MM/DD  WHO  TICKET   DESCRIPTION
000270*   87/03/19  RJD  WTB-005  ORIGINAL COPYBOOK (ACQUISITIONS ONLY)
000280*   88/11/09  RJD  WTB-015  ADDED SALE VARIANT (DEADLINE/PAY-DT)
000290*   92/03/02  CAK  WTB-050  ADDED BREAKDOWN VARIANT, COMPONENTS
000300*   99/01/18  LMT  WTB-Y2K  DAY COUNTER IS A SIMPLE INTEGER, NOT
000310*                           A CALENDAR DATE - NO WINDOWING NEEDED
000320*   11/08/15  HBN  WTB-128  SPLIT TRX-DATE FOR THE AGED-TRX JOB
000330*
000340     05  TRX-COUNT                  PIC 9(5) COMP VALUE 0.
000350     05  TRX-ENTRY OCCURS 20000 TIMES INDEXED BY TRX-IX.
000360         10  TRX-ID                 PIC 9(7).
000370         10  TRX-TYPE               PIC X.
000380             88  TRX-IS-ACQUISITION      VALUE 'A'.
000390             88  TRX-IS-SALE             VALUE 'V'.
000400             88  TRX-IS-BREAKDOWN        VALUE 'B'.
000410         10  TRX-DATE               PIC 9(5).
000420         10  TRX-DATE-SPLIT REDEFINES TRX-DATE.
000430             15  TRX-DATE-HI        PIC 9(3).
000440             15  TRX-DATE-LO        PIC 9(2).
000450         10  TRX-PART-KEY           PIC X(20).
000460         10  TRX-PROD-KEY           PIC X(20).
000470         10  TRX-AMOUNT             PIC 9(9).
000480         10  TRX-BASE-VALUE         PIC S9(11)V99.
000490         10  TRX-REAL-VALUE         PIC S9(11)V99.
000500         10  TRX-VARIANT-AREA       PIC X(422) VALUE SPACES.
000510         10  TRX-SALE-VARIANT REDEFINES TRX-VARIANT-AREA.
000520             15  TRX-DEADLINE       PIC 9(5).
000530             15  TRX-PAY-DATE       PIC S9(5).
000540             15  FILLER             PIC X(412).
000550         10  TRX-BREAK-VARIANT REDEFINES TRX-VARIANT-AREA.
000560             15  TRX-COMP-COUNT     PIC 9(2).
000570             15  TRX-COMP-TABLE OCCURS 10 TIMES
000580                                    INDEXED BY TRX-COMP-IX.
000590                 20  TRX-COMP-KEY   PIC X(20).
000600                 20  TRX-COMP-QTY   PIC 9(9).
000610                 20  TRX-COMP-VAL   PIC S9(11)V99.
