000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTBERRH.CPY                                             *
000130*      WAREHOUSE TRADING BATCH - ERROR RETURN AREA              *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170* Every WTB subprogram returns its outcome through this area so
000180* the main driver reports a validation failure in one common
000190* place (paragraph 990-REPORT-BAD-OP in WTB100) instead of each
000200* paragraph inventing its own message.  One operation record
000210* aborts on its own error; the run continues with the next one.
000220*
000230*   MAINTENANCE
000240*   YY/MM/DD  WHO  TICKET   DESCRIPTION
000250*   87/03/11  RJD  WTB-001  ORIGINAL COPYBOOK
000260*   93/05/02  CAK  WTB-061  ADDED UNAVAILABLE-PRODUCT DETAIL
000270*   99/01/18  LMT  WTB-Y2K  NO DATE FIELDS HELD HERE - N/A
000280*   12/06/19  HBN  WTB-133  ADDED RECIPE LENGTH MISMATCH CODE
000290*
000300     05  WTB-ERROR-AREA.
000310         10  WTB-ERROR-CODE             PIC 9(2) VALUE 0.
000320             88  WTB-NO-ERROR                   VALUE 0.
000330             88  WTB-ERR-DUP-PARTNER            VALUE 1.
000340             88  WTB-ERR-DUP-PRODUCT            VALUE 2.
000350             88  WTB-ERR-UNKNOWN-PARTNER        VALUE 3.
000360             88  WTB-ERR-UNKNOWN-PRODUCT        VALUE 4.
000370             88  WTB-ERR-UNKNOWN-TRX            VALUE 5.
000380             88  WTB-ERR-BAD-DATE-ADVANCE       VALUE 6.
000390             88  WTB-ERR-UNAVAILABLE-PRODUCT    VALUE 7.
000400             88  WTB-ERR-BAD-RECIPE-LENGTH      VALUE 8.
000410             88  WTB-ERR-UNKNOWN-COMPONENT      VALUE 9.
000420             88  WTB-ERR-BAD-IMPORT-TAG         VALUE 10.
000430         10  WTB-ERROR-KEY-1            PIC X(20) VALUE SPACES.
000440         10  WTB-ERROR-KEY-2            PIC X(20) VALUE SPACES.
000450         10  WTB-ERROR-REQUESTED        PIC S9(9) COMP-3 VALUE 0.
000460         10  WTB-ERROR-AVAILABLE        PIC S9(9) COMP-3 VALUE 0.
000470         10  WTB-ERROR-MESSAGE          PIC X(60) VALUE SPACES.
000480         10  FILLER                     PIC X(4).
