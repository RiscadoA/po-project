000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTB500                                                 *
000130*      WAREHOUSE TRADING BATCH - SALE / FABRICATION ENGINE     *
000140*                                                              *
000150*--------------------------------------------------------------*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    WTB500.
000180 AUTHOR.        C A KOWALSKI.
000190 INSTALLATION.  MERIDIAN DATA CENTER.
000200 DATE-WRITTEN.  FEBRUARY 1992.
000210 DATE-COMPILED.
000220 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000230*
000240*   AMENDMENT HISTORY
000250*   -----------------
000260*   YY/MM/DD  WHO  TICKET    DESCRIPTION
000270*   92/03/02  CAK  WTB-050   ORIGINAL - CHECK/SELL, RECURSIVE
000280*                            FABRICATION SIMULATED ON AN EXPLICIT
000290*                            FRAME STACK (THIS COMPILER HAS NO
000300*                            RECURSIVE CALL) - SEE 320-PUSH-FRAME
000310*   93/05/04  CAK  WTB-063   PRICE-OBSERVATION ON FABRICATED COST
000320*                            FEEDS PROD-MAX-PRICE (WTB-063)
000330*   99/01/18  LMT  WTB-Y2K   NO DATE FIELDS TOUCHED HERE - N/A
000340*   08/10/07  PQS  WTB-120   RECIPE DEPTH CEILING RAISED 4 TO 6
000350*                            (WTB-FAB-FRAME OCCURS 6)
000360*   17/05/02  DVO  WTB-163   PASS-2 SHORTAGE TOTAL NOW WALKS FROM
000370*                            THE FULL SALE AMOUNT, NOT THE SHORT
000380*                            AMOUNT - MATCHES THE REVISED WARNING
000390*                            MESSAGE WORDING ON THE OPERATOR LOG
000400*
000410*   CHECK (FUNCTION 'C') SIMULATES THE FABRICATION RECURSION OVER
000420*   A WORKING COPY OF STOCK ("VIRTUAL STOCK") WITHOUT TOUCHING THE
000430*   REAL TABLES, DEPTH-FIRST IN RECIPE ORDER.  THE FIRST SIMPLE
000440*   COMPONENT FOUND SHORT ABORTS THE WALK; A SECOND WALK THEN
000450*   ADDS UP THE FULL DEMAND FOR THAT ONE COMPONENT ACROSS THE
000460*   WHOLE RECIPE TREE FOR THE REPORTED ERROR.  SELL (FUNCTION 'S')
000470*   DOES THE SAME WALK FOR REAL, CALLING WTB300 TO DRAIN BATCHES
000480*   AND ACCUMULATING FABRICATION COST BOTTOM-UP.
000490*--------------------------------------------------------------*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540*--------------------------------------------------------------*
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570 01  WS-EYECATCHER              PIC X(32)  VALUE
000580         'WTB500 WORKING STORAGE BEGINS'.
000590*
000600*    THE RECURSION-SIMULATION FRAME STACK (WTB-050).  EACH FRAME
000610*    IS ONE PENDING SELL()/CHECK() CALL ON ONE PRODUCT; PUSHING A
000620*    FRAME IS "CALLING", POPPING IT IS "RETURNING".  SIX LEVELS
000630*    COVERS ANY RECIPE NESTING THE SHOP HAS EVER REGISTERED
000640*    (WTB-120).
000650*
000660 01  WTB-FAB-STACK.
000670     05  WTB-FAB-TOP            PIC 9(2)  COMP   VALUE 0.
000680     05  WTB-FAB-FRAME OCCURS 6 TIMES INDEXED BY FAB-LV.
000690         10  FAB-PROD-KEY           PIC X(20).
000700         10  FAB-PROD-IX            PIC 9(4)  COMP.
000710         10  FAB-NEEDED             PIC S9(9) COMP-3.
000720         10  FAB-SHORT              PIC S9(9) COMP-3.
000730         10  FAB-COMP-IX            PIC 9(2)  COMP VALUE 0.
000740         10  FAB-EXISTING-COST      PIC S9(11)V99 COMP-3.
000750         10  FAB-ACC-COST           PIC S9(11)V99 COMP-3.
000760         10  FAB-RESULT             PIC S9(11)V99 COMP-3.
000770*    THESE NEXT FEW ARE KEPT AS STANDALONE 77-LEVEL SCALARS, NOT
000780*    BUILT INTO A GROUP, SINCE EACH ONE IS A SINGLE WORK VALUE
000790*    CARRIED ACROSS ONE ROUND TRIP THROUGH THE SIMULATED RECURSION
000800*    (320/330/340/600 PUSH/POP THE FRAME STACK, THESE HOLD THE
000810*    SCALAR RESULT OF WHATEVER FRAME JUST POPPED).
000820 77  WS-CUR-LV                  PIC 9(2)  COMP   VALUE 0.
000830 77  WS-PUSH-KEY                PIC X(20)        VALUE SPACES.
000840 77  WS-PUSH-NEEDED             PIC S9(9) COMP-3 VALUE 0.
000850 77  WS-HAVE-CHILD-SW           PIC X            VALUE 'N'.
000860     88  WS-HAVE-CHILD-RESULT       VALUE 'Y'.
000870 77  WS-LAST-CHILD-RESULT       PIC S9(11)V99 COMP-3 VALUE 0.
000880 77  WS-FINAL-RESULT            PIC S9(11)V99 COMP-3 VALUE 0.
000890 01  WS-OBS-PRICE               PIC S9(9)V99  COMP-3 VALUE 0.
000900*
000910*    VIRTUAL STOCK TABLE FOR THE CHECK FUNCTION - ONE SLOT PER
000920*    PRODUCT-TABLE SUBSCRIPT, COPIED FROM REAL STOCK AT THE START
000930*    OF EVERY CHECK AND THROWN AWAY AT THE END (WTB-050).
000940*
000950 01  WS-VIRTUAL-STOCK-TABLE.
000960     05  WS-VSTOCK OCCURS 500 TIMES
000970                       PIC S9(9) COMP-3.
000980 01  WS-VIX                     PIC 9(4)  COMP   VALUE 0.
000990 01  WS-CHECK-FAILED-SW         PIC X            VALUE 'N'.
001000     88  WS-CHECK-FAILED            VALUE 'Y'.
001010 01  WS-MISSING-KEY             PIC X(20)        VALUE SPACES.
001020 01  WS-MISSING-AVAILABLE       PIC S9(9) COMP-3 VALUE 0.
001030 01  WS-PASS2-TOTAL             PIC S9(9) COMP-3 VALUE 0.
001040*
001050 01  WS-LOOKUP-FIELDS.
001060     05  WS-FOUND-SW            PIC X            VALUE 'N'.
001070         88  WS-FOUND                VALUE 'Y'.
001080     05  WS-FOUND-IX            PIC 9(4)  COMP   VALUE 0.
001090     05  WS-UPPER-KEY-1         PIC X(20)        VALUE SPACES.
001100     05  WS-UPPER-KEY-2         PIC X(20)        VALUE SPACES.
001110*
001120 01  WS-TAKE-PARM.
001130     COPY WTBBATC.
001140 01  FILLER                     PIC X(8) VALUE SPACES.
001150*--------------------------------------------------------------*
001160 LINKAGE SECTION.
001170 01  LS-FUNCTION-CODE           PIC X.
001180 01  LS-PRODUCT-TABLE.
001190     COPY WTBPROD.
001200 01  LS-PARTNER-TABLE.
001210     COPY WTBPART.
001220 01  LS-SALE-PARM.
001230     05  LS-SALE-PROD-KEY       PIC X(20).
001240     05  LS-SALE-AMOUNT         PIC S9(9)     COMP-3.
001250     05  LS-SALE-TOTAL-COST     PIC S9(11)V99 COMP-3.
001260 01  LS-LITERALS.
001270     COPY WTBLITS.
001280 01  LS-ERROR-AREA.
001290     COPY WTBERRH.
001300*--------------------------------------------------------------*
001310 PROCEDURE DIVISION USING LS-FUNCTION-CODE LS-PRODUCT-TABLE
001320         LS-PARTNER-TABLE LS-SALE-PARM LS-LITERALS LS-ERROR-AREA.
001330*
001340 000-MAIN-LINE.
001350     MOVE 0 TO WTB-ERROR-CODE
001360     EVALUATE TRUE
001370         WHEN LS-FUNCTION-CODE = WTB500-FN-CHECK
001380             PERFORM 300-CHECK-AVAILABILITY THRU 300-EXIT
001390         WHEN LS-FUNCTION-CODE = WTB500-FN-SELL
001400             PERFORM 600-SELL-PRODUCT THRU 600-EXIT
001410     END-EVALUATE
001420     GOBACK.
001430*--------------------------------------------------------------*
001440*    300-CHECK-AVAILABILITY  (U4 SELL-CHECK BUSINESS RULE)       *
001450*--------------------------------------------------------------*
001460 300-CHECK-AVAILABILITY.
001470*
001480*    VIRTUAL STOCK IS A FRESH COPY OF REAL STOCK BUILT HERE,
001490*    CONSUMED BY THE SIMULATED-RECURSION WALK BELOW, AND NEVER
001500*    WRITTEN BACK - A FAILED CHECK MUST LEAVE THE REAL TABLES
001510*    EXACTLY AS IT FOUND THEM, SINCE THIS FUNCTION ONLY ANSWERS
001520*    "COULD THIS SALE BE FILLED", IT NEVER ACTUALLY FILLS IT.
001530*    WTB-FAB-TOP IS RESET TO ZERO AND ONE PUSH IS MADE FOR THE
001540*    TOP-LEVEL PRODUCT BEING SOLD - EVERYTHING BELOW THAT FIRST
001550*    PUSH IS DRIVEN BY 330-PASS1-DRIVE-LOOP UNTIL THE STACK
001560*    EMPTIES OR A SIMPLE COMPONENT COMES UP SHORT.
001570*
001580     MOVE 'N' TO WS-CHECK-FAILED-SW
001590     MOVE SPACES TO WS-MISSING-KEY
001600     PERFORM 310-COPY-ONE-STOCK THRU 310-EXIT
001610         VARYING WS-VIX FROM 1 BY 1
001620         UNTIL WS-VIX > PROD-COUNT
001630     MOVE 0 TO WTB-FAB-TOP
001640     MOVE LS-SALE-PROD-KEY TO WS-PUSH-KEY
001650     MOVE LS-SALE-AMOUNT TO WS-PUSH-NEEDED
001660     PERFORM 320-PUSH-FRAME THRU 320-EXIT
001670     PERFORM 330-PASS1-DRIVE-LOOP THRU 330-EXIT
001680         UNTIL WTB-FAB-TOP = 0 OR WS-CHECK-FAILED
001690     IF WS-CHECK-FAILED
001700         PERFORM 350-PASS2-TOTAL THRU 350-EXIT
001710         SET WTB-ERR-UNAVAILABLE-PRODUCT TO TRUE
001720         MOVE WS-MISSING-KEY TO WTB-ERROR-KEY-1
001730         MOVE WS-PASS2-TOTAL TO WTB-ERROR-REQUESTED
001740         MOVE WS-MISSING-AVAILABLE TO WTB-ERROR-AVAILABLE
001750     END-IF.
001760 300-EXIT.
001770     EXIT.
001780*--------------------------------------------------------------*
001790 310-COPY-ONE-STOCK.
001800     MOVE PROD-STOCK(WS-VIX) TO WS-VSTOCK(WS-VIX).
001810 310-EXIT.
001820     EXIT.
001830*--------------------------------------------------------------*
001840*    320-PUSH-FRAME  (WS-PUSH-KEY/WS-PUSH-NEEDED ARE THE CALL    *
001850*    ARGUMENTS - SET THEM BEFORE PERFORMING THIS PARAGRAPH)      *
001860*--------------------------------------------------------------*
001870 320-PUSH-FRAME.
001880*
001890*    THIS IS THE ONE PLACE IN THE PROGRAM THAT GROWS THE FRAME
001900*    STACK - EVERY "CALL" IN THE SIMULATED RECURSION, WHETHER
001910*    FOR CHECK, PASS-2 TOTALING, OR REAL SELL, ROUTES THROUGH
001920*    HERE SO THE FRAME LAYOUT ONLY HAS TO BE INITIALIZED IN ONE
001930*    PLACE.  FAB-PROD-IX IS RESOLVED IMMEDIATELY, NOT LEFT FOR
001940*    THE CALLER TO SUPPLY, BECAUSE EVERY CALLER HAS ONLY THE
001950*    PRODUCT KEY (FROM A RECIPE LINE OR THE ORIGINAL SALE PARM)
001960*    AND NONE OF THEM WANT TO DUPLICATE THE LOOKUP THEMSELVES.
001970*
001980     ADD 1 TO WTB-FAB-TOP
001990     MOVE WS-PUSH-KEY TO FAB-PROD-KEY(WTB-FAB-TOP)
002000     MOVE WS-PUSH-NEEDED TO FAB-NEEDED(WTB-FAB-TOP)
002010     MOVE 0 TO FAB-COMP-IX(WTB-FAB-TOP)
002020     MOVE 0 TO FAB-ACC-COST(WTB-FAB-TOP)
002030     MOVE 0 TO FAB-EXISTING-COST(WTB-FAB-TOP)
002040     MOVE 0 TO FAB-SHORT(WTB-FAB-TOP)
002050     PERFORM 095-FIND-PRODUCT-BY-KEY THRU 095-EXIT
002060     MOVE WS-FOUND-IX TO FAB-PROD-IX(WTB-FAB-TOP).
002070 320-EXIT.
002080     EXIT.
002090*--------------------------------------------------------------*
002100*    330-PASS1-DRIVE-LOOP  (VIRTUAL-STOCK AVAILABILITY WALK)     *
002110*--------------------------------------------------------------*
002120 330-PASS1-DRIVE-LOOP.
002130*
002140*    ONE PASS THROUGH THIS PARAGRAPH IS ONE "INSTRUCTION" OF THE
002150*    SIMULATED CALL STACK.  FAB-COMP-IX(WS-CUR-LV) ZERO MEANS
002160*    THE CURRENT TOP FRAME HAS NOT BEEN VISITED YET - THAT IS A
002170*    FRESH "CALL", HANDLED BY 335-VISIT-PASS1-FRAME.  A NON-ZERO
002180*    FAB-COMP-IX MEANS WE HAVE ALREADY EXPANDED THIS FRAME INTO
002190*    ITS RECIPE ONCE AND ARE NOW BEING RE-ENTERED AFTER A CHILD
002200*    COMPONENT "RETURNED" - ADVANCE TO THE NEXT COMPONENT, OR IF
002210*    NONE REMAIN, "RETURN" BY POPPING THIS FRAME (SUBTRACT 1
002220*    FROM WTB-FAB-TOP).  THERE IS NO RESULT TO CARRY BACK ON A
002230*    POP HERE - PASS 1 ONLY CARES WHETHER THE WALK SUCCEEDS OR
002240*    FAILS, NOT A COMPUTED VALUE, SO IT DIFFERS FROM THE REAL
002250*    SELL DRIVE LOOP (610) BELOW WHICH DOES CARRY ONE.
002260*
002270     MOVE WTB-FAB-TOP TO WS-CUR-LV
002280     IF FAB-COMP-IX(WS-CUR-LV) > 0
002290         ADD 1 TO FAB-COMP-IX(WS-CUR-LV)
002300         IF FAB-COMP-IX(WS-CUR-LV) >
002310                 PROD-COMP-COUNT(FAB-PROD-IX(WS-CUR-LV))
002320             SUBTRACT 1 FROM WTB-FAB-TOP
002330         ELSE
002340             PERFORM 340-PUSH-PASS1-COMPONENT THRU 340-EXIT
002350         END-IF
002360     ELSE
002370         PERFORM 335-VISIT-PASS1-FRAME THRU 335-EXIT
002380     END-IF.
002390 330-EXIT.
002400     EXIT.
002410*--------------------------------------------------------------*
002420 335-VISIT-PASS1-FRAME.
002430*
002440*    IF VIRTUAL STOCK ALREADY COVERS THE NEED, THIS FRAME IS
002450*    SATISFIED OUTRIGHT AND POPS WITHOUT EVER EXPANDING A RECIPE
002460*    - A FABRICATED PRODUCT THAT HAPPENS TO HAVE ENOUGH FINISHED
002470*    STOCK ON THE SHELF IS NEVER BROKEN DOWN INTO COMPONENTS
002480*    JUST TO SATISFY A SALE.  OTHERWISE, A SIMPLE PRODUCT THAT
002490*    COMES UP SHORT HAS NO RECIPE TO FALL BACK ON AND FAILS THE
002500*    WHOLE CHECK IMMEDIATELY (WTB-FAB-TOP FORCED TO ZERO UNWINDS
002510*    THE ENTIRE STACK IN ONE STROKE).  A DERIVATE PRODUCT THAT
002520*    COMES UP SHORT INSTEAD EXPANDS ITS RECIPE ONE COMPONENT AT
002530*    A TIME, TRYING TO MANUFACTURE THE SHORTFALL FROM ITS PARTS.
002540*
002550     IF WS-VSTOCK(FAB-PROD-IX(WS-CUR-LV)) >= FAB-NEEDED(WS-CUR-LV)
002560         SUBTRACT FAB-NEEDED(WS-CUR-LV)
002570             FROM WS-VSTOCK(FAB-PROD-IX(WS-CUR-LV))
002580         SUBTRACT 1 FROM WTB-FAB-TOP
002590     ELSE
002600         IF PROD-IS-SIMPLE(FAB-PROD-IX(WS-CUR-LV))
002610             SET WS-CHECK-FAILED TO TRUE
002620             MOVE FAB-PROD-KEY(WS-CUR-LV) TO WS-MISSING-KEY
002630             MOVE PROD-STOCK(FAB-PROD-IX(WS-CUR-LV))
002640                 TO WS-MISSING-AVAILABLE
002650             MOVE 0 TO WTB-FAB-TOP
002660         ELSE
002670             COMPUTE FAB-SHORT(WS-CUR-LV) =
002680                 FAB-NEEDED(WS-CUR-LV) -
002690                 WS-VSTOCK(FAB-PROD-IX(WS-CUR-LV))
002700             MOVE 0 TO WS-VSTOCK(FAB-PROD-IX(WS-CUR-LV))
002710             MOVE 1 TO FAB-COMP-IX(WS-CUR-LV)
002720             PERFORM 340-PUSH-PASS1-COMPONENT THRU 340-EXIT
002730         END-IF
002740     END-IF.
002750 335-EXIT.
002760     EXIT.
002770*--------------------------------------------------------------*
002780 340-PUSH-PASS1-COMPONENT.
002790*
002800*    THE NEED PASSED DOWN TO THE COMPONENT IS THE SHORTFALL
002810*    TIMES THE RECIPE QUANTITY - ONLY THE MISSING PORTION IS
002820*    MANUFACTURED, NOT THE WHOLE REQUESTED AMOUNT, SINCE
002830*    WHATEVER VIRTUAL STOCK ALREADY COVERED WAS CONSUMED BACK
002840*    IN 335-VISIT-PASS1-FRAME BEFORE THIS PARAGRAPH WAS REACHED.
002850*
002860     MOVE PROD-COMP-KEY(FAB-PROD-IX(WS-CUR-LV)
002870         FAB-COMP-IX(WS-CUR-LV))
002880         TO WS-PUSH-KEY
002890     COMPUTE WS-PUSH-NEEDED =
002900         FAB-SHORT(WS-CUR-LV) *
002910         PROD-COMP-QTY(FAB-PROD-IX(WS-CUR-LV)
002920             FAB-COMP-IX(WS-CUR-LV))
002930     PERFORM 320-PUSH-FRAME THRU 320-EXIT.
002940 340-EXIT.
002950     EXIT.
002960*--------------------------------------------------------------*
002970*    350-PASS2-TOTAL  (FULL DEMAND FOR THE MISSING COMPONENT,    *
002980*    WTB-163 - WALKED FROM THE ORIGINAL SALE AMOUNT)             *
002990*--------------------------------------------------------------*
003000 350-PASS2-TOTAL.
003010*
003020*    A SEPARATE WALK OF THE WHOLE RECIPE TREE, STARTING OVER
003030*    FROM THE TOP-LEVEL SALE - THIS DOES NOT RESUME THE PASS-1
003040*    STACK, WHICH IS ALREADY COLLAPSED BY THE TIME THIS RUNS
003050*    (335-VISIT-PASS1-FRAME FORCES WTB-FAB-TOP TO ZERO THE
003060*    MOMENT THE FAILURE IS FOUND).  THE POINT OF THIS SECOND
003070*    WALK IS ONLY TO ANSWER ONE QUESTION FOR THE ERROR MESSAGE:
003080*    OF THE ORIGINAL SALE AMOUNT, HOW MANY UNITS OF THE ONE
003090*    MISSING COMPONENT WOULD BE NEEDED IN TOTAL, SUMMED ACROSS
003100*    EVERY RECIPE LINE THAT USES IT, NOT JUST THE ONE BRANCH
003110*    THAT HAPPENED TO FAIL FIRST (WTB-163) - A SHORTAGE REPORTED
003120*    AS "NEED 4, HAVE 2" WOULD BE WRONG AND MISLEADING IF THE
003130*    SAME COMPONENT WAS ALSO NEEDED BY A SIBLING BRANCH OF THE
003140*    RECIPE TREE THAT PASS 1 NEVER GOT TO VISIT.
003150*
003160     MOVE 0 TO WS-PASS2-TOTAL
003170     MOVE 0 TO WTB-FAB-TOP
003180     MOVE LS-SALE-PROD-KEY TO WS-PUSH-KEY
003190     MOVE LS-SALE-AMOUNT TO WS-PUSH-NEEDED
003200     PERFORM 320-PUSH-FRAME THRU 320-EXIT
003210     PERFORM 360-PASS2-DRIVE-LOOP THRU 360-EXIT
003220         UNTIL WTB-FAB-TOP = 0.
003230 350-EXIT.
003240     EXIT.
003250*--------------------------------------------------------------*
003260 360-PASS2-DRIVE-LOOP.
003270*
003280*    SAME CALL/RETURN SHAPE AS 330-PASS1-DRIVE-LOOP, BUT THIS
003290*    WALK NEVER ABORTS EARLY - IT VISITS EVERY LEAF OF THE TREE
003300*    SO THE MISSING COMPONENT'S DEMAND IS COUNTED WHEREVER IT
003310*    APPEARS, NOT JUST ON THE FIRST BRANCH THAT REACHES IT.
003320*    WHEN A LEAF'S KEY MATCHES WS-MISSING-KEY ITS FAB-NEEDED IS
003330*    ADDED INTO THE RUNNING TOTAL; OTHERWISE A SIMPLE LEAF JUST
003340*    POPS (IT CANNOT POSSIBLY CONTAIN THE MISSING COMPONENT
003350*    FURTHER DOWN, IT HAS NO RECIPE), AND A DERIVATE LEAF
003360*    EXPANDS ITS OWN RECIPE TO KEEP LOOKING.
003370*
003380     MOVE WTB-FAB-TOP TO WS-CUR-LV
003390     IF FAB-COMP-IX(WS-CUR-LV) > 0
003400         ADD 1 TO FAB-COMP-IX(WS-CUR-LV)
003410         IF FAB-COMP-IX(WS-CUR-LV) >
003420                 PROD-COMP-COUNT(FAB-PROD-IX(WS-CUR-LV))
003430             SUBTRACT 1 FROM WTB-FAB-TOP
003440         ELSE
003450             PERFORM 365-PUSH-PASS2-COMPONENT THRU 365-EXIT
003460         END-IF
003470     ELSE
003480         IF FAB-PROD-KEY(WS-CUR-LV) = WS-MISSING-KEY
003490             ADD FAB-NEEDED(WS-CUR-LV) TO WS-PASS2-TOTAL
003500             SUBTRACT 1 FROM WTB-FAB-TOP
003510         ELSE
003520             IF PROD-IS-SIMPLE(FAB-PROD-IX(WS-CUR-LV))
003530                 SUBTRACT 1 FROM WTB-FAB-TOP
003540             ELSE
003550                 MOVE 1 TO FAB-COMP-IX(WS-CUR-LV)
003560                 PERFORM 365-PUSH-PASS2-COMPONENT THRU 365-EXIT
003570             END-IF
003580         END-IF
003590     END-IF.
003600 360-EXIT.
003610     EXIT.
003620*--------------------------------------------------------------*
003630 365-PUSH-PASS2-COMPONENT.
003640*
003650*    UNLIKE 340-PUSH-PASS1-COMPONENT, THE FULL FAB-NEEDED IS
003660*    MULTIPLIED THROUGH HERE, NOT A SHORTFALL - PASS 2 IS
003670*    TOTALING GROSS DEMAND FOR THE REPORT, SO IT ASSUMES NOTHING
003680*    IS ALREADY COVERED BY STOCK AND WALKS THE RECIPE AS IF THE
003690*    FULL ORIGINAL SALE AMOUNT HAD TO BE MANUFACTURED FROM
003700*    SCRATCH.
003710*
003720     MOVE PROD-COMP-KEY(FAB-PROD-IX(WS-CUR-LV)
003730         FAB-COMP-IX(WS-CUR-LV))
003740         TO WS-PUSH-KEY
003750     COMPUTE WS-PUSH-NEEDED =
003760         FAB-NEEDED(WS-CUR-LV) *
003770         PROD-COMP-QTY(FAB-PROD-IX(WS-CUR-LV)
003780             FAB-COMP-IX(WS-CUR-LV))
003790     PERFORM 320-PUSH-FRAME THRU 320-EXIT.
003800 365-EXIT.
003810     EXIT.
003820*--------------------------------------------------------------*
003830*    600-SELL-PRODUCT  (U4 SELL BUSINESS RULE - REAL TAKE/COST)  *
003840*--------------------------------------------------------------*
003850 600-SELL-PRODUCT.
003860*
003870*    THIS IS ONLY EVER CALLED AFTER 300-CHECK-AVAILABILITY HAS
003880*    ALREADY CONFIRMED THE SALE CAN BE FILLED (WTB100 CALLS
003890*    CHECK FIRST, SELL ONLY IF CHECK SUCCEEDED) - SO THIS
003900*    PARAGRAPH AND EVERYTHING IT DRIVES DOES NOT RE-TEST
003910*    AVAILABILITY, IT SIMPLY GOES AHEAD AND DRAINS REAL STOCK,
003920*    CALLING WTB300 FOR EVERY LEAF OF THE RECIPE TREE AND
003930*    FOLDING THE COST BACK UP THROUGH THE FRAME STACK AS EACH
003940*    LEVEL FINISHES.  WS-FINAL-RESULT IS THE ANSWER THAT
003950*    EVENTUALLY LANDS IN LS-SALE-TOTAL-COST ONCE THE WHOLE TREE
003960*    HAS COLLAPSED BACK TO THE TOP-LEVEL FRAME.
003970*
003980     MOVE 0 TO WTB-FAB-TOP
003990     MOVE 0 TO WS-FINAL-RESULT
004000     MOVE 'N' TO WS-HAVE-CHILD-SW
004010     MOVE 0 TO WS-LAST-CHILD-RESULT
004020     MOVE LS-SALE-PROD-KEY TO WS-PUSH-KEY
004030     MOVE LS-SALE-AMOUNT TO WS-PUSH-NEEDED
004040     PERFORM 320-PUSH-FRAME THRU 320-EXIT
004050     PERFORM 610-SELL-DRIVE-LOOP THRU 610-EXIT
004060         UNTIL WTB-FAB-TOP = 0
004070     MOVE WS-FINAL-RESULT TO LS-SALE-TOTAL-COST.
004080 600-EXIT.
004090     EXIT.
004100*--------------------------------------------------------------*
004110 610-SELL-DRIVE-LOOP.
004120*
004130*    WS-HAVE-CHILD-SW IS THE "RETURN VALUE IS WAITING" FLAG -
004140*    WHEN A CHILD FRAME HAS JUST POPPED (VIA 670-POP-AND-
004150*    DELIVER) ITS COST IS SITTING IN WS-LAST-CHILD-RESULT AND
004160*    THIS SWITCH IS SET, SO THE NEXT TIME THE PARENT FRAME IS
004170*    RESUMED HERE IT FOLDS THAT RESULT INTO ITS OWN RUNNING
004180*    ACCUMULATOR (FAB-ACC-COST) BEFORE MOVING ON TO THE NEXT
004190*    RECIPE COMPONENT.  WHEN THE SWITCH IS OFF, THIS FRAME IS
004200*    BEING VISITED FOR THE FIRST TIME AND HAS NOTHING TO FOLD IN
004210*    YET, SO CONTROL GOES TO 620-VISIT-SELL-FRAME INSTEAD.
004220*
004230     MOVE WTB-FAB-TOP TO WS-CUR-LV
004240     IF WS-HAVE-CHILD-RESULT
004250         ADD WS-LAST-CHILD-RESULT TO FAB-ACC-COST(WS-CUR-LV)
004260         MOVE 'N' TO WS-HAVE-CHILD-SW
004270         ADD 1 TO FAB-COMP-IX(WS-CUR-LV)
004280         IF FAB-COMP-IX(WS-CUR-LV) >
004290                 PROD-COMP-COUNT(FAB-PROD-IX(WS-CUR-LV))
004300             PERFORM 640-FINALIZE-FABRICATION THRU 640-EXIT
004310         ELSE
004320             PERFORM 650-PUSH-SELL-COMPONENT THRU 650-EXIT
004330         END-IF
004340     ELSE
004350         PERFORM 620-VISIT-SELL-FRAME THRU 620-EXIT
004360     END-IF.
004370 610-EXIT.
004380     EXIT.
004390*--------------------------------------------------------------*
004400 620-VISIT-SELL-FRAME.
004410*
004420*    IF ENOUGH REAL STOCK COVERS THE WHOLE NEED THIS FRAME IS A
004430*    LEAF RESULT ON ITS OWN - ONE CALL TO WTB300 DRAINS IT AND
004440*    THE COST COMES STRAIGHT BACK AS FAB-RESULT, NO RECIPE
004450*    EXPANSION REQUIRED.  OTHERWISE WHATEVER STOCK DOES EXIST IS
004460*    TAKEN FIRST (ITS COST BANKED IN FAB-EXISTING-COST) AND THE
004470*    REMAINDER IS HANDED OFF TO THE RECIPE, EXACTLY MIRRORING
004480*    THE CHECK-SIDE LOGIC IN 335-VISIT-PASS1-FRAME - THE
004490*    DIFFERENCE HERE IS THAT REAL WTB300 CALLS ACTUALLY MOVE
004500*    UNITS AND MONEY RATHER THAN JUST TESTING VIRTUAL STOCK.
004510*
004520     IF PROD-STOCK(FAB-PROD-IX(WS-CUR-LV)) >=
004530         FAB-NEEDED(WS-CUR-LV)
004540         MOVE FAB-PROD-KEY(WS-CUR-LV) TO WTBBP-PROD-KEY
004550         MOVE FAB-NEEDED(WS-CUR-LV) TO WTBBP-AMOUNT
004560         CALL 'WTB300' USING WTB300-FN-TAKE LS-PRODUCT-TABLE
004570             LS-PARTNER-TABLE WS-TAKE-PARM LS-LITERALS
004580                 LS-ERROR-AREA
004590         MOVE WTBBP-TAKE-COST TO FAB-RESULT(WS-CUR-LV)
004600         PERFORM 670-POP-AND-DELIVER THRU 670-EXIT
004610     ELSE
004620         COMPUTE FAB-SHORT(WS-CUR-LV) =
004630             FAB-NEEDED(WS-CUR-LV) -
004640             PROD-STOCK(FAB-PROD-IX(WS-CUR-LV))
004650         MOVE FAB-PROD-KEY(WS-CUR-LV) TO WTBBP-PROD-KEY
004660         MOVE PROD-STOCK(FAB-PROD-IX(WS-CUR-LV)) TO WTBBP-AMOUNT
004670         CALL 'WTB300' USING WTB300-FN-TAKE LS-PRODUCT-TABLE
004680             LS-PARTNER-TABLE WS-TAKE-PARM LS-LITERALS
004690                 LS-ERROR-AREA
004700         MOVE WTBBP-TAKE-COST TO FAB-EXISTING-COST(WS-CUR-LV)
004710         MOVE 0 TO FAB-ACC-COST(WS-CUR-LV)
004720         MOVE 1 TO FAB-COMP-IX(WS-CUR-LV)
004730         PERFORM 650-PUSH-SELL-COMPONENT THRU 650-EXIT
004740     END-IF.
004750 620-EXIT.
004760     EXIT.
004770*--------------------------------------------------------------*
004780 640-FINALIZE-FABRICATION.
004790*
004800*    ONLY REACHED WHEN EVERY COMPONENT OF A DERIVATE PRODUCT'S
004810*    RECIPE HAS BEEN SATISFIED AND FOLDED INTO FAB-ACC-COST -
004820*    THE AGGRAVATION FACTOR (THE LABOR/HANDLING MARKUP ON TOP OF
004830*    RAW COMPONENT COST) IS APPLIED ONLY TO THE NEWLY-MANUFAC-
004840*    TURED PORTION, NEVER TO FAB-EXISTING-COST, WHICH WAS ALREADY
004850*    PRICED WHEN IT LEFT THE SHELF AS FINISHED STOCK.  WHEN SOME
004860*    OF THE NEED WAS TRULY MANUFACTURED (FAB-SHORT > 0) THE
004870*    PER-UNIT OBSERVED COST OF THAT FABRICATION IS FED BACK INTO
004880*    PROD-MAX-PRICE IF IT EXCEEDS WHAT IS ON RECORD (WTB-063) -
004890*    THIS IS HOW A DERIVATE PRODUCT'S "PRICE" STAYS HONEST EVEN
004900*    THOUGH IT IS NEVER DIRECTLY ACQUIRED OR IMPORTED, ONLY EVER
004910*    BUILT ON DEMAND.
004920*
004930     COMPUTE FAB-RESULT(WS-CUR-LV) ROUNDED =
004940         (FAB-ACC-COST(WS-CUR-LV) *
004950             (1 + PROD-AGGRAVATION(FAB-PROD-IX(WS-CUR-LV)))) +
004960         FAB-EXISTING-COST(WS-CUR-LV)
004970     IF FAB-SHORT(WS-CUR-LV) > 0
004980         COMPUTE WS-OBS-PRICE ROUNDED =
004990             (FAB-ACC-COST(WS-CUR-LV) *
005000                 (1 + PROD-AGGRAVATION(FAB-PROD-IX(WS-CUR-LV)))) /
005010             FAB-SHORT(WS-CUR-LV)
005020         IF WS-OBS-PRICE > PROD-MAX-PRICE(FAB-PROD-IX(WS-CUR-LV))
005030             MOVE WS-OBS-PRICE TO
005040                 PROD-MAX-PRICE(FAB-PROD-IX(WS-CUR-LV))
005050         END-IF
005060     END-IF
005070     PERFORM 670-POP-AND-DELIVER THRU 670-EXIT.
005080 640-EXIT.
005090     EXIT.
005100*--------------------------------------------------------------*
005110 650-PUSH-SELL-COMPONENT.
005120*
005130*    MIRRORS 340-PUSH-PASS1-COMPONENT EXACTLY - ONLY THE
005140*    SHORTFALL IS PASSED DOWN TO THE COMPONENT, SINCE WHATEVER
005150*    PORTION OF THE NEED EXISTING STOCK ALREADY COVERED WAS
005160*    DRAINED AND PRICED BACK IN 620-VISIT-SELL-FRAME BEFORE THIS
005170*    PARAGRAPH WAS EVER REACHED.
005180*
005190     MOVE PROD-COMP-KEY(FAB-PROD-IX(WS-CUR-LV)
005200         FAB-COMP-IX(WS-CUR-LV))
005210         TO WS-PUSH-KEY
005220     COMPUTE WS-PUSH-NEEDED =
005230         FAB-SHORT(WS-CUR-LV) *
005240         PROD-COMP-QTY(FAB-PROD-IX(WS-CUR-LV)
005250             FAB-COMP-IX(WS-CUR-LV))
005260     PERFORM 320-PUSH-FRAME THRU 320-EXIT.
005270 650-EXIT.
005280     EXIT.
005290*--------------------------------------------------------------*
005300 670-POP-AND-DELIVER.
005310*
005320*    THE "RETURN" HALF OF THE SIMULATED CALL - WHATEVER THIS
005330*    FRAME COMPUTED AS ITS FAB-RESULT IS HANDED TO THE PARENT
005340*    FRAME VIA WS-LAST-CHILD-RESULT/WS-HAVE-CHILD-SW, THE SAME
005350*    WAY A REAL RECURSIVE CALL WOULD RETURN A VALUE TO ITS
005360*    CALLER'S STACK FRAME.  IF THIS WAS THE LAST FRAME ON THE
005370*    STACK (WTB-FAB-TOP NOW ZERO), THERE IS NO PARENT LEFT TO
005380*    DELIVER TO - THE RESULT IS THE FINAL ANSWER FOR THE WHOLE
005390*    SALE AND IS CAPTURED DIRECTLY INTO WS-FINAL-RESULT INSTEAD.
005400*
005410     MOVE FAB-RESULT(WS-CUR-LV) TO WS-LAST-CHILD-RESULT
005420     SUBTRACT 1 FROM WTB-FAB-TOP
005430     IF WTB-FAB-TOP = 0
005440         MOVE WS-LAST-CHILD-RESULT TO WS-FINAL-RESULT
005450     ELSE
005460         SET WS-HAVE-CHILD-RESULT TO TRUE
005470     END-IF.
005480 670-EXIT.
005490     EXIT.
005500*--------------------------------------------------------------*
005510*    095-FIND-PRODUCT-BY-KEY  (CASE-INSENSITIVE LOOKUP)          *
005520*--------------------------------------------------------------*
005530 095-FIND-PRODUCT-BY-KEY.
005540*
005550*    CASE-INSENSITIVE LOOKUP, THE SAME APPROACH WTB300 USES IN
005560*    ITS OWN 090-FIND-PRODUCT - THIS PROGRAM KEEPS ITS OWN COPY
005570*    RATHER THAN CALLING WTB300 JUST TO RESOLVE A KEY, BECAUSE
005580*    320-PUSH-FRAME NEEDS THE SUBSCRIPT ON EVERY SINGLE PUSH
005590*    DURING THE RECURSION WALK AND A SUBPROGRAM CALL PER LOOKUP
005600*    WOULD ADD NEEDLESS OVERHEAD TO THE DEEPEST, MOST FREQUENTLY
005610*    EXECUTED PART OF THE PROGRAM.
005620*
005630     MOVE 'N' TO WS-FOUND-SW
005640     MOVE WS-PUSH-KEY TO WS-UPPER-KEY-1
005650     INSPECT WS-UPPER-KEY-1
005660         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005670                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005680     PERFORM 096-CHECK-ONE-PRODUCT THRU 096-EXIT
005690         VARYING WS-FOUND-IX FROM 1 BY 1
005700         UNTIL WS-FOUND-IX > PROD-COUNT OR WS-FOUND
005710     IF WS-FOUND
005720         SUBTRACT 1 FROM WS-FOUND-IX
005730     END-IF.
005740 095-EXIT.
005750     EXIT.
005760*--------------------------------------------------------------*
005770 096-CHECK-ONE-PRODUCT.
005780     MOVE PROD-KEY(WS-FOUND-IX) TO WS-UPPER-KEY-2
005790     INSPECT WS-UPPER-KEY-2
005800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005810                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005820     IF WS-UPPER-KEY-1 = WS-UPPER-KEY-2
005830         SET WS-FOUND TO TRUE
005840     END-IF.
005850 096-EXIT.
005860     EXIT.
