000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTB300                                                 *
000130*      WAREHOUSE TRADING BATCH - BATCH STOCK ENGINE            *
000140*                                                              *
000150*--------------------------------------------------------------*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    WTB300.
000180 AUTHOR.        R J DUNSTAN.
000190 INSTALLATION.  MERIDIAN DATA CENTER.
000200 DATE-WRITTEN.  MARCH 1987.
000210 DATE-COMPILED.
000220 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000230*
000240*   AMENDMENT HISTORY
000250*   -----------------
000260*   YY/MM/DD  WHO  TICKET    DESCRIPTION
000270*   87/03/20  RJD  WTB-008   ORIGINAL - ADD-BATCH/TAKE ONLY
000280*   88/11/10  RJD  WTB-017   CHEAPEST-FIRST DRAIN ON TAKE
000290*   89/06/06  RJD  WTB-023   NEW/BARGAIN NOTIFICATION FAN-OUT
000300*   92/03/01  CAK  WTB-049   NOTE QUEUE OVERFLOW IS SILENTLY
000310*                            DROPPED - SEE 160-CHECK-ONE-PARTNER
000320*   99/01/18  LMT  WTB-Y2K   NO DATE FIELDS TOUCHED HERE - N/A
000330*   08/10/06  PQS  WTB-119   FOLD-KEY USES THE SPLIT KEY VIEW
000340*   17/04/29  DVO  WTB-162   MAX-BATCHES RAISED TO 100, SEE 120
000350*   22/02/08  DVO  WTB-180   ALL LOOPS RECAST AS OUT-OF-LINE
000360*                            PERFORM ... VARYING/UNTIL PARAGRAPHS
000370*                            PER SHOP CODING STANDARD - NO CHANGE
000380*                            IN LOGIC, SEE 110/120/160/210/220/095
000390*
000400*   THIS SUBPROGRAM IS CALLED FROM WTB100 (ACQUISITION, IMPORT,
000410*   BREAKDOWN) AND FROM WTB500 (FABRICATION).  THE PRODUCT TABLE
000420*   IS PASSED BY REFERENCE AND MUTATED IN PLACE - THE CALLER
000430*   NEVER SEES A COPY.  WTB-FUNCTION-CODE SELECTS THE VERB:
000440*
000450*     'A'  ADD-BATCH   WTBBP-PROD-KEY/PART-KEY/AMOUNT/PRICE IN
000460*     'T'  TAKE        WTBBP-PROD-KEY/AMOUNT IN, WTBBP-TAKE-COST
000470*                      AND THE REDUCED STOCK OUT
000480*--------------------------------------------------------------*
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*--------------------------------------------------------------*
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560 01  WS-EYECATCHER              PIC X(32)  VALUE
000570         'WTB300 WORKING STORAGE BEGINS'.
000580 01  WS-WORK-FIELDS.
000590     05  WS-FOUND-SW            PIC X            VALUE 'N'.
000600         88  WS-FOUND                VALUE 'Y'.
000610     05  WS-UPPER-KEY-1         PIC X(20)        VALUE SPACES.
000620     05  WS-UPPER-KEY-2         PIC X(20)        VALUE SPACES.
000630     05  WS-FOLD-SUB            PIC 9(2)  COMP   VALUE 0.
000640     05  WS-UNITS-DRAINED       PIC S9(9) COMP-3 VALUE 0.
000650     05  WS-INSERT-AT           PIC 9(3)  COMP   VALUE 0.
000660     05  WS-SHIFT-IX            PIC 9(3)  COMP   VALUE 0.
000670     05  WS-CHEAPEST-PRICE      PIC S9(9)V99 COMP-3 VALUE 0.
000680     05  WS-NOTIFY-KIND         PIC X            VALUE SPACE.
000690*    REMAINING AND RUNNING-COST ARE KEPT AS STANDALONE 77-LEVEL
000700*    SCALARS, NOT FOLDED INTO WORK-FIELDS ABOVE - EACH ONE LIVES
000710*    ONLY FOR THE DURATION OF ONE CALL TO 210-DRAIN-CHEAPEST-
000720*    BATCH AND CARRIES NO RELATIONSHIP TO THE OTHER WORK FIELDS,
000730*    SO THERE IS NO GROUP THEY NATURALLY BELONG TO.
000740 77  WS-REMAINING               PIC S9(9) COMP-3 VALUE 0.
000750 77  WS-RUNNING-COST            PIC S9(11)V99 COMP-3 VALUE 0.
000760 01  FILLER                     PIC X(8) VALUE SPACES.
000770*--------------------------------------------------------------*
000780 LINKAGE SECTION.
000790 01  LS-FUNCTION-CODE           PIC X.
000800 01  LS-PRODUCT-TABLE.
000810     COPY WTBPROD.
000820 01  LS-PARTNER-TABLE.
000830     COPY WTBPART.
000840 01  LS-BATCH-PARM.
000850     COPY WTBBATC.
000860 01  LS-LITERALS.
000870     COPY WTBLITS.
000880 01  LS-ERROR-AREA.
000890     COPY WTBERRH.
000900*--------------------------------------------------------------*
000910 PROCEDURE DIVISION USING LS-FUNCTION-CODE LS-PRODUCT-TABLE
000920         LS-PARTNER-TABLE LS-BATCH-PARM LS-LITERALS
000930         LS-ERROR-AREA.
000940*
000950*    000-MAIN-LINE IS DELIBERATELY THIN - IT DOES THE ONE THING
000960*    EVERY CALLER OF THIS SUBPROGRAM DEPENDS ON, WHICH IS TO
000970*    RESOLVE THE PRODUCT KEY ONCE, UP FRONT, SO NEITHER ADD-BATCH
000980*    NOR TAKE HAS TO REPEAT THE LOOKUP OR WORRY ABOUT AN UNKNOWN
000990*    KEY SLIPPING THROUGH.  WTB-ERROR-CODE IS CLEARED HERE EVEN
001000*    THOUGH THE CALLER USUALLY CLEARS IT TOO - WTB500 IN
001010*    PARTICULAR CALLS THIS PROGRAM REPEATEDLY INSIDE ONE FABRI-
001020*    CATION PASS AND A STALE ERROR CODE FROM A PRIOR CALL MUST
001030*    NOT LEAK INTO THE NEXT ONE'S RESULT.
001040 000-MAIN-LINE.
001050     MOVE 0 TO WTB-ERROR-CODE
001060     PERFORM 090-FIND-PRODUCT THRU 090-EXIT
001070     IF NOT WS-FOUND
001080         SET WTB-ERR-UNKNOWN-PRODUCT TO TRUE
001090         MOVE WTBBP-PROD-KEY TO WTB-ERROR-KEY-1
001100         GOBACK
001110     END-IF
001120     EVALUATE TRUE
001130         WHEN LS-FUNCTION-CODE = WTB300-FN-ADD-BATCH
001140             PERFORM 100-ADD-BATCH THRU 100-EXIT
001150         WHEN LS-FUNCTION-CODE = WTB300-FN-TAKE
001160             PERFORM 200-TAKE-UNITS THRU 200-EXIT
001170     END-EVALUATE
001180     GOBACK.
001190*--------------------------------------------------------------*
001200*    100-ADD-BATCH  (U2 / U9)                                  *
001210*--------------------------------------------------------------*
001220 100-ADD-BATCH.
001230*
001240*    A PRODUCT THAT HAS NEVER HELD STOCK (PROD-MAX-PRICE STILL
001250*    ZERO) IS NOT YET "ON THE BOARD" AS FAR AS LOYALTY NOTIFI-
001260*    CATIONS ARE CONCERNED - IT HAS NO PRICE HISTORY FOR A
001270*    PARTNER TO HAVE NOTICED, SO THE FIRST BATCH EVER POSTED
001280*    FOR IT GENERATES NO NOTICE AT ALL.  ONCE A PRODUCT HAS A
001290*    PRICE HISTORY, TWO DISTINCT EVENTS ARE WORTH TELLING A
001300*    SUBSCRIBED PARTNER ABOUT: THE PRODUCT COMING BACK INTO
001310*    STOCK FROM EMPTY (WTB-NOTIFY-NEW), OR A FRESH BATCH
001320*    UNDERCUTTING EVERY LOT CURRENTLY ON THE SHELF (WTB-NOTIFY-
001330*    BARGAIN).  ONLY ONE OF THE TWO CAN FIRE PER BATCH - SEE
001340*    SPEC RULE U9.
001350*
001360     MOVE SPACE TO WS-NOTIFY-KIND
001370     IF PROD-MAX-PRICE(PROD-IX) > 0
001380         IF PROD-STOCK(PROD-IX) = 0
001390             MOVE WTB-NOTIFY-NEW TO WS-NOTIFY-KIND
001400         ELSE
001410             IF PROD-BATCH-COUNT(PROD-IX) > 0
001420                 MOVE BAT-PRICE(PROD-IX 1) TO WS-CHEAPEST-PRICE
001430                 IF WTBBP-PRICE < WS-CHEAPEST-PRICE
001440                     MOVE WTB-NOTIFY-BARGAIN TO WS-NOTIFY-KIND
001450                 END-IF
001460             END-IF
001470         END-IF
001480     END-IF
001490     IF WS-NOTIFY-KIND NOT = SPACE
001500         PERFORM 150-FAN-OUT-NOTIFY THRU 150-EXIT
001510     END-IF
001520*
001530*    INSERT THE NEW BATCH KEEPING THE PRICE-ORDERED TABLE
001540*   (WTB-017)
001550*
001560*    THE SCAN BELOW IS A PLAIN LINEAR WALK, NOT A BINARY SEARCH -
001570*    MAX-BATCHES IS ONLY 100 (WTB-162) SO THE COST OF A FULL
001580*    WALK ON EVERY ADD IS NOT WORTH THE COMPLEXITY OF A SEARCH
001590*    ROUTINE.  110-SCAN-INSERT-POINT LEAVES WS-INSERT-AT ONE
001600*    PAST THE LAST LOT WHOSE PRICE IS LESS THAN OR EQUAL TO THE
001610*    NEW LOT'S PRICE, SO EQUAL-PRICED LOTS ARE ALWAYS APPENDED
001620*    AFTER THE EXISTING ONES RATHER THAN AHEAD OF THEM - THIS
001630*    KEEPS THE DRAIN ORDER STABLE (FIRST IN, FIRST DRAINED)
001640*    AMONG LOTS THAT TIE ON PRICE.
001650*
001660     MOVE 1 TO WS-INSERT-AT
001670     PERFORM 110-SCAN-INSERT-POINT THRU 110-EXIT
001680         VARYING BAT-IX FROM 1 BY 1
001690         UNTIL BAT-IX > PROD-BATCH-COUNT(PROD-IX)
001700     PERFORM 120-SHIFT-UP-FOR-INSERT THRU 120-EXIT
001710         VARYING WS-SHIFT-IX FROM PROD-BATCH-COUNT(PROD-IX) BY -1
001720         UNTIL WS-SHIFT-IX < WS-INSERT-AT
001730     MOVE WTBBP-PART-KEY TO BAT-PART-KEY(PROD-IX WS-INSERT-AT)
001740     MOVE WTBBP-AMOUNT   TO BAT-AMOUNT(PROD-IX WS-INSERT-AT)
001750     MOVE WTBBP-PRICE    TO BAT-PRICE(PROD-IX WS-INSERT-AT)
001760     ADD 1 TO PROD-BATCH-COUNT(PROD-IX)
001770     ADD WTBBP-AMOUNT TO PROD-STOCK(PROD-IX)
001780     IF WTBBP-PRICE > PROD-MAX-PRICE(PROD-IX)
001790         MOVE WTBBP-PRICE TO PROD-MAX-PRICE(PROD-IX)
001800     END-IF.
001810 100-EXIT.
001820     EXIT.
001830*--------------------------------------------------------------*
001840 110-SCAN-INSERT-POINT.
001850*
001860*    CALLED ONCE PER EXISTING LOT, LOWEST SUBSCRIPT FIRST, SO
001870*    THIS NATURALLY KEEPS RE-MOVING WS-INSERT-AT FORWARD PAST
001880*    EVERY LOT THAT IS NOT MORE EXPENSIVE THAN THE NEW ONE - BY
001890*    THE TIME THE VARYING LOOP IN 100-ADD-BATCH ENDS, WS-INSERT-
001900*    AT HOLDS THE CORRECT FINAL SLOT EVEN THOUGH NO EARLY EXIT
001910*    IS TAKEN.  THIS LOOKS WASTEFUL COMPARED TO A LOOP THAT
001920*    STOPS AS SOON AS THE INSERT POINT IS FOUND, BUT THE SHOP'S
001930*    WTB-180 STANDARD FORBIDS GO TO OUT OF A VARYING PERFORM, SO
001940*    THE FULL SCAN IS THE CLEANEST WAY TO WRITE IT WITHOUT ONE.
001950*
001960     IF WTBBP-PRICE >= BAT-PRICE(PROD-IX BAT-IX)
001970         MOVE BAT-IX TO WS-INSERT-AT
001980         ADD 1 TO WS-INSERT-AT
001990     END-IF.
002000 110-EXIT.
002010     EXIT.
002020*--------------------------------------------------------------*
002030 120-SHIFT-UP-FOR-INSERT.
002040*
002050*    RUNS TOP-DOWN (HIGH SUBSCRIPT TO LOW) SO THAT EACH LOT IS
002060*    COPIED INTO THE SLOT ABOVE IT BEFORE THAT SLOT'S OLD
002070*    CONTENTS ARE OVERWRITTEN - A BOTTOM-UP SHIFT WOULD CLOBBER
002080*    LOTS BEFORE THEY HAD BEEN MOVED.  THIS OPENS UP EXACTLY ONE
002090*    EMPTY SLOT AT WS-INSERT-AT FOR 100-ADD-BATCH TO DROP THE
002100*    NEW LOT INTO.
002110*
002120     MOVE BAT-PART-KEY(PROD-IX WS-SHIFT-IX)
002130         TO BAT-PART-KEY(PROD-IX WS-SHIFT-IX + 1)
002140     MOVE BAT-AMOUNT(PROD-IX WS-SHIFT-IX)
002150         TO BAT-AMOUNT(PROD-IX WS-SHIFT-IX + 1)
002160     MOVE BAT-PRICE(PROD-IX WS-SHIFT-IX)
002170         TO BAT-PRICE(PROD-IX WS-SHIFT-IX + 1).
002180 120-EXIT.
002190     EXIT.
002200*--------------------------------------------------------------*
002210*    150-FAN-OUT-NOTIFY  (U9)                                  *
002220*--------------------------------------------------------------*
002230 150-FAN-OUT-NOTIFY.
002240     PERFORM 160-CHECK-ONE-PARTNER THRU 160-EXIT
002250         VARYING PART-IX FROM 1 BY 1
002260         UNTIL PART-IX > PART-COUNT.
002270 150-EXIT.
002280     EXIT.
002290*--------------------------------------------------------------*
002300*    160-CHECK-ONE-PARTNER - NOTE-QUEUE OVERFLOW IS SILENTLY     *
002310*    DROPPED, NOT ERRORED (WTB-049) - A PARTNER WHO NEVER SHOWS  *
002320*    HIS NOTICES JUST LOSES THE OLDEST ONES OFF THE TOP          *
002330*--------------------------------------------------------------*
002340 160-CHECK-ONE-PARTNER.
002350*
002360*    WTBBP-PRICE, NOT WS-CHEAPEST-PRICE, IS THE PRICE RECORDED IN
002370*    THE NOTICE - FOR A BARGAIN NOTICE THAT IS THE NEW LOT'S OWN
002380*    PRICE, WHICH IS THE NUMBER THE PARTNER ACTUALLY WANTS TO
002390*    SEE, NOT THE OLD CHEAPEST PRICE IT UNDERCUT.  PART-NOTIFY-
002400*    SW IS INDEXED BY (PARTNER, PRODUCT) SO A PARTNER CAN
002410*    SUBSCRIBE TO ONE PRODUCT WITHOUT BEING FLOODED BY NOTICES
002420*    ON EVERY PRODUCT IN THE WAREHOUSE.
002430*
002440     IF PART-NOTIFY-SW(PART-IX PROD-IX) = 'Y'
002450         IF PART-NOTE-COUNT(PART-IX) < WTB-MAX-NOTIFICATIONS
002460             ADD 1 TO PART-NOTE-COUNT(PART-IX)
002470             MOVE PART-NOTE-COUNT(PART-IX) TO PART-NOTE-IX
002480             MOVE WS-NOTIFY-KIND
002490                 TO NOT-TYPE(PART-IX PART-NOTE-IX)
002500             MOVE PROD-KEY(PROD-IX)
002510                 TO NOT-PROD-KEY(PART-IX PART-NOTE-IX)
002520             MOVE WTBBP-PRICE
002530                 TO NOT-PRICE(PART-IX PART-NOTE-IX)
002540         END-IF
002550     END-IF.
002560 160-EXIT.
002570     EXIT.
002580*--------------------------------------------------------------*
002590*    200-TAKE-UNITS  (U2)                                      *
002600*--------------------------------------------------------------*
002610 200-TAKE-UNITS.
002620*
002630*    THE AVAILABILITY CHECK IS AGAINST PROD-STOCK, THE SUM OF
002640*    ALL LOTS, NOT AGAINST ANY ONE LOT'S AMOUNT - A SALE OR A
002650*    FABRICATION COMPONENT CAN BE SATISFIED BY DRAINING SEVERAL
002660*    CHEAP LOTS IN SEQUENCE, SO THE ONLY QUESTION THAT MATTERS
002670*    HERE IS WHETHER THE WAREHOUSE HOLDS ENOUGH UNITS IN TOTAL.
002680*    ON A SHORTFALL THE GO TO BELOW JUMPS STRAIGHT PAST THE
002690*    DRAIN LOOP TO 200-EXIT WITHOUT TOUCHING STOCK OR COST -
002700*    THIS IS AN ALL-OR-NOTHING TAKE, THERE IS NO PARTIAL FILL.
002710*
002720     MOVE 0 TO WTBBP-TAKE-COST
002730     IF PROD-STOCK(PROD-IX) < WTBBP-AMOUNT
002740         SET WTB-ERR-UNAVAILABLE-PRODUCT TO TRUE
002750         MOVE WTBBP-PROD-KEY TO WTB-ERROR-KEY-1
002760         MOVE WTBBP-AMOUNT TO WTB-ERROR-REQUESTED
002770         MOVE PROD-STOCK(PROD-IX) TO WTB-ERROR-AVAILABLE
002780         GO TO 200-EXIT
002790     END-IF
002800     MOVE WTBBP-AMOUNT TO WS-REMAINING
002810     MOVE 0 TO WS-RUNNING-COST
002820     PERFORM 210-DRAIN-CHEAPEST-BATCH THRU 210-EXIT
002830         UNTIL WS-REMAINING = 0
002840     MOVE WS-RUNNING-COST TO WTBBP-TAKE-COST
002850     SUBTRACT WTBBP-AMOUNT FROM PROD-STOCK(PROD-IX).
002860 200-EXIT.
002870     EXIT.
002880*--------------------------------------------------------------*
002890*    210-DRAIN-CHEAPEST-BATCH - THE BATCH TABLE IS KEPT PRICE-
002900*    ASCENDING BY 100-ADD-BATCH (SEE 110-SCAN-INSERT-POINT), SO
002910*    BATCH SUBSCRIPT 1 IS ALWAYS THE CHEAPEST LOT LEFT ON THE
002920*    SHELF (WTB-017).  200-TAKE-UNITS PERFORMS THIS PARAGRAPH
002930*    ONCE PER LOT CONSUMED - IT IS NOT A SINGLE-SHOT ROUTINE.
002940*    EACH PASS DRAINS AS MUCH OF LOT 1 AS IS NEEDED (OR ALL OF
002950*    IT, IF THE REQUESTED AMOUNT EXCEEDS THE LOT), ADDS THAT
002960*    SLICE'S SHARE OF THE LOT'S COST INTO THE RUNNING TOTAL
002970*    THAT WILL BECOME WTBBP-TAKE-COST BACK IN 200-TAKE-UNITS,
002980*    AND THEN CLOSES THE LOT OUT OF THE TABLE IF IT IS FULLY
002990*    CONSUMED.  THE PERFORM ... UNTIL IN 200-TAKE-UNITS STOPS
003000*    THE MOMENT WS-REMAINING REACHES ZERO, SO A REQUEST THAT
003010*    SPANS SEVERAL LOTS SIMPLY WALKS DOWN THE PRICE-ASCENDING
003020*    TABLE ONE LOT AT A TIME UNTIL IT IS SATISFIED - THIS IS
003030*    THE "CHEAPEST FIRST" STOCK-CONSUMPTION RULE FROM THE SPEC.
003040*--------------------------------------------------------------*
003050 210-DRAIN-CHEAPEST-BATCH.
003060     IF WS-REMAINING >= BAT-AMOUNT(PROD-IX 1)
003070         MOVE BAT-AMOUNT(PROD-IX 1) TO WS-UNITS-DRAINED
003080     ELSE
003090         MOVE WS-REMAINING TO WS-UNITS-DRAINED
003100     END-IF
003110     COMPUTE WS-RUNNING-COST ROUNDED =
003120         WS-RUNNING-COST +
003130         (WS-UNITS-DRAINED * BAT-PRICE(PROD-IX 1))
003140     SUBTRACT WS-UNITS-DRAINED FROM WS-REMAINING
003150     SUBTRACT WS-UNITS-DRAINED
003160         FROM BAT-AMOUNT(PROD-IX 1)
003170     IF BAT-AMOUNT(PROD-IX 1) = 0
003180         PERFORM 220-SHIFT-DOWN-BATCHES THRU 220-EXIT
003190             VARYING WS-SHIFT-IX FROM 1 BY 1
003200             UNTIL WS-SHIFT-IX >= PROD-BATCH-COUNT(PROD-IX)
003210         SUBTRACT 1 FROM PROD-BATCH-COUNT(PROD-IX)
003220     END-IF.
003230 210-EXIT.
003240     EXIT.
003250*--------------------------------------------------------------*
003260 220-SHIFT-DOWN-BATCHES.
003270*
003280*    MIRROR IMAGE OF 120-SHIFT-UP-FOR-INSERT - THIS ONE RUNS
003290*    BOTTOM-UP (LOW SUBSCRIPT TO HIGH) TO CLOSE THE GAP LEFT BY
003300*    A FULLY-DRAINED LOT, PULLING EVERY LOT ABOVE IT DOWN ONE
003310*    SLOT.  210-DRAIN-CHEAPEST-BATCH ONLY INVOKES THIS WHEN LOT
003320*    1 HITS ZERO, SO THE GAP IS ALWAYS AT THE FRONT OF THE
003330*    TABLE - THE CHEAPEST-FIRST ORDERING NEVER NEEDS A SHIFT
003340*    FROM ANY OTHER POSITION.
003350*
003360     MOVE BAT-PART-KEY(PROD-IX WS-SHIFT-IX + 1)
003370         TO BAT-PART-KEY(PROD-IX WS-SHIFT-IX)
003380     MOVE BAT-AMOUNT(PROD-IX WS-SHIFT-IX + 1)
003390         TO BAT-AMOUNT(PROD-IX WS-SHIFT-IX)
003400     MOVE BAT-PRICE(PROD-IX WS-SHIFT-IX + 1)
003410         TO BAT-PRICE(PROD-IX WS-SHIFT-IX).
003420 220-EXIT.
003430     EXIT.
003440*--------------------------------------------------------------*
003450*    090-FIND-PRODUCT  (CASE-INSENSITIVE LOOKUP, WTB-119)       *
003460*--------------------------------------------------------------*
003470 090-FIND-PRODUCT.
003480*
003490*    CASE-INSENSITIVE COMPARE (WTB-119) - BOTH THE INCOMING KEY
003500*    AND THE TABLE KEY ARE FOLDED TO UPPER CASE IN LOCAL WORK
003510*    FIELDS BEFORE THE COMPARE, SO PROD-KEY ITSELF IS NEVER
003520*    ALTERED ON DISK OR IN THE TABLE.  BEFORE WTB-119 A PARTNER
003530*    KEYING A PRODUCT CODE IN LOWER CASE ON THE OPERATIONS LINE
003540*    WOULD MISS AN OTHERWISE VALID PRODUCT - THIS WAS RAISED AS
003550*    A HELP DESK COMPLAINT, NOT FOUND IN TESTING.
003560*
003570     MOVE 'N' TO WS-FOUND-SW
003580     MOVE WTBBP-PROD-KEY TO WS-UPPER-KEY-1
003590     INSPECT WS-UPPER-KEY-1
003600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003610                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003620     PERFORM 095-CHECK-ONE-PRODUCT THRU 095-EXIT
003630         VARYING PROD-IX FROM 1 BY 1
003640         UNTIL PROD-IX > PROD-COUNT OR WS-FOUND
003650     IF WS-FOUND
003660         SUBTRACT 1 FROM PROD-IX
003670     END-IF.
003680 090-EXIT.
003690     EXIT.
003700*--------------------------------------------------------------*
003710 095-CHECK-ONE-PRODUCT.
003720     MOVE PROD-KEY(PROD-IX) TO WS-UPPER-KEY-2
003730     INSPECT WS-UPPER-KEY-2
003740         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003750                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003760     IF WS-UPPER-KEY-1 = WS-UPPER-KEY-2
003770         SET WS-FOUND TO TRUE
003780     END-IF.
003790 095-EXIT.
003800     EXIT.
