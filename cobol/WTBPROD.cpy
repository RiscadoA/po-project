000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTBPROD.CPY                                             *
000130*      WAREHOUSE TRADING BATCH - PRODUCT MASTER TABLE           *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170* The product master is held as an in-memory table, ordered by
000180* PROD-KEY without regard to case (the lookup paragraphs fold
000190* both sides to upper case before comparing - see 040-FOLD-KEY
000200* in WTB100).  Each product entry carries its own batch store,
000210* the list of priced lots out of which TAKE drains cheapest
000220* first (see WTB300).  Simple products never use the recipe
000230* sub-table; it is present in every entry purely so one fixed
000240* record shape serves both product types - the derivate fields
000250* are meaningless (and left at their initial value) on a simple
000260* product, same as the mill did with CUST-RECORD-TYPE on the
000270* old customer master.
000280*
000290*   MAINTENANCE
000300*   YY/MM/DD  WHO  TICKET   DESCRIPTION
000310*   87/03/18  RJD  WTB-002  ORIGINAL COPYBOOK
000320*   88/11/02  RJD  WTB-014  ADDED BATCH STORE NESTED TABLE
000330*   92/02/27  CAK  WTB-048  RECIPE COMPONENT TABLE, MAX 10
000340*   99/01/18  LMT  WTB-Y2K  NO DATE FIELDS HELD HERE - N/A
000350*   08/10/06  PQS  WTB-119  SPLIT PROD-KEY FOR DUMP READABILITY
000360*   17/04/29  DVO  WTB-162  RAISED MAX-BATCHES TO 100 PER PROD
000370*
000380     05  PROD-COUNT                 PIC 9(4) COMP VALUE 0.
000390     05  PROD-ENTRY OCCURS 500 TIMES INDEXED BY PROD-IX.
000400         10  PROD-KEY               PIC X(20).
000410         10  PROD-KEY-SPLIT REDEFINES PROD-KEY.
000420             15  PROD-KEY-PFX       PIC X(4).
000430             15  PROD-KEY-SFX       PIC X(16).
000440         10  PROD-TYPE              PIC X.
000450             88  PROD-IS-SIMPLE          VALUE 'S'.
000460             88  PROD-IS-DERIVATE         VALUE 'D'.
000470         10  PROD-MAX-PRICE         PIC S9(9)V99 COMP-3.
000480         10  PROD-STOCK             PIC S9(9)    COMP-3.
000490         10  PROD-AGGRAVATION       PIC S9(3)V9(4) COMP-3.
000500         10  PROD-COMP-COUNT        PIC 9(2) COMP.
000510         10  PROD-COMP-TABLE OCCURS 10 TIMES
000520                                    INDEXED BY PROD-COMP-IX.
000530             15  PROD-COMP-KEY      PIC X(20).
000540             15  PROD-COMP-QTY      PIC 9(7) COMP-3.
000550         10  PROD-BATCH-COUNT       PIC 9(3) COMP.
000560         10  PROD-BATCH-TABLE OCCURS 100 TIMES
000570                                    INDEXED BY BAT-IX.
000580             15  BAT-PART-KEY       PIC X(20).
000590             15  BAT-AMOUNT         PIC S9(9)    COMP-3.
000600             15  BAT-PRICE          PIC S9(9)V99 COMP-3.
000610         10  FILLER                 PIC X(8).
