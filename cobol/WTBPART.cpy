000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTBPART.CPY                                             *
000130*      WAREHOUSE TRADING BATCH - PARTNER MASTER TABLE           *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170* Partner master, held in-memory and ordered by PART-KEY without
000180* regard to case.  Two nested sub-tables ride along with every
000190* partner entry:
000200*
000210*   PART-NOTIFY-SW    one switch per product, parallel to the
000220*                     product table's own subscript (PROD-IX in
000230*                     WTBPROD) - 'Y' means this partner wants
000240*                     NEW/BARGAIN notices on that product.  New
000250*                     partners and new products both default the
000260*                     whole row/column to 'Y' (WTB100 200-series
000270*                     paragraphs).
000280*
000290*   PART-NOTE-TABLE   the partner's pending notification queue -
000300*                     cleared (PART-NOTE-COUNT reset to zero) the
000310*                     moment the partner is displayed.
000320*
000330*   MAINTENANCE
000340*   YY/MM/DD  WHO  TICKET   DESCRIPTION
000350*   87/03/18  RJD  WTB-003  ORIGINAL COPYBOOK
000360*   89/06/05  RJD  WTB-021  ADDED NOTIFICATION SWITCH ROW
000370*   92/02/27  CAK  WTB-049  ADDED PENDING NOTIFICATION QUEUE
000380*   99/01/18  LMT  WTB-Y2K  NO DATE FIELDS HELD HERE - N/A
000390*   08/10/06  PQS  WTB-119  SPLIT PART-KEY, ADDED MAILING BLOCK
000400*                           ALTERNATE VIEW FOR THE OLD LABEL RUN
000410*   14/02/10  HBN  WTB-140  RAISED MAX-PARTNERS TO 500
000420*
000430     05  PART-COUNT                 PIC 9(4) COMP VALUE 0.
000440     05  PART-ENTRY OCCURS 500 TIMES INDEXED BY PART-IX.
000450         10  PART-KEY               PIC X(20).
000460         10  PART-KEY-SPLIT REDEFINES PART-KEY.
000470             15  PART-KEY-PFX       PIC X(4).
000480             15  PART-KEY-SFX       PIC X(16).
000490         10  PART-NAME              PIC X(30).
000500         10  PART-ADDRESS           PIC X(40).
000510         10  PART-MAILING-BLOCK REDEFINES PART-ADDRESS
000520                                    PIC X(40).
000530         10  PART-RANK              PIC X.
000540             88  PART-RANK-NORMAL         VALUE 'N'.
000550             88  PART-RANK-SELECTION      VALUE 'S'.
000560             88  PART-RANK-ELITE          VALUE 'E'.
000570         10  PART-POINTS            PIC S9(11)V99 COMP-3.
000580         10  PART-ACQ-VALUE         PIC S9(11)V99 COMP-3.
000590         10  PART-SALE-VALUE        PIC S9(11)V99 COMP-3.
000600         10  PART-PAID-VALUE        PIC S9(11)V99 COMP-3.
000610         10  PART-NOTIFY-SW OCCURS 500 TIMES
000620                                    INDEXED BY PART-NOTIFY-IX
000630                                    PIC X VALUE 'Y'.
000640         10  PART-NOTE-COUNT        PIC 9(3) COMP VALUE 0.
000650         10  PART-NOTE-TABLE OCCURS 50 TIMES
000660                                    INDEXED BY PART-NOTE-IX.
000670             15  NOT-TYPE           PIC X.
000680                 88  NOT-IS-NEW          VALUE 'N'.
000690                 88  NOT-IS-BARGAIN      VALUE 'B'.
000700             15  NOT-PROD-KEY       PIC X(20).
000710             15  NOT-PRICE          PIC S9(9)V99 COMP-3.
000715         10  FILLER                 PIC X(6).
