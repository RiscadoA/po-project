000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTBIMPT.CPY                                             *
000130*      WAREHOUSE TRADING BATCH - BULK IMPORT FILE RECORD        *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170* Line-sequential, pipe-delimited, read once at the start of the
000180* run ahead of the OPERATIONS stream (150-IMPORT-FILE in WTB100).
000190* Three record tags share this one physical line:
000200*
000210*   PARTNER|key|name|address
000220*   BATCH_S|prodKey|partnerKey|price|amount
000230*   BATCH_M|prodKey|partnerKey|price|amount|aggrav|k1:q1#k2:q2#..
000240*
000250* The tag is probed through WTB-IMP-TAG-PROBE before the line is
000260* unstrung - the same trick used on the OPERATIONS file.
000270*
000280*   MAINTENANCE
000290*   YY/MM/DD  WHO  TICKET   DESCRIPTION
000300*   87/04/02  RJD  WTB-007  ORIGINAL COPYBOOK
000310*   92/03/09  CAK  WTB-052  ADDED BATCH_M INLINE RECIPE TAIL
000320*   99/01/18  LMT  WTB-Y2K  NO DATE FIELDS HELD HERE - N/A
000330*
000340     05  WTB-IMP-LINE               PIC X(400).
000350     05  WTB-IMP-TAG-PROBE REDEFINES WTB-IMP-LINE.
000360         10  WTBIT-TAG              PIC X(7).
000370         10  FILLER                 PIC X(393).
000380     05  WTB-IMP-FIELD OCCURS 6 TIMES PIC X(80).
000390     05  WTB-IMP-FIELD-COUNT        PIC 9(2) COMP VALUE 0.
000400     05  WTB-IMP-RECIPE-TAIL        PIC X(300).
