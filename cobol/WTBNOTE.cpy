000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTBNOTE.CPY                                             *
000130*      WAREHOUSE TRADING BATCH - FLAT NOTIFICATION PARAMETER    *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170* The notification queue itself is nested in the partner entry
000180* (PART-NOTE-TABLE in WTBPART).  This flat shape is the work
000190* area WTB300 builds once per ADD-BATCH and then fans out to
000200* every subscribed partner's queue, and the line format used to
000210* print a partner's pending notices (WTB100 920-SHOW-PARTNER).
000220*
000230*   MAINTENANCE
000240*   YY/MM/DD  WHO  TICKET   DESCRIPTION
000250*   89/06/05  RJD  WTB-022  ORIGINAL COPYBOOK
000260*   99/01/18  LMT  WTB-Y2K  NO DATE FIELDS HELD HERE - N/A
000270*
000280     05  WTB-NOTE-PARM.
000290         10  WTBNP-TYPE             PIC X.
000300             88  WTBNP-IS-NEW           VALUE 'N'.
000310             88  WTBNP-IS-BARGAIN       VALUE 'B'.
000320         10  WTBNP-PROD-KEY         PIC X(20).
000330         10  WTBNP-PRICE            PIC S9(9)V99 COMP-3.
000340         10  FILLER                 PIC X(4).
