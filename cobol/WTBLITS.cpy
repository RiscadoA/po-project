000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTBLITS.CPY                                             *
000130*      WAREHOUSE TRADING BATCH - COMMON LITERALS               *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170* This copybook is common to every WTB program.  Table sizes,
000180* operation codes, transaction-type codes and the payment-
000190* pricing constants are all kept here so a change to a limit or
000200* a code value is made once and recompiled everywhere.
000210*
000220*   MAINTENANCE
000230*   YY/MM/DD  WHO  TICKET   DESCRIPTION
000240*   87/03/11  RJD  WTB-001  ORIGINAL COPYBOOK
000250*   91/09/04  CAK  WTB-055  ADDED BREAKDOWN TRANSACTION CODE
000260*   99/01/18  LMT  WTB-Y2K  DATE COUNTER CONFIRMED 4-DIGIT CLEAN,
000270*                           NO CHANGE REQUIRED - SIMPLE DAY CTR
000280*   06/07/22  PQS  WTB-112  ADDED NOTIFICATION OP CODES
000290*   14/02/10  HBN  WTB-140  RAISED MAX-PARTNERS TO 500
000300*   21/11/03  DVO  WTB-176  ADDED RANK PRICING N-FACTOR LITERALS
000305*   21/12/14  DVO  WTB-177  ADDED WTB700 BREAKDOWN-POINTS FUNCTION
000306*                           CODE - SEE WTB700 800-BREAKDOWN-PTS
000310*
000320     05  WTB-TABLE-LIMITS.
000330         10  WTB-MAX-PRODUCTS       PIC 9(4) COMP VALUE 500.
000340         10  WTB-MAX-PARTNERS       PIC 9(4) COMP VALUE 500.
000350         10  WTB-MAX-BATCHES        PIC 9(3) COMP VALUE 100.
000360         10  WTB-MAX-COMPONENTS     PIC 9(2) COMP VALUE 10.
000370         10  WTB-MAX-TRANSACTIONS   PIC 9(5) COMP VALUE 20000.
000380         10  WTB-MAX-NOTIFICATIONS  PIC 9(3) COMP VALUE 50.
000390*
000400     05  WTB-PRODUCT-TYPE-CODES.
000410         10  WTB-TYPE-SIMPLE        PIC X VALUE 'S'.
000420         10  WTB-TYPE-DERIVATE      PIC X VALUE 'D'.
000430*
000440     05  WTB-RANK-CODES.
000450         10  WTB-RANK-NORMAL        PIC X VALUE 'N'.
000460         10  WTB-RANK-SELECTION     PIC X VALUE 'S'.
000470         10  WTB-RANK-ELITE         PIC X VALUE 'E'.
000480*
000490     05  WTB-TRX-TYPE-CODES.
000500         10  WTB-TRX-ACQUISITION    PIC X VALUE 'A'.
000510         10  WTB-TRX-SALE           PIC X VALUE 'V'.
000520         10  WTB-TRX-BREAKDOWN      PIC X VALUE 'B'.
000530*
000540     05  WTB-NOTIFY-TYPE-CODES.
000550         10  WTB-NOTIFY-NEW         PIC X VALUE 'N'.
000560         10  WTB-NOTIFY-BARGAIN     PIC X VALUE 'B'.
000570*
000580     05  WTB-PAYMENT-CONSTANTS.
000590         10  WTB-N-SIMPLE           PIC S9(3) COMP-3 VALUE +5.
000600         10  WTB-N-DERIVATE         PIC S9(3) COMP-3 VALUE +3.
000610         10  WTB-POINTS-FACTOR      PIC S9(3) COMP-3 VALUE +10.
000620         10  WTB-NORMAL-ELITE-THRESH
000630                                    PIC S9(9) COMP-3 VALUE +25000.
000640         10  WTB-NORMAL-SEL-THRESH  PIC S9(9) COMP-3 VALUE +2000.
000650*
000660* Operation codes recognised on the OPERATIONS driver file -
000670* see WTBOPER.CPY for the record that carries these.
000680*
000690     05  WTB-OP-CODES.
000700         10  WTB-OP-REG-PARTNER     PIC X(2) VALUE 'RP'.
000710         10  WTB-OP-REG-PRODUCT     PIC X(2) VALUE 'RD'.
000720         10  WTB-OP-ACQUISITION     PIC X(2) VALUE 'AQ'.
000730         10  WTB-OP-SALE            PIC X(2) VALUE 'VD'.
000740         10  WTB-OP-BREAKDOWN       PIC X(2) VALUE 'BK'.
000750         10  WTB-OP-PAYMENT         PIC X(2) VALUE 'PG'.
000760         10  WTB-OP-ADVANCE-DATE    PIC X(2) VALUE 'AD'.
000770         10  WTB-OP-TOGGLE-NOTIFY   PIC X(2) VALUE 'TN'.
000780         10  WTB-OP-LIST-PRODUCTS   PIC X(2) VALUE 'LP'.
000790         10  WTB-OP-LIST-BATCHES    PIC X(2) VALUE 'LB'.
000800         10  WTB-OP-LIST-PARTNERS   PIC X(2) VALUE 'LR'.
000810         10  WTB-OP-SHOW-PARTNER    PIC X(2) VALUE 'SP'.
000820         10  WTB-OP-SHOW-TRX        PIC X(2) VALUE 'ST'.
000830         10  WTB-OP-SHOW-ONE-TRX    PIC X(2) VALUE 'SO'.
000840         10  WTB-OP-SHOW-BALANCES   PIC X(2) VALUE 'SB'.
000850*
000860* Function codes passed on LINKAGE to the called subprograms.
000870*
000880     05  WTB300-FUNCTIONS.
000890         10  WTB300-FN-ADD-BATCH    PIC X VALUE 'A'.
000900         10  WTB300-FN-TAKE         PIC X VALUE 'T'.
000910*
000920     05  WTB500-FUNCTIONS.
000930         10  WTB500-FN-CHECK        PIC X VALUE 'C'.
000940         10  WTB500-FN-SELL         PIC X VALUE 'S'.
000950*
000960     05  WTB700-FUNCTIONS.
000970         10  WTB700-FN-PRICE-ONLY   PIC X VALUE 'P'.
000980         10  WTB700-FN-SETTLE       PIC X VALUE 'F'.
000985         10  WTB700-FN-BREAK-PTS    PIC X VALUE 'B'.
000990     05  FILLER                     PIC X(4).
