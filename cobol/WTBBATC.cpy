000100*--------------------------------------------------------------*
000110*                                                              *
000120*      WTBBATC.CPY                                             *
000130*      WAREHOUSE TRADING BATCH - FLAT BATCH PARAMETER AREA      *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170* The batch store itself lives nested inside the product entry
000180* (WTBPROD).  This flat shape is only the parameter area passed
000190* on the CALL to WTB300 (ADD-BATCH/TAKE) and the work record
000200* used to build one line of the batch listing (WTB100 paragraph
000210* 952-LIST-BATCHES).
000220*
000230*   MAINTENANCE
000240*   YY/MM/DD  WHO  TICKET   DESCRIPTION
000250*   87/03/18  RJD  WTB-004  ORIGINAL COPYBOOK
000260*   99/01/18  LMT  WTB-Y2K  NO DATE FIELDS HELD HERE - N/A
000270*
000280     05  WTB-BATCH-PARM.
000290         10  WTBBP-PROD-KEY         PIC X(20).
000300         10  WTBBP-PART-KEY         PIC X(20).
000310         10  WTBBP-AMOUNT           PIC S9(9)    COMP-3.
000320         10  WTBBP-PRICE            PIC S9(9)V99 COMP-3.
000330         10  WTBBP-TAKE-COST        PIC S9(11)V99 COMP-3.
000340         10  FILLER                 PIC X(4).
